000100*************************                                                 
000200   IDENTIFICATION DIVISION.                                               
000300*************************                                                 
000400   PROGRAM-ID.     TRKVABDG.                                              
000500   AUTHOR.         RICHARD LIM H C.                                       
000600   INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                
000700   DATE-WRITTEN.   15 MAR 1991.                                           
000800   DATE-COMPILED.                                                         
000900   SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.            
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST ACCEPTED-PROBLEM         
001200*               COUNT BADGES.  TRIGGERED BY THE JUDGE WHENEVER A          
001300*               USER'S LIFETIME ACCEPT-COUNT CHANGES - THE CALLER         
001400*               SUPPLIES THE PROBLEM JUST ACCEPTED AND THE USER'S         
001500*               NEW LIFETIME ACCEPT-COUNT.                                
001600*                                                                         
001700*               ON THE FIRST EVER ACCEPT-COUNT BADGE FOR A USER           
001800*               (NO TRKBDGRC ROW YET HELD IN THE 401-415 RANGE)           
001900*               EVERY THRESHOLD STRICTLY BELOW THE CURRENT COUNT          
002000*               IS CAUGHT UP IN ONE CALL.  AN EXACT THRESHOLD             
002100*               MATCH IS ALWAYS CHECKED AS WELL, REGARDLESS OF            
002200*               THE CATCH-UP.  SEPARATELY, EACH OF THE FOUR FIXED         
002300*               PROBLEM-SET MASTERY BADGES IS CHECKED WHENEVER THE        
002400*               PROBLEM JUST ACCEPTED IS A MEMBER OF THAT SET.            
002500*                                                                         
002600*-----------------------------------------------------------------        
002700* HISTORY OF MODIFICATION:                                                
002800*-----------------------------------------------------------------        
002900* TAG    NAME    DATE        DESCRIPTION                                  
003000*-----------------------------------------------------------------        
003100* TRK052 RHLIM   15/03/1991  INITIAL VERSION.                     TRK052  
003200* TRK061 YCPOH   17/01/1999  Y2K - FIRST-EVER SCAN OF TRKBDGRC            
003300*                             COMPARES BADGE-ID AS A NUMERIC RANGE        
003400*                             NOT A DATE - REVIEWED AND SIGNED OFF        
003500*                             CLEAN.                              TRK061  
003600* TRK069 MKTAN   25/09/2003  PROBLEM-SET MASTERY CHECK COUNTED            
003700*                             ACCEPTS AGAINST THE WHOLE TRACKER           
003800*                             UNIVERSE INSTEAD OF THE SET'S OWN           
003900*                             PROBLEM LIST - NOW LOADS WK-ACPT-           
004000*                             TOPIC-LIST FROM TRKTAGQ BEFORE              
004100*                             CALLING TRKXACPT.                   TRK069  
004200*-----------------------------------------------------------------        
004300   EJECT                                                                  
004400**********************                                                    
004500   ENVIRONMENT DIVISION.                                                  
004600**********************                                                    
004700   CONFIGURATION SECTION.                                                 
004800   SOURCE-COMPUTER.  IBM-AS400.                                           
004900   OBJECT-COMPUTER.  IBM-AS400.                                           
005000   SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                 
005100                                                                          
005200   INPUT-OUTPUT SECTION.                                                  
005300   FILE-CONTROL.                                                          
005400       SELECT TRKBDGRC ASSIGN TO TRKBDGRC                                 
005500              ORGANIZATION IS LINE SEQUENTIAL                             
005600              ACCESS MODE  IS SEQUENTIAL                                  
005700              FILE STATUS  IS WK-C-FILE-STATUS.                           
005800       SELECT TRKTAGQ  ASSIGN TO TRKTAGQ                                  
005900              ORGANIZATION IS LINE SEQUENTIAL                             
006000              ACCESS MODE  IS SEQUENTIAL                                  
006100              FILE STATUS  IS WK-C-FILE-STATUS.                           
006200                                                                          
006300***************                                                           
006400   DATA DIVISION.                                                         
006500   FILE SECTION.                                                          
006600**************                                                            
006700   FD  TRKBDGRC                                                           
006800       LABEL RECORDS ARE OMITTED                                          
006900       DATA RECORD IS WK-F-TRKBDGRC.                                      
007000   01  WK-F-TRKBDGRC.                                                     
007100       COPY BADGREC.                                                      
007200                                                                          
007300   FD  TRKTAGQ                                                            
007400       LABEL RECORDS ARE OMITTED                                          
007500       DATA RECORD IS WK-F-TRKTAGQ.                                       
007600   01  WK-F-TRKTAGQ.                                                      
007700       COPY TAGQUES.                                                      
007800                                                                          
007900   WORKING-STORAGE SECTION.                                               
008000*************************                                                 
008100   01  FILLER                     PIC X(24) VALUE                         
008200       "** PROGRAM TRKVABDG **".                                          
008300                                                                          
008400* ------------------ PROGRAM WORKING STORAGE -------------------*         
008500   01    WK-C-COMMON.                                                     
008600       COPY TRKCMWS.                                                      
008700                                                                          
008800* ------------ LINKAGE RECORD FOR THE AWARD CALL ----------------*        
008900   01    WK-BCHK-AREA.                                                    
009000       COPY LKBCHK.                                                       
009100                                                                          
009200* ------------ LINKAGE RECORD FOR THE COUNT LOOKUP --------------*        
009300   01    WK-ACPT-AREA.                                                    
009400       COPY LKACPT.                                                       
009500                                                                          
009600* ----------------- AWARD DATE/TIME BREAKOUT ---------------------        
009700   77  WK-D-AWARD-DATE-WORK         PIC 9(08).                            
009800   01  WK-D-AWARD-DATE-WORK-R REDEFINES WK-D-AWARD-DATE-WORK.             
009900       05  WK-D-AWARD-CCYY              PIC 9(04).                        
010000       05  WK-D-AWARD-MM                PIC 9(02).                        
010100       05  WK-D-AWARD-DD                PIC 9(02).                        
010200   77  WK-D-AWARD-TIME-WORK         PIC 9(06).                            
010300   01  WK-D-AWARD-TIME-WORK-R REDEFINES WK-D-AWARD-TIME-WORK.             
010400       05  WK-D-AWARD-HH                PIC 9(02).                        
010500       05  WK-D-AWARD-MN                PIC 9(02).                        
010600       05  WK-D-AWARD-SS                PIC 9(02).                        
010700                                                                          
010800* ------------------ ACCEPT-COUNT BADGE TABLE --------------------        
010900   77  WK-T-ACPT-COUNT             PIC 9(05) COMP VALUE 15.               
011000   01  WK-T-ACPT-THRESH-TBL.                                              
011100       05  WK-T-ACPT-THRESH            PIC 9(09) COMP                     
011200                                        OCCURS 15 TIMES.                  
011300   01  WK-T-ACPT-BADGE-TBL.                                               
011400       05  WK-T-ACPT-BADGE             PIC 9(18)                          
011500                                        OCCURS 15 TIMES.                  
011600                                                                          
011700* ------------- PROBLEM-SET MASTERY BADGE TABLE ----------------*         
011800   77  WK-T-TOPIC-PAIR-COUNT       PIC 9(05) COMP VALUE 4.                
011900   01  WK-T-TOPIC-ID-TBL.                                                 
012000       05  WK-T-TOPIC-ID               PIC 9(09)                          
012100                                        OCCURS 4 TIMES.                   
012200   01  WK-T-TOPIC-BADGE-TBL.                                              
012300       05  WK-T-TOPIC-BADGE            PIC 9(18)                          
012400                                        OCCURS 4 TIMES.                   
012500                                                                          
012600* ------------- CURRENT PROBLEM-SET MEMBER LIST -----------------*        
012700   77  WK-A-TOPIC-MEMBER-COUNT     PIC 9(05) COMP VALUE ZEROES.           
012800   01  WK-A-TOPIC-MEMBER-TBL.                                             
012900       05  WK-A-TOPIC-MEMBER           PIC 9(18)                          
013000                                        OCCURS 500 TIMES.                 
013100                                                                          
013200* ------------------- FIRST-EVER CONTROL SWITCH ------------------        
013300   77  WK-T-FIRST-EVER-SW          PIC X(01) VALUE "Y".                   
013400       88  WK-T-FIRST-EVER               VALUE "Y".                       
013500       88  WK-T-NOT-FIRST-EVER            VALUE "N".                      
013600                                                                          
013700   77  WK-A-MEMBER-SW              PIC X(01) VALUE "N".                   
013800       88  WK-A-IS-MEMBER               VALUE "Y".                        
013900       88  WK-A-NOT-MEMBER                VALUE "N".                      
014000                                                                          
014100* ------------------- MISCELLANEOUS ---------------------------*          
014200   77  WK-X-SUB1                   PIC 9(05) COMP.                        
014300   77  WK-X-SUB2                   PIC 9(05) COMP.                        
014400   77  WK-X-SUB3                   PIC 9(05) COMP.                        
014500   77  WK-E-BADGE-ID-TO-AWARD      PIC 9(18).                             
014600                                                                          
014700*****************                                                         
014800   LINKAGE SECTION.                                                       
014900*****************                                                         
015000   COPY LKABDG.                                                           
015100   EJECT                                                                  
015200********************************************                              
015300   PROCEDURE DIVISION USING WK-ABDG-RECORD.                               
015400********************************************                              
015500   MAIN-MODULE.                                                           
015600       PERFORM A000-PROCESS-CALLED-ROUTINE                                
015700          THRU A099-PROCESS-CALLED-ROUTINE-EX.                            
015800       PERFORM Z000-END-PROGRAM-ROUTINE                                   
015900          THRU Z099-END-PROGRAM-ROUTINE-EX.                               
016000       EXIT PROGRAM.                                                      
016100                                                                          
016200*---------------------------------------------------------------*         
016300   A000-PROCESS-CALLED-ROUTINE.                                           
016400*---------------------------------------------------------------*         
016500       MOVE  SPACES           TO  WK-ABDG-ERROR-CD.                       
016600       MOVE  ZEROES           TO  WK-ABDG-BADGES-AWARDED.                 
016700       MOVE  WK-ABDG-AWARD-DTE TO  WK-D-AWARD-DATE-WORK.                  
016800       MOVE  WK-ABDG-AWARD-TIM TO  WK-D-AWARD-TIME-WORK.                  
016900                                                                          
017000       PERFORM A010-INIT-ACCEPT-THRESH-TABLES                             
017100          THRU A010-INIT-ACCEPT-THRESH-TABLES-EX.                         
017200       PERFORM A020-INIT-TOPIC-TABLE                                      
017300          THRU A020-INIT-TOPIC-TABLE-EX.                                  
017400                                                                          
017500       PERFORM A100-CHECK-FIRST-EVER-ACCEPT                               
017600          THRU A100-CHECK-FIRST-EVER-ACCEPT-EX.                           
017700                                                                          
017800       IF  WK-T-FIRST-EVER                                                
017900           PERFORM B100-CATCHUP-ACCEPT-CUMUL                              
018000              THRU B100-CATCHUP-ACCEPT-CUMUL-EX.                          
018100                                                                          
018200       PERFORM C100-EXACT-ACCEPT-MATCH                                    
018300          THRU C100-EXACT-ACCEPT-MATCH-EX.                                
018400                                                                          
018500       PERFORM D100-CHECK-TOPIC-MASTERY                                   
018600          THRU D100-CHECK-TOPIC-MASTERY-EX.                               
018700                                                                          
018800       GO TO A099-PROCESS-CALLED-ROUTINE-EX.                              
018900                                                                          
019000   A010-INIT-ACCEPT-THRESH-TABLES.                                        
019100       MOVE      1 TO WK-T-ACPT-THRESH(1).                                
019200       MOVE    401 TO WK-T-ACPT-BADGE(1).                                 
019300       MOVE      5 TO WK-T-ACPT-THRESH(2).                                
019400       MOVE    402 TO WK-T-ACPT-BADGE(2).                                 
019500       MOVE     10 TO WK-T-ACPT-THRESH(3).                                
019600       MOVE    403 TO WK-T-ACPT-BADGE(3).                                 
019700       MOVE     20 TO WK-T-ACPT-THRESH(4).                                
019800       MOVE    404 TO WK-T-ACPT-BADGE(4).                                 
019900       MOVE     30 TO WK-T-ACPT-THRESH(5).                                
020000       MOVE    405 TO WK-T-ACPT-BADGE(5).                                 
020100       MOVE     50 TO WK-T-ACPT-THRESH(6).                                
020200       MOVE    406 TO WK-T-ACPT-BADGE(6).                                 
020300       MOVE    100 TO WK-T-ACPT-THRESH(7).                                
020400       MOVE    407 TO WK-T-ACPT-BADGE(7).                                 
020500       MOVE    150 TO WK-T-ACPT-THRESH(8).                                
020600       MOVE    408 TO WK-T-ACPT-BADGE(8).                                 
020700       MOVE    200 TO WK-T-ACPT-THRESH(9).                                
020800       MOVE    409 TO WK-T-ACPT-BADGE(9).                                 
020900       MOVE    300 TO WK-T-ACPT-THRESH(10).                               
021000       MOVE    410 TO WK-T-ACPT-BADGE(10).                                
021100       MOVE    500 TO WK-T-ACPT-THRESH(11).                               
021200       MOVE    411 TO WK-T-ACPT-BADGE(11).                                
021300       MOVE   1000 TO WK-T-ACPT-THRESH(12).                               
021400       MOVE    412 TO WK-T-ACPT-BADGE(12).                                
021500       MOVE   2000 TO WK-T-ACPT-THRESH(13).                               
021600       MOVE    413 TO WK-T-ACPT-BADGE(13).                                
021700       MOVE   3000 TO WK-T-ACPT-THRESH(14).                               
021800       MOVE    414 TO WK-T-ACPT-BADGE(14).                                
021900       MOVE   5000 TO WK-T-ACPT-THRESH(15).                               
022000       MOVE    415 TO WK-T-ACPT-BADGE(15).                                
022100   A010-INIT-ACCEPT-THRESH-TABLES-EX.                                     
022200       EXIT.                                                              
022300                                                                          
022400   A020-INIT-TOPIC-TABLE.                                                 
022500       MOVE    383 TO WK-T-TOPIC-ID(1).                                   
022600       MOVE    451 TO WK-T-TOPIC-BADGE(1).                                
022700       MOVE    385 TO WK-T-TOPIC-ID(2).                                   
022800       MOVE    452 TO WK-T-TOPIC-BADGE(2).                                
022900       MOVE    386 TO WK-T-TOPIC-ID(3).                                   
023000       MOVE    453 TO WK-T-TOPIC-BADGE(3).                                
023100       MOVE    388 TO WK-T-TOPIC-ID(4).                                   
023200       MOVE    454 TO WK-T-TOPIC-BADGE(4).                                
023300   A020-INIT-TOPIC-TABLE-EX.                                              
023400       EXIT.                                                              
023500                                                                          
023600   A100-CHECK-FIRST-EVER-ACCEPT.                                          
023700       SET WK-T-FIRST-EVER TO TRUE.                                       
023800       OPEN INPUT TRKBDGRC.                                               
023900       IF  NOT WK-C-SUCCESSFUL                                            
024000           DISPLAY "TRKVABDG - OPEN FILE ERROR - TRKBDGRC"                
024100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
024200           MOVE  "AB01"        TO  WK-ABDG-ERROR-CD                       
024300           GO TO Y900-ABNORMAL-TERMINATION.                               
024400                                                                          
024500       PERFORM A110-READ-NEXT-BADGREC                                     
024600          THRU A110-READ-NEXT-BADGREC-EX.                                 
024700                                                                          
024800       PERFORM A120-TEST-BADGREC-RANGE                                    
024900          THRU A120-TEST-BADGREC-RANGE-EX                                 
025000          UNTIL WK-C-END-OF-FILE.                                         
025100                                                                          
025200       CLOSE TRKBDGRC.                                                    
025300   A100-CHECK-FIRST-EVER-ACCEPT-EX.                                       
025400       EXIT.                                                              
025500                                                                          
025600   A110-READ-NEXT-BADGREC.                                                
025700       READ TRKBDGRC                                                      
025800           AT END                                                         
025900               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
026000   A110-READ-NEXT-BADGREC-EX.                                             
026100       EXIT.                                                              
026200                                                                          
026300   A120-TEST-BADGREC-RANGE.                                               
026400       IF  BADGREC-USER-ID = WK-ABDG-USER-ID                              
026500       AND BADGREC-BADGE-ID NOT < 401                                     
026600       AND BADGREC-BADGE-ID NOT > 415                                     
026700           SET WK-T-NOT-FIRST-EVER TO TRUE.                               
026800       PERFORM A110-READ-NEXT-BADGREC                                     
026900          THRU A110-READ-NEXT-BADGREC-EX.                                 
027000   A120-TEST-BADGREC-RANGE-EX.                                            
027100       EXIT.                                                              
027200                                                                          
027300   A099-PROCESS-CALLED-ROUTINE-EX.                                        
027400       EXIT.                                                              
027500                                                                          
027600*---------------------------------------------------------------*         
027700   B100-CATCHUP-ACCEPT-CUMUL.                                             
027800*---------------------------------------------------------------*         
027900       MOVE  1  TO  WK-X-SUB1.                                            
028000       PERFORM B110-CATCHUP-ACCEPT-ONE                                    
028100          THRU B110-CATCHUP-ACCEPT-ONE-EX                                 
028200          VARYING WK-X-SUB1 FROM 1 BY 1                                   
028300          UNTIL WK-X-SUB1 > WK-T-ACPT-COUNT.                              
028400   B100-CATCHUP-ACCEPT-CUMUL-EX.                                          
028500       EXIT.                                                              
028600                                                                          
028700   B110-CATCHUP-ACCEPT-ONE.                                               
028800       IF  WK-T-ACPT-THRESH(WK-X-SUB1) < WK-ABDG-ACCEPT-COUNT             
028900           MOVE  WK-T-ACPT-BADGE(WK-X-SUB1)                               
029000                 TO  WK-E-BADGE-ID-TO-AWARD                               
029100           PERFORM F100-AWARD-BADGE                                       
029200              THRU F100-AWARD-BADGE-EX.                                   
029300   B110-CATCHUP-ACCEPT-ONE-EX.                                            
029400       EXIT.                                                              
029500                                                                          
029600*---------------------------------------------------------------*         
029700   C100-EXACT-ACCEPT-MATCH.                                               
029800*---------------------------------------------------------------*         
029900       MOVE  1  TO  WK-X-SUB1.                                            
030000       PERFORM C110-EXACT-ACCEPT-ONE                                      
030100          THRU C110-EXACT-ACCEPT-ONE-EX                                   
030200          VARYING WK-X-SUB1 FROM 1 BY 1                                   
030300          UNTIL WK-X-SUB1 > WK-T-ACPT-COUNT.                              
030400   C100-EXACT-ACCEPT-MATCH-EX.                                            
030500       EXIT.                                                              
030600                                                                          
030700   C110-EXACT-ACCEPT-ONE.                                                 
030800       IF  WK-T-ACPT-THRESH(WK-X-SUB1) = WK-ABDG-ACCEPT-COUNT             
030900           MOVE  WK-T-ACPT-BADGE(WK-X-SUB1)                               
031000                 TO  WK-E-BADGE-ID-TO-AWARD                               
031100           PERFORM F100-AWARD-BADGE                                       
031200              THRU F100-AWARD-BADGE-EX.                                   
031300   C110-EXACT-ACCEPT-ONE-EX.                                              
031400       EXIT.                                                              
031500                                                                          
031600*---------------------------------------------------------------*         
031700   D100-CHECK-TOPIC-MASTERY.                                              
031800*---------------------------------------------------------------*         
031900       MOVE  1  TO  WK-X-SUB2.                                            
032000       PERFORM D110-CHECK-TOPIC-MASTERY-ONE                               
032100          THRU D110-CHECK-TOPIC-MASTERY-ONE-EX                            
032200          VARYING WK-X-SUB2 FROM 1 BY 1                                   
032300          UNTIL WK-X-SUB2 > WK-T-TOPIC-PAIR-COUNT.                        
032400   D100-CHECK-TOPIC-MASTERY-EX.                                           
032500       EXIT.                                                              
032600                                                                          
032700   D110-CHECK-TOPIC-MASTERY-ONE.                                          
032800       PERFORM E100-LOAD-TOPIC-MEMBERS                                    
032900          THRU E100-LOAD-TOPIC-MEMBERS-EX.                                
033000                                                                          
033100       SET WK-A-NOT-MEMBER TO TRUE.                                       
033200       MOVE  1  TO  WK-X-SUB3.                                            
033300       PERFORM E200-TEST-PROBLEM-MEMBER-ONE                               
033400          THRU E200-TEST-PROBLEM-MEMBER-ONE-EX                            
033500          VARYING WK-X-SUB3 FROM 1 BY 1                                   
033600          UNTIL WK-X-SUB3 > WK-A-TOPIC-MEMBER-COUNT                       
033700             OR WK-A-IS-MEMBER.                                           
033800                                                                          
033900       IF  WK-A-IS-MEMBER                                                 
034000           PERFORM E300-COUNT-ACCEPTED-IN-TOPIC                           
034100              THRU E300-COUNT-ACCEPTED-IN-TOPIC-EX                        
034200           IF  WK-ACPT-ACCEPT-COUNT = WK-A-TOPIC-MEMBER-COUNT             
034300               MOVE  WK-T-TOPIC-BADGE(WK-X-SUB2)                          
034400                     TO  WK-E-BADGE-ID-TO-AWARD                           
034500               PERFORM F100-AWARD-BADGE                                   
034600                  THRU F100-AWARD-BADGE-EX.                               
034700   D110-CHECK-TOPIC-MASTERY-ONE-EX.                                       
034800       EXIT.                                                              
034900                                                                          
035000   E100-LOAD-TOPIC-MEMBERS.                                               
035100       MOVE  ZEROES           TO  WK-A-TOPIC-MEMBER-COUNT.                
035200       OPEN INPUT TRKTAGQ.                                                
035300       IF  NOT WK-C-SUCCESSFUL                                            
035400           DISPLAY "TRKVABDG - OPEN FILE ERROR - TRKTAGQ"                 
035500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
035600           MOVE  "AB02"        TO  WK-ABDG-ERROR-CD                       
035700           GO TO Y900-ABNORMAL-TERMINATION.                               
035800                                                                          
035900       PERFORM E110-READ-NEXT-TAGQUES                                     
036000          THRU E110-READ-NEXT-TAGQUES-EX.                                 
036100                                                                          
036200       PERFORM E120-LOAD-TAGQUES-ENTRY                                    
036300          THRU E120-LOAD-TAGQUES-ENTRY-EX                                 
036400          UNTIL WK-C-END-OF-FILE.                                         
036500                                                                          
036600       CLOSE TRKTAGQ.                                                     
036700   E100-LOAD-TOPIC-MEMBERS-EX.                                            
036800       EXIT.                                                              
036900                                                                          
037000   E110-READ-NEXT-TAGQUES.                                                
037100       READ TRKTAGQ                                                       
037200           AT END                                                         
037300               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
037400   E110-READ-NEXT-TAGQUES-EX.                                             
037500       EXIT.                                                              
037600                                                                          
037700   E120-LOAD-TAGQUES-ENTRY.                                               
037800       IF  TAGQUES-TAG-ID = WK-T-TOPIC-ID(WK-X-SUB2)                      
037900       AND WK-A-TOPIC-MEMBER-COUNT < 500                                  
038000           ADD  1  TO  WK-A-TOPIC-MEMBER-COUNT                            
038100           MOVE  TAGQUES-PROBLEM-ID  TO                                   
038200                 WK-A-TOPIC-MEMBER(WK-A-TOPIC-MEMBER-COUNT).              
038300       PERFORM E110-READ-NEXT-TAGQUES                                     
038400          THRU E110-READ-NEXT-TAGQUES-EX.                                 
038500   E120-LOAD-TAGQUES-ENTRY-EX.                                            
038600       EXIT.                                                              
038700                                                                          
038800   E200-TEST-PROBLEM-MEMBER-ONE.                                          
038900       IF  WK-A-TOPIC-MEMBER(WK-X-SUB3) = WK-ABDG-PROBLEM-ID              
039000           SET WK-A-IS-MEMBER TO TRUE.                                    
039100   E200-TEST-PROBLEM-MEMBER-ONE-EX.                                       
039200       EXIT.                                                              
039300                                                                          
039400   E300-COUNT-ACCEPTED-IN-TOPIC.                                          
039500       MOVE  SPACES              TO  WK-ACPT-ERROR-CD.                    
039600       MOVE  WK-ABDG-USER-ID      TO  WK-ACPT-USER-ID.                    
039700       SET WK-ACPT-LIFETIME       TO  TRUE.                               
039800       SET WK-ACPT-TOPIC-FILTER    TO  TRUE.                              
039900       MOVE  WK-A-TOPIC-MEMBER-COUNT TO  WK-ACPT-TOPIC-COUNT.             
040000       MOVE  1  TO  WK-X-SUB3.                                            
040100       PERFORM E310-COPY-MEMBER-ONE                                       
040200          THRU E310-COPY-MEMBER-ONE-EX                                    
040300          VARYING WK-X-SUB3 FROM 1 BY 1                                   
040400          UNTIL WK-X-SUB3 > WK-A-TOPIC-MEMBER-COUNT.                      
040500                                                                          
040600       CALL "TRKXACPT" USING WK-ACPT-RECORD.                              
040700       IF  WK-ACPT-ERROR-CD NOT = SPACES                                  
040800           MOVE  WK-ACPT-ERROR-CD    TO  WK-ABDG-ERROR-CD.                
040900   E300-COUNT-ACCEPTED-IN-TOPIC-EX.                                       
041000       EXIT.                                                              
041100                                                                          
041200   E310-COPY-MEMBER-ONE.                                                  
041300       MOVE  WK-A-TOPIC-MEMBER(WK-X-SUB3)                                 
041400             TO  WK-ACPT-TOPIC-LIST(WK-X-SUB3).                           
041500   E310-COPY-MEMBER-ONE-EX.                                               
041600       EXIT.                                                              
041700                                                                          
041800*---------------------------------------------------------------*         
041900   F100-AWARD-BADGE.                                                      
042000*---------------------------------------------------------------*         
042100       MOVE  WK-ABDG-USER-ID        TO  WK-BCHK-USER-ID.                  
042200       MOVE  WK-E-BADGE-ID-TO-AWARD TO  WK-BCHK-BADGE-ID.                 
042300       MOVE  4                      TO  WK-BCHK-BADGE-TYPE.               
042400       MOVE  WK-ABDG-AWARD-DTE      TO  WK-BCHK-AWARD-DTE.                
042500       MOVE  WK-ABDG-AWARD-TIM      TO  WK-BCHK-AWARD-TIM.                
042600       CALL "TRKXBCHK" USING WK-BCHK-RECORD.                              
042700       IF  WK-BCHK-ERROR-CD NOT = SPACES                                  
042800           MOVE  WK-BCHK-ERROR-CD   TO  WK-ABDG-ERROR-CD                  
042900       ELSE                                                               
043000           IF  WK-BCHK-WAS-NEW-AWARD                                      
043100               ADD  1  TO  WK-ABDG-BADGES-AWARDED.                        
043200   F100-AWARD-BADGE-EX.                                                   
043300       EXIT.                                                              
043400                                                                          
043500*---------------------------------------------------------------*         
043600*                   PROGRAM SUBROUTINE                         *          
043700*---------------------------------------------------------------*         
043800   Y900-ABNORMAL-TERMINATION.                                             
043900       PERFORM Z000-END-PROGRAM-ROUTINE.                                  
044000       EXIT PROGRAM.                                                      
044100                                                                          
044200   Z000-END-PROGRAM-ROUTINE.                                              
044300       CONTINUE.                                                          
044400   Z099-END-PROGRAM-ROUTINE-EX.                                           
044500       EXIT.                                                              
044600                                                                          
044700******************************************************************        
044800************** END OF PROGRAM SOURCE -  TRKVABDG ***************          
044900******************************************************************        
