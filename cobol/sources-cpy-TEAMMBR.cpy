000100* TEAMMBR.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKTEAM (ACM_TEAM_MEMBER)                        
000400* TEAM ROSTER ROW - ONE PER (TEAM-ID, USER-ID).                           
000500*****************************************************************         
000600* HISTORY OF MODIFICATION:                                                
000700*-----------------------------------------------------------------        
000800* TAG    NAME    DATE        DESCRIPTION                                  
000900*-----------------------------------------------------------------        
001000* TRK010 RHLIM   14/03/1991  INITIAL VERSION.                     TRK010  
001100*-----------------------------------------------------------------        
001200  05  TEAMMBR-RECORD                PIC X(040).                           
001300  05  TEAMMBR-REC-R REDEFINES TEAMMBR-RECORD.                             
001400      10  TEAMMBR-TEAM-ID                PIC 9(18).                       
001500*                                    TEAM ID                              
001600      10  TEAMMBR-USER-ID                 PIC 9(18).                      
001700*                                    USER ID                              
001800      10  TEAMMBR-MEMBER-TYPE               PIC 9(01).                    
001900          88  TEAMMBR-NORMAL                   VALUE 0.                   
002000          88  TEAMMBR-ADMIN                    VALUE 1.                   
002100          88  TEAMMBR-OWNER                    VALUE 2.                   
002200*                                    0=NORMAL 1=ADMIN 2=OWNER             
002300      10  FILLER                          PIC X(03).                      
002400*                                    SPARE - RESERVED                     
