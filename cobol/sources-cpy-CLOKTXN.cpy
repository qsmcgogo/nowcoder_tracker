000100* CLOKTXN.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKCLKTX (TRACKER_CLOCK_CHECKIN_TXN)             
000400* ONE ROW PER CHECK-IN ATTEMPT BEING POSTED THIS RUN - USER ID AND        
000500* THE TIME OF DAY THEY CHECKED IN.  THE CALENDAR DATE IS THE RUN          
000600* DATE - ONE RUN COVERS ONE DAY'S CHECK-IN ACTIVITY.                      
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*-----------------------------------------------------------------        
001000* TAG    NAME    DATE        DESCRIPTION                                  
001100*-----------------------------------------------------------------        
001200* TRK055 RHLIM   17/03/1991  INITIAL VERSION.                     TRK055  
001300*-----------------------------------------------------------------        
001400  05  CLOKTXN-RECORD               PIC X(030).                            
001500  05  CLOKTXN-REC-R REDEFINES CLOKTXN-RECORD.                             
001600      10  CLOKTXN-USER-ID              PIC 9(18).                         
001700*                                   USER ID                               
001800      10  CLOKTXN-CHECKIN-TIM          PIC 9(06).                         
001900*                                   TIME OF DAY CHECKED IN (SGT)          
002000      10  FILLER                       PIC X(06).                         
002100*                                   SPARE - RESERVED                      
