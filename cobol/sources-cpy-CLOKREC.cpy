000100* CLOKREC.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKCLOCK (TRACKER_CLOCK_RECORD)                  
000400* ONE ROW PER USER CHECK-IN EVENT AGAINST THE DAY'S FEATURED              
000500* QUESTION.  APPEND-ONLY LEDGER - NEVER REWRITTEN.                        
000600*****************************************************************         
000700* HISTORY OF MODIFICATION:                                                
000800*-----------------------------------------------------------------        
000900* TAG    NAME    DATE        DESCRIPTION                                  
001000*-----------------------------------------------------------------        
001100* TRK002 RHLIM   14/03/1991  INITIAL VERSION.                     TRK002  
001200* TRK018 BSNGEE  21/06/1996  SPLIT CREATE-TIME/UPDATE-TIME INTO           
001300*                             SEPARATE DATE AND TIME SUBFIELDS SO         
001400*                             THE SPECIAL BADGE ROUTINE CAN TEST          
001500*                             THE HOUR WITHOUT UNSTRING.  WIDENED         
001600*                             FILLER TO CARRY SPARE BYTES FOR THE         
001700*                             NEXT TAG TYPE THE BIZ LAYER ADDS.   TRK018  
001800*-----------------------------------------------------------------        
001900  05  CLOKREC-RECORD              PIC X(090).                             
002000  05  CLOKREC-REC-R REDEFINES CLOKREC-RECORD.                             
002100      10  CLOKREC-ID                  PIC 9(18).                          
002200*                                    RECORD ID                            
002300      10  CLOKREC-USER-ID              PIC 9(18).                         
002400*                                    USER ID                              
002500      10  CLOKREC-QUESTION-ID          PIC 9(18).                         
002600*                                    DAY'S FEATURED QUESTION ANSWE        
002700      10  CLOKREC-CREATE-TIME.                                            
002800          15  CLOKREC-CREATE-DTE           PIC 9(08).                     
002900*                                    QUESTION-PUBLISH / BUCKET DAT        
003000          15  CLOKREC-CREATE-TIM           PIC 9(06).                     
003100*                                    QUESTION-PUBLISH / BUCKET TIM        
003200      10  CLOKREC-UPDATE-TIME.                                            
003300          15  CLOKREC-UPDATE-DTE           PIC 9(08).                     
003400*                                    ACTUAL CHECK-IN DATE (SGT)           
003500          15  CLOKREC-UPDATE-TIM           PIC 9(06).                     
003600*                                    ACTUAL CHECK-IN TIME (SGT, HH        
003700      10  FILLER                       PIC X(08).                         
003800*                                    SPARE - RESERVED                     
003900  05  CLOKREC-HHMN-R REDEFINES CLOKREC-RECORD.                            
004000      10  FILLER                       PIC X(76).                         
004100      10  CLOKREC-UPDATE-HH-VIEW       PIC 9(02).                         
004200*                                    HOUR OF UPDATE-TIM, FOR THE          
004300*                                    NIGHT-OWL / EARLY-BIRD CHECKS        
004400      10  CLOKREC-UPDATE-MN-VIEW       PIC 9(02).                         
004500*                                    MINUTE OF UPDATE-TIM, FOR THE        
004600*                                    EFFICIENCY-MASTER CHECK              
004700      10  FILLER                       PIC X(10).                         
