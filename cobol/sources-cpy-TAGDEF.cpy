000100* TAGDEF.cpybk                                                            
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKTAG (TRACKER_TAG)                             
000400* STATIC REFERENCE TABLE - ONE ROW PER SKILL-TREE KNOWLEDGE POINT.        
000500*****************************************************************         
000600* HISTORY OF MODIFICATION:                                                
000700*-----------------------------------------------------------------        
000800* TAG    NAME    DATE        DESCRIPTION                                  
000900*-----------------------------------------------------------------        
001000* TRK006 RHLIM   14/03/1991  INITIAL VERSION.                     TRK006  
001100*-----------------------------------------------------------------        
001200  05  TAGDEF-RECORD                PIC X(080).                            
001300  05  TAGDEF-REC-R REDEFINES TAGDEF-RECORD.                               
001400      10  TAGDEF-TAG-ID                PIC 9(09).                         
001500*                                    KNOWLEDGE POINT ID                   
001600      10  TAGDEF-TAG-NAME              PIC X(60).                         
001700*                                    DISPLAY NAME                         
001800      10  FILLER                       PIC X(11).                         
001900*                                    SPARE - RESERVED                     
