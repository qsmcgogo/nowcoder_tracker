000100*************************                                                 
000200   IDENTIFICATION DIVISION.                                               
000300*************************                                                 
000400   PROGRAM-ID.     TRKXACPT.                                              
000500   AUTHOR.         RICHARD LIM H C.                                       
000600   INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                
000700   DATE-WRITTEN.   14 MAR 1991.                                           
000800   DATE-COMPILED.                                                         
000900   SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.            
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE A USER'S              
001200*               ACCEPTED-PROBLEM COUNT AND SUBMISSION COUNT.              
001300*               ACCEPT-COUNT IS THE UNION OF LEDGER A AND LEDGER          
001400*               B PROBLEM-IDS, DEDUPED.  SUBMIT-COUNT IS THE SUM          
001500*               OF BOTH LEDGERS, NOT DEDUPED.  BOTH ARE FILTERED          
001600*               TO THE TRACKER PROBLEM UNIVERSE (OR, WHEN THE             
001700*               CALLER ASKS, TO A SINGLE CALLER-SUPPLIED PROBLEM          
001800*               LIST INSTEAD) AND TO AN OPTIONAL DATE WINDOW.             
001900*                                                                         
002000*               THE ONLY FILE-BACKED PART OF THE "TRACKER PROBLEM         
002100*               UNIVERSE" THIS SHOP STILL CARRIES ON THIS SYSTEM          
002200*               IS THE SKILL-TREE TAG-QUESTION TABLE - THE OLD            
002300*               CONTEST-PAPER LIST AND THE FIXED EXERCISE SET             
002400*               WERE RETIRED WITH THE NOWCODER_SERIES SOURCE FEED         
002500*               AND ARE NO LONGER CARRIED HERE.  SO THE UNIVERSE          
002600*               TEST BELOW IS "PROBLEM-ID APPEARS ON SOME TAG".           
002700*                                                                         
002800*-----------------------------------------------------------------        
002900* HISTORY OF MODIFICATION:                                                
003000*-----------------------------------------------------------------        
003100* TAG    NAME    DATE        DESCRIPTION                                  
003200*-----------------------------------------------------------------        
003300* TRK050 RHLIM   14/03/1991  INITIAL VERSION.                     TRK050  
003400* TRK059 YCPOH   15/01/1999  Y2K - WINDOW-FROM/WINDOW-TO ARE              
003500*                             ALREADY CENTURY-FULL 9(08) DATES,           
003600*                             REVIEWED AND SIGNED OFF CLEAN.      TRK059  
003700* TRK067 MKTAN   03/11/2002  UNIVERSE TABLE WAS BEING REBUILT             
003800*                             FROM TRKTAGQ ON EVERY CALL EVEN WHEN        
003900*                             THE CALLER ASKED FOR THE TOPIC-LIST         
004000*                             FILTER INSTEAD - SKIP THE REBUILD IN        
004100*                             THAT CASE.                          TRK067  
004200* TRK077 BSNGEE  09/03/2004  DIAGNOSTIC REVIEW FOUND THE LEDGER           
004300*                             SCAN AND FILTER/DEDUP LOOKUP LOOPS          
004400*                             WRITTEN AS IN-LINE PERFORMS - NOT           
004500*                             THIS SHOP'S STYLE.  PULLED EACH LOOP        
004600*                             BODY OUT TO ITS OWN PARAGRAPH.  ALSO        
004700*                             FIXED B200-TEST-WINDOW, WHICH WAS           
004800*                             SETTING WK-A-WINDOW-SW TO "N" WITH          
004900*                             SET INSTEAD OF MOVE.                TRK077  
005000*-----------------------------------------------------------------        
005100   EJECT                                                                  
005200**********************                                                    
005300   ENVIRONMENT DIVISION.                                                  
005400**********************                                                    
005500   CONFIGURATION SECTION.                                                 
005600   SOURCE-COMPUTER.  IBM-AS400.                                           
005700   OBJECT-COMPUTER.  IBM-AS400.                                           
005800   SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                 
005900                                                                          
006000   INPUT-OUTPUT SECTION.                                                  
006100   FILE-CONTROL.                                                          
006200       SELECT TRKTAGQ ASSIGN TO TRKTAGQ                                   
006300              ORGANIZATION IS LINE SEQUENTIAL                             
006400              ACCESS MODE  IS SEQUENTIAL                                  
006500              FILE STATUS  IS WK-C-FILE-STATUS.                           
006600       SELECT TRKSUBA ASSIGN TO TRKSUBA                                   
006700              ORGANIZATION IS LINE SEQUENTIAL                             
006800              ACCESS MODE  IS SEQUENTIAL                                  
006900              FILE STATUS  IS WK-C-FILE-STATUS.                           
007000       SELECT TRKSUBB ASSIGN TO TRKSUBB                                   
007100              ORGANIZATION IS LINE SEQUENTIAL                             
007200              ACCESS MODE  IS SEQUENTIAL                                  
007300              FILE STATUS  IS WK-C-FILE-STATUS.                           
007400                                                                          
007500***************                                                           
007600   DATA DIVISION.                                                         
007700   FILE SECTION.                                                          
007800**************                                                            
007900   FD  TRKTAGQ                                                            
008000       LABEL RECORDS ARE OMITTED                                          
008100       DATA RECORD IS WK-F-TRKTAGQ.                                       
008200   01  WK-F-TRKTAGQ.                                                      
008300       COPY TAGQUES.                                                      
008400                                                                          
008500   FD  TRKSUBA                                                            
008600       LABEL RECORDS ARE OMITTED                                          
008700       DATA RECORD IS WK-F-TRKSUBA.                                       
008800   01  WK-F-TRKSUBA.                                                      
008900       COPY SUBLEDG.                                                      
009000                                                                          
009100   FD  TRKSUBB                                                            
009200       LABEL RECORDS ARE OMITTED                                          
009300       DATA RECORD IS WK-F-TRKSUBB.                                       
009400   01  WK-F-TRKSUBB.                                                      
009500       COPY SUBLEDG.                                                      
009600                                                                          
009700   WORKING-STORAGE SECTION.                                               
009800*************************                                                 
009900   01  FILLER                     PIC X(24) VALUE                         
010000       "** PROGRAM TRKXACPT **".                                          
010100                                                                          
010200* ------------------ PROGRAM WORKING STORAGE -------------------*         
010300   01    WK-C-COMMON.                                                     
010400       COPY TRKCMWS.                                                      
010500                                                                          
010600*---------------------------------------------------------------*         
010700* FILTER TABLE - EITHER THE TAG-QUESTION UNIVERSE (BUILT FROM             
010800* TRKTAGQ) OR THE CALLER'S OWN TOPIC LIST, WHICHEVER THE CALLER           
010900* ASKED FOR.  A PROBLEM-ID PASSES THE FILTER IF IT IS FOUND HERE.         
011000*---------------------------------------------------------------*         
011100   77  WK-A-FILTER-COUNT          PIC 9(05) COMP VALUE ZEROES.            
011200   01  WK-A-FILTER-TABLE.                                                 
011300       05  WK-A-FILTER-LIST OCCURS 2000 TIMES                             
011400                                  PIC 9(18).                              
011500                                                                          
011600*---------------------------------------------------------------*         
011700* DEDUP TABLE - DISTINCT PROBLEM-IDS ACCEPTED BY THIS USER,               
011800* BUILT WHILE SCANNING BOTH LEDGERS, TO DERIVE ACCEPT-COUNT.              
011900*---------------------------------------------------------------*         
012000   77  WK-A-DEDUP-COUNT           PIC 9(05) COMP VALUE ZEROES.            
012100   01  WK-A-DEDUP-TABLE.                                                  
012200       05  WK-A-DEDUP-LIST OCCURS 6000 TIMES                              
012300                                  PIC 9(18).                              
012400                                                                          
012500   77  WK-A-SUB1                  PIC 9(05) COMP.                         
012600   77  WK-A-THIS-PROBLEM-ID       PIC 9(18).                              
012700   77  WK-A-THIS-ACCEPT-DATE      PIC 9(08).                              
012800   77  WK-A-MEMBER-SW             PIC X(01).                              
012900       88  WK-A-IS-MEMBER              VALUE "Y".                         
013000       88  WK-A-NOT-MEMBER                 VALUE "N".                     
013100   77  WK-A-WINDOW-SW              PIC X(01).                             
013200       88  WK-A-IN-WINDOW               VALUE "Y".                        
013300                                                                          
013400*****************                                                         
013500   LINKAGE SECTION.                                                       
013600*****************                                                         
013700   COPY LKACPT.                                                           
013800   EJECT                                                                  
013900********************************************                              
014000   PROCEDURE DIVISION USING WK-ACPT-RECORD.                               
014100********************************************                              
014200   MAIN-MODULE.                                                           
014300       PERFORM A000-PROCESS-CALLED-ROUTINE                                
014400          THRU A099-PROCESS-CALLED-ROUTINE-EX.                            
014500       PERFORM Z000-END-PROGRAM-ROUTINE                                   
014600          THRU Z099-END-PROGRAM-ROUTINE-EX.                               
014700       EXIT PROGRAM.                                                      
014800                                                                          
014900*---------------------------------------------------------------*         
015000   A000-PROCESS-CALLED-ROUTINE.                                           
015100*---------------------------------------------------------------*         
015200       MOVE  SPACES           TO  WK-ACPT-ERROR-CD.                       
015300       MOVE  ZEROES           TO  WK-ACPT-ACCEPT-COUNT.                   
015400       MOVE  ZEROES           TO  WK-ACPT-SUBMIT-COUNT.                   
015500       MOVE  ZEROES           TO  WK-A-FILTER-COUNT.                      
015600       MOVE  ZEROES           TO  WK-A-DEDUP-COUNT.                       
015700                                                                          
015800       IF  WK-ACPT-TOPIC-FILTER                                           
015900           PERFORM A050-LOAD-TOPIC-FILTER                                 
016000              THRU A050-LOAD-TOPIC-FILTER-EX                              
016100       ELSE                                                               
016200           PERFORM A060-BUILD-UNIVERSE-FILTER                             
016300              THRU A060-BUILD-UNIVERSE-FILTER-EX.                         
016400                                                                          
016500       PERFORM A100-SCAN-LEDGER-A                                         
016600          THRU A100-SCAN-LEDGER-A-EX.                                     
016700       PERFORM A200-SCAN-LEDGER-B                                         
016800          THRU A200-SCAN-LEDGER-B-EX.                                     
016900                                                                          
017000       MOVE  WK-A-DEDUP-COUNT  TO  WK-ACPT-ACCEPT-COUNT.                  
017100                                                                          
017200       GO TO A099-PROCESS-CALLED-ROUTINE-EX.                              
017300                                                                          
017400*---------------------------------------------------------------*         
017500   A050-LOAD-TOPIC-FILTER.                                                
017600*---------------------------------------------------------------*         
017700       MOVE  WK-ACPT-TOPIC-COUNT  TO  WK-A-FILTER-COUNT.                  
017800       PERFORM A055-COPY-ONE-TOPIC-ID                                     
017900          THRU A055-COPY-ONE-TOPIC-ID-EX                                  
018000          VARYING WK-A-SUB1 FROM 1 BY 1                                   
018100          UNTIL WK-A-SUB1 > WK-A-FILTER-COUNT.                            
018200   A050-LOAD-TOPIC-FILTER-EX.                                             
018300       EXIT.                                                              
018400                                                                          
018500   A055-COPY-ONE-TOPIC-ID.                                                
018600       MOVE  WK-ACPT-TOPIC-LIST (WK-A-SUB1)                               
018700                          TO  WK-A-FILTER-LIST (WK-A-SUB1).               
018800   A055-COPY-ONE-TOPIC-ID-EX.                                             
018900       EXIT.                                                              
019000                                                                          
019100*---------------------------------------------------------------*         
019200   A060-BUILD-UNIVERSE-FILTER.                                            
019300*---------------------------------------------------------------*         
019400       OPEN INPUT TRKTAGQ.                                                
019500       IF  NOT WK-C-SUCCESSFUL                                            
019600           DISPLAY "TRKXACPT - OPEN FILE ERROR - TRKTAGQ"                 
019700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
019800           MOVE  "AC01"        TO  WK-ACPT-ERROR-CD                       
019900           GO TO Y900-ABNORMAL-TERMINATION.                               
020000                                                                          
020100       PERFORM A070-READ-NEXT-TAGQUES                                     
020200          THRU A070-READ-NEXT-TAGQUES-EX.                                 
020300                                                                          
020400       PERFORM A080-APPLY-ONE-TAGQUES-ROW                                 
020500          THRU A080-APPLY-ONE-TAGQUES-ROW-EX                              
020600          UNTIL WK-C-END-OF-FILE.                                         
020700                                                                          
020800       CLOSE TRKTAGQ.                                                     
020900   A060-BUILD-UNIVERSE-FILTER-EX.                                         
021000       EXIT.                                                              
021100                                                                          
021200   A070-READ-NEXT-TAGQUES.                                                
021300       READ TRKTAGQ                                                       
021400           AT END                                                         
021500               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
021600   A070-READ-NEXT-TAGQUES-EX.                                             
021700       EXIT.                                                              
021800                                                                          
021900   A080-APPLY-ONE-TAGQUES-ROW.                                            
022000       IF  WK-A-FILTER-COUNT < 2000                                       
022100           ADD 1 TO WK-A-FILTER-COUNT                                     
022200           MOVE  TAGQUES-PROBLEM-ID  TO                                   
022300                 WK-A-FILTER-LIST (WK-A-FILTER-COUNT)                     
022400       END-IF.                                                            
022500       PERFORM A070-READ-NEXT-TAGQUES                                     
022600          THRU A070-READ-NEXT-TAGQUES-EX.                                 
022700   A080-APPLY-ONE-TAGQUES-ROW-EX.                                         
022800       EXIT.                                                              
022900                                                                          
023000*---------------------------------------------------------------*         
023100   A100-SCAN-LEDGER-A.                                                    
023200*---------------------------------------------------------------*         
023300       OPEN INPUT TRKSUBA.                                                
023400       IF  NOT WK-C-SUCCESSFUL                                            
023500           DISPLAY "TRKXACPT - OPEN FILE ERROR - TRKSUBA"                 
023600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
023700           MOVE  "AC02"        TO  WK-ACPT-ERROR-CD                       
023800           GO TO Y900-ABNORMAL-TERMINATION.                               
023900                                                                          
024000       PERFORM A110-READ-NEXT-SUBA                                        
024100          THRU A110-READ-NEXT-SUBA-EX.                                    
024200                                                                          
024300       PERFORM A120-APPLY-ONE-SUBA-ROW                                    
024400          THRU A120-APPLY-ONE-SUBA-ROW-EX                                 
024500          UNTIL WK-C-END-OF-FILE.                                         
024600                                                                          
024700       CLOSE TRKSUBA.                                                     
024800   A100-SCAN-LEDGER-A-EX.                                                 
024900       EXIT.                                                              
025000                                                                          
025100   A110-READ-NEXT-SUBA.                                                   
025200       READ TRKSUBA                                                       
025300           AT END                                                         
025400               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
025500   A110-READ-NEXT-SUBA-EX.                                                
025600       EXIT.                                                              
025700                                                                          
025800   A120-APPLY-ONE-SUBA-ROW.                                               
025900       IF  SUBLEDG-USER-ID OF WK-F-TRKSUBA = WK-ACPT-USER-ID              
026000           MOVE  SUBLEDG-PROBLEM-ID OF WK-F-TRKSUBA                       
026100                              TO  WK-A-THIS-PROBLEM-ID                    
026200           MOVE  SUBLEDG-ACCEPT-DATE OF WK-F-TRKSUBA                      
026300                              TO  WK-A-THIS-ACCEPT-DATE                   
026400           PERFORM B100-TEST-FILTER-MEMBER                                
026500              THRU B100-TEST-FILTER-MEMBER-EX                             
026600           PERFORM B200-TEST-WINDOW                                       
026700              THRU B200-TEST-WINDOW-EX                                    
026800           IF  WK-A-IS-MEMBER AND WK-A-IN-WINDOW                          
026900               ADD 1 TO WK-ACPT-SUBMIT-COUNT                              
027000               PERFORM B300-ADD-TO-DEDUP                                  
027100                  THRU B300-ADD-TO-DEDUP-EX                               
027200           END-IF                                                         
027300       END-IF.                                                            
027400       PERFORM A110-READ-NEXT-SUBA                                        
027500          THRU A110-READ-NEXT-SUBA-EX.                                    
027600   A120-APPLY-ONE-SUBA-ROW-EX.                                            
027700       EXIT.                                                              
027800                                                                          
027900*---------------------------------------------------------------*         
028000   A200-SCAN-LEDGER-B.                                                    
028100*---------------------------------------------------------------*         
028200       OPEN INPUT TRKSUBB.                                                
028300       IF  NOT WK-C-SUCCESSFUL                                            
028400           DISPLAY "TRKXACPT - OPEN FILE ERROR - TRKSUBB"                 
028500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
028600           MOVE  "AC03"        TO  WK-ACPT-ERROR-CD                       
028700           GO TO Y900-ABNORMAL-TERMINATION.                               
028800                                                                          
028900       PERFORM A210-READ-NEXT-SUBB                                        
029000          THRU A210-READ-NEXT-SUBB-EX.                                    
029100                                                                          
029200       PERFORM A220-APPLY-ONE-SUBB-ROW                                    
029300          THRU A220-APPLY-ONE-SUBB-ROW-EX                                 
029400          UNTIL WK-C-END-OF-FILE.                                         
029500                                                                          
029600       CLOSE TRKSUBB.                                                     
029700   A200-SCAN-LEDGER-B-EX.                                                 
029800       EXIT.                                                              
029900                                                                          
030000   A210-READ-NEXT-SUBB.                                                   
030100       READ TRKSUBB                                                       
030200           AT END                                                         
030300               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
030400   A210-READ-NEXT-SUBB-EX.                                                
030500       EXIT.                                                              
030600                                                                          
030700   A220-APPLY-ONE-SUBB-ROW.                                               
030800       IF  SUBLEDG-USER-ID OF WK-F-TRKSUBB = WK-ACPT-USER-ID              
030900           MOVE  SUBLEDG-PROBLEM-ID OF WK-F-TRKSUBB                       
031000                              TO  WK-A-THIS-PROBLEM-ID                    
031100           MOVE  SUBLEDG-ACCEPT-DATE OF WK-F-TRKSUBB                      
031200                              TO  WK-A-THIS-ACCEPT-DATE                   
031300           PERFORM B100-TEST-FILTER-MEMBER                                
031400              THRU B100-TEST-FILTER-MEMBER-EX                             
031500           PERFORM B200-TEST-WINDOW                                       
031600              THRU B200-TEST-WINDOW-EX                                    
031700           IF  WK-A-IS-MEMBER AND WK-A-IN-WINDOW                          
031800               ADD 1 TO WK-ACPT-SUBMIT-COUNT                              
031900               PERFORM B300-ADD-TO-DEDUP                                  
032000                  THRU B300-ADD-TO-DEDUP-EX                               
032100           END-IF                                                         
032200       END-IF.                                                            
032300       PERFORM A210-READ-NEXT-SUBB                                        
032400          THRU A210-READ-NEXT-SUBB-EX.                                    
032500   A220-APPLY-ONE-SUBB-ROW-EX.                                            
032600       EXIT.                                                              
032700                                                                          
032800   A099-PROCESS-CALLED-ROUTINE-EX.                                        
032900       EXIT.                                                              
033000*---------------------------------------------------------------*         
033100*                   PROGRAM SUBROUTINES                        *          
033200*---------------------------------------------------------------*         
033300* B100/B200/B300 ALL WORK OFF WK-A-THIS-PROBLEM-ID AND                    
033400* WK-A-THIS-ACCEPT-DATE, SET BY THE CALLER JUST BEFORE EACH               
033500* PERFORM, SO THEY DO NOT CARE WHICH LEDGER THE ROW CAME FROM.            
033600*---------------------------------------------------------------*         
033700   B100-TEST-FILTER-MEMBER.                                               
033800       SET WK-A-NOT-MEMBER TO TRUE.                                       
033900       PERFORM B110-TEST-ONE-FILTER-ENTRY                                 
034000          THRU B110-TEST-ONE-FILTER-ENTRY-EX                              
034100          VARYING WK-A-SUB1 FROM 1 BY 1                                   
034200          UNTIL WK-A-SUB1 > WK-A-FILTER-COUNT                             
034300          OR WK-A-IS-MEMBER.                                              
034400   B100-TEST-FILTER-MEMBER-EX.                                            
034500       EXIT.                                                              
034600                                                                          
034700   B110-TEST-ONE-FILTER-ENTRY.                                            
034800       IF  WK-A-FILTER-LIST (WK-A-SUB1) = WK-A-THIS-PROBLEM-ID            
034900           SET WK-A-IS-MEMBER TO TRUE                                     
035000       END-IF.                                                            
035100   B110-TEST-ONE-FILTER-ENTRY-EX.                                         
035200       EXIT.                                                              
035300                                                                          
035400   B200-TEST-WINDOW.                                                      
035500       SET WK-A-IN-WINDOW TO TRUE.                                        
035600       IF  WK-ACPT-WINDOWED                                               
035700           IF  WK-A-THIS-ACCEPT-DATE < WK-ACPT-WINDOW-FROM                
035800           OR  WK-A-THIS-ACCEPT-DATE >= WK-ACPT-WINDOW-TO                 
035900               MOVE "N" TO WK-A-WINDOW-SW                                 
036000           END-IF                                                         
036100       END-IF.                                                            
036200   B200-TEST-WINDOW-EX.                                                   
036300       EXIT.                                                              
036400                                                                          
036500   B300-ADD-TO-DEDUP.                                                     
036600       SET WK-A-NOT-MEMBER TO TRUE.                                       
036700       PERFORM B310-TEST-ONE-DEDUP-ENTRY                                  
036800          THRU B310-TEST-ONE-DEDUP-ENTRY-EX                               
036900          VARYING WK-A-SUB1 FROM 1 BY 1                                   
037000          UNTIL WK-A-SUB1 > WK-A-DEDUP-COUNT                              
037100          OR WK-A-IS-MEMBER.                                              
037200       IF  NOT WK-A-IS-MEMBER                                             
037300       AND WK-A-DEDUP-COUNT < 6000                                        
037400           ADD 1 TO WK-A-DEDUP-COUNT                                      
037500           MOVE  WK-A-THIS-PROBLEM-ID                                     
037600                          TO  WK-A-DEDUP-LIST (WK-A-DEDUP-COUNT)          
037700       END-IF.                                                            
037800   B300-ADD-TO-DEDUP-EX.                                                  
037900       EXIT.                                                              
038000                                                                          
038100   B310-TEST-ONE-DEDUP-ENTRY.                                             
038200       IF  WK-A-DEDUP-LIST (WK-A-SUB1) = WK-A-THIS-PROBLEM-ID             
038300           SET WK-A-IS-MEMBER TO TRUE                                     
038400       END-IF.                                                            
038500   B310-TEST-ONE-DEDUP-ENTRY-EX.                                          
038600       EXIT.                                                              
038700                                                                          
038800*---------------------------------------------------------------*         
038900*                   PROGRAM SUBROUTINE                         *          
039000*---------------------------------------------------------------*         
039100   Y900-ABNORMAL-TERMINATION.                                             
039200       PERFORM Z000-END-PROGRAM-ROUTINE.                                  
039300       EXIT PROGRAM.                                                      
039400                                                                          
039500   Z000-END-PROGRAM-ROUTINE.                                              
039600       CONTINUE.                                                          
039700   Z099-END-PROGRAM-ROUTINE-EX.                                           
039800       EXIT.                                                              
039900                                                                          
040000******************************************************************        
040100************** END OF PROGRAM SOURCE -  TRKXACPT ***************          
040200******************************************************************        
