000100*************************                                                 
000200  IDENTIFICATION DIVISION.                                                
000300*************************                                                 
000400  PROGRAM-ID.     TRKXBCHK.                                               
000500  AUTHOR.         RICHARD LIM H C.                                        
000600  INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                 
000700  DATE-WRITTEN.   02 MAR 1991.                                            
000800  DATE-COMPILED.                                                          
000900  SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.             
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ENFORCE THE BADGE             
001200*               AWARD UNIQUE KEY.  GIVEN A USER-ID AND A                  
001300*               BADGE-ID, IT SCANS THE BADGE-RECORD LEDGER FOR            
001400*               AN EXISTING AWARD; IF NONE IS FOUND IT APPENDS            
001500*               ONE.  RE-AWARDING A BADGE THE USER ALREADY HOLDS          
001600*               IS A SILENT NO-OP, PER THE BUSINESS RULE.                 
001700*                                                                         
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    NAME    DATE        DESCRIPTION                                  
002200*-----------------------------------------------------------------        
002300* TRK049 RHLIM   02/03/1991  INITIAL VERSION.                     TRK049  
002400* TRK058 YCPOH   14/01/1999  Y2K - WIDENED WK-B-NEXT-ID SO THE            
002500*                             LEDGER DOES NOT WRAP BEFORE THE             
002600*                             CENTURY TURNS.                      TRK058  
002700* TRK066 MKTAN   20/08/2003  AWARD-DTE/AWARD-TIM WERE BEING               
002800*                             TAKEN FROM THE SYSTEM CLOCK - NOW           
002900*                             TAKEN FROM THE CALLER SO A CATCH-UP         
003000*                             PASS CAN BACK-DATE THE AWARD.       TRK066  
003100* TRK071 MKTAN   09/12/2003  REOPENED TRKBDGRC IN EXTEND MODE TO          
003200*                             APPEND THE NEW AWARD - THE I-O OPEN         
003300*                             MODE THIS ROUTINE USED TO OPEN WITH         
003400*                             IS NOT SUPPORTED FOR A LINE                 
003500*                             SEQUENTIAL LEDGER ON OUR COMPILER.  TRK071  
003600*-----------------------------------------------------------------        
003700  EJECT                                                                   
003800**********************                                                    
003900  ENVIRONMENT DIVISION.                                                   
004000**********************                                                    
004100  CONFIGURATION SECTION.                                                  
004200  SOURCE-COMPUTER.  IBM-AS400.                                            
004300  OBJECT-COMPUTER.  IBM-AS400.                                            
004400  SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                  
004500                                                                          
004600  INPUT-OUTPUT SECTION.                                                   
004700  FILE-CONTROL.                                                           
004800      SELECT TRKBDGRC ASSIGN TO TRKBDGRC                                  
004900             ORGANIZATION IS LINE SEQUENTIAL                              
005000             ACCESS MODE  IS SEQUENTIAL                                   
005100             FILE STATUS  IS WK-C-FILE-STATUS.                            
005200                                                                          
005300***************                                                           
005400  DATA DIVISION.                                                          
005500  FILE SECTION.                                                           
005600**************                                                            
005700  FD  TRKBDGRC                                                            
005800      LABEL RECORDS ARE OMITTED                                           
005900      DATA RECORD IS WK-F-TRKBDGRC.                                       
006000  01  WK-F-TRKBDGRC.                                                      
006100      COPY BADGREC.                                                       
006200                                                                          
006300  WORKING-STORAGE SECTION.                                                
006400*************************                                                 
006500  01  FILLER                     PIC X(24) VALUE                          
006600      "** PROGRAM TRKXBCHK **".                                           
006700                                                                          
006800* ------------------ PROGRAM WORKING STORAGE -------------------*         
006900  01    WK-C-COMMON.                                                      
007000      COPY TRKCMWS.                                                       
007100                                                                          
007200  77  WK-B-NEXT-ID               PIC 9(18) COMP VALUE ZEROES.             
007300  77  WK-B-FOUND-SW              PIC X(01) VALUE "N".                     
007400      88  WK-B-AWARD-FOUND            VALUE "Y".                          
007500      88  WK-B-AWARD-NOT-FOUND           VALUE "N".                       
007600                                                                          
007700*****************                                                         
007800  LINKAGE SECTION.                                                        
007900*****************                                                         
008000  COPY LKBCHK.                                                            
008100  EJECT                                                                   
008200********************************************                              
008300  PROCEDURE DIVISION USING WK-BCHK-RECORD.                                
008400********************************************                              
008500  MAIN-MODULE.                                                            
008600      PERFORM A000-PROCESS-CALLED-ROUTINE                                 
008700         THRU A099-PROCESS-CALLED-ROUTINE-EX.                             
008800      PERFORM Z000-END-PROGRAM-ROUTINE                                    
008900         THRU Z099-END-PROGRAM-ROUTINE-EX.                                
009000      EXIT PROGRAM.                                                       
009100                                                                          
009200*---------------------------------------------------------------*         
009300  A000-PROCESS-CALLED-ROUTINE.                                            
009400*---------------------------------------------------------------*         
009500      MOVE  SPACES           TO  WK-BCHK-ERROR-CD.                        
009600      SET WK-BCHK-WAS-NEW-AWARD TO TRUE.                                  
009700      SET WK-B-AWARD-NOT-FOUND TO TRUE.                                   
009800      MOVE  ZEROES           TO  WK-B-NEXT-ID.                            
009900                                                                          
010000      OPEN INPUT TRKBDGRC.                                                
010100      IF  NOT WK-C-SUCCESSFUL                                             
010200          DISPLAY "TRKXBCHK - OPEN FILE ERROR - TRKBDGRC"                 
010300          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
010400          MOVE  "BC01"        TO  WK-BCHK-ERROR-CD                        
010500          GO TO Y900-ABNORMAL-TERMINATION.                                
010600                                                                          
010700      PERFORM A100-READ-NEXT-BADGREC                                      
010800         THRU A100-READ-NEXT-BADGREC-EX.                                  
010900                                                                          
011000      PERFORM A200-SCAN-FOR-AWARD                                         
011100         THRU A200-SCAN-FOR-AWARD-EX                                      
011200         UNTIL WK-C-END-OF-FILE.                                          
011300                                                                          
011400      CLOSE TRKBDGRC.                                                     
011500                                                                          
011600      IF  WK-B-AWARD-FOUND                                                
011700          SET WK-BCHK-WAS-ALREADY-HELD TO TRUE                            
011800          GO TO A099-PROCESS-CALLED-ROUTINE-EX.                           
011900                                                                          
012000      ADD 1 TO WK-B-NEXT-ID.                                              
012100      MOVE  SPACES               TO  BADGREC-RECORD.                      
012200      MOVE  WK-B-NEXT-ID          TO  BADGREC-ID.                         
012300      MOVE  WK-BCHK-USER-ID       TO  BADGREC-USER-ID.                    
012400      MOVE  WK-BCHK-BADGE-ID      TO  BADGREC-BADGE-ID.                   
012500      MOVE  WK-BCHK-BADGE-TYPE    TO  BADGREC-BADGE-TYPE.                 
012600      MOVE  WK-BCHK-AWARD-DTE     TO  BADGREC-CREATE-DTE.                 
012700      MOVE  WK-BCHK-AWARD-TIM     TO  BADGREC-CREATE-TIM.                 
012800                                                                          
012900      OPEN EXTEND TRKBDGRC.                                               
013000      WRITE WK-F-TRKBDGRC FROM BADGREC-RECORD.                            
013100      IF  NOT WK-C-SUCCESSFUL                                             
013200          DISPLAY "TRKXBCHK - WRITE ERROR - TRKBDGRC"                     
013300          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
013400          MOVE  "BC02"        TO  WK-BCHK-ERROR-CD.                       
013500      CLOSE TRKBDGRC.                                                     
013600                                                                          
013700      GO TO A099-PROCESS-CALLED-ROUTINE-EX.                               
013800                                                                          
013900  A100-READ-NEXT-BADGREC.                                                 
014000      READ TRKBDGRC                                                       
014100          AT END                                                          
014200              MOVE  "10"      TO  WK-C-FILE-STATUS.                       
014300  A100-READ-NEXT-BADGREC-EX.                                              
014400      EXIT.                                                               
014500                                                                          
014600  A200-SCAN-FOR-AWARD.                                                    
014700      IF  BADGREC-ID > WK-B-NEXT-ID                                       
014800          MOVE BADGREC-ID     TO  WK-B-NEXT-ID.                           
014900      IF  BADGREC-USER-ID = WK-BCHK-USER-ID                               
015000      AND BADGREC-BADGE-ID = WK-BCHK-BADGE-ID                             
015100          SET WK-B-AWARD-FOUND TO TRUE.                                   
015200      PERFORM A100-READ-NEXT-BADGREC                                      
015300         THRU A100-READ-NEXT-BADGREC-EX.                                  
015400  A200-SCAN-FOR-AWARD-EX.                                                 
015500      EXIT.                                                               
015600                                                                          
015700  A099-PROCESS-CALLED-ROUTINE-EX.                                         
015800      EXIT.                                                               
015900*---------------------------------------------------------------*         
016000*                   PROGRAM SUBROUTINE                         *          
016100*---------------------------------------------------------------*         
016200  Y900-ABNORMAL-TERMINATION.                                              
016300      PERFORM Z000-END-PROGRAM-ROUTINE.                                   
016400      EXIT PROGRAM.                                                       
016500                                                                          
016600  Z000-END-PROGRAM-ROUTINE.                                               
016700      CONTINUE.                                                           
016800  Z099-END-PROGRAM-ROUTINE-EX.                                            
016900      EXIT.                                                               
017000                                                                          
017100******************************************************************        
017200************** END OF PROGRAM SOURCE -  TRKXBCHK ***************          
017300******************************************************************        
