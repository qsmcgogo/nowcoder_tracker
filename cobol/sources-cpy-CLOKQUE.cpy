000100* CLOKQUE.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKCLKQ (TRACKER_CLOCK_QUESTION)                 
000400* ONE ROW PER CALENDAR DATE - THE DAY'S FEATURED PROBLEM.                 
000500* RELATIVE ORGANISATION, RELATIVE KEY IS THE DAY-OF-RUN ORDINAL           
000600* (SEE TRKVCLOK WORKING-STORAGE WK-C-RELATIVE-KEY).                       
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*-----------------------------------------------------------------        
001000* TAG    NAME    DATE        DESCRIPTION                                  
001100*-----------------------------------------------------------------        
001200* TRK005 RHLIM   14/03/1991  INITIAL VERSION.                     TRK005  
001300*-----------------------------------------------------------------        
001400  05  CLOKQUE-RECORD               PIC X(270).                            
001500  05  CLOKQUE-REC-R REDEFINES CLOKQUE-RECORD.                             
001600      10  CLOKQUE-ID                   PIC 9(18).                         
001700*                                    RECORD ID                            
001800      10  CLOKQUE-QUESTION-ID          PIC 9(18).                         
001900*                                    QUESTION ID                          
002000      10  CLOKQUE-PROBLEM-ID           PIC 9(18).                         
002100*                                    UNDERLYING JUDGE PROBLEM ID          
002200      10  CLOKQUE-SHARE-LINK           PIC X(200).                        
002300*                                    SHARE URL                            
002400      10  CLOKQUE-CREATE-TIME          PIC 9(08).                         
002500*                                    CALENDAR DATE THIS QUESTION I        
002600*                                    "TODAY'S" QUESTION                   
002700      10  FILLER                       PIC X(08).                         
002800*                                    SPARE - RESERVED                     
