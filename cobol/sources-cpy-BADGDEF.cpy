000100* BADGDEF.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKBDGDF (TRACKER_BADGE)                         
000400* STATIC REFERENCE TABLE - ONE ROW PER BADGE A USER CAN EARN.             
000500* READ ONCE AT START-OF-RUN INTO TABLE-BADGE-DEF (SEE TRKVCBDG            
000600* AND TRKVABDG WORKING-STORAGE) - NEVER REWRITTEN BY THIS SUITE.          
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*-----------------------------------------------------------------        
001000* TAG    NAME    DATE        DESCRIPTION                                  
001100*-----------------------------------------------------------------        
001200* TRK003 RHLIM   14/03/1991  INITIAL VERSION.                     TRK003  
001300* TRK022 BSNGEE  03/09/1997  ADDED BADGE-TYPE 88-LEVELS SO THE            
001400*                             CALLING PROGRAMS CAN TEST THE TYPE          
001500*                             CODE BY NAME INSTEAD OF LITERAL.    TRK022  
001600*-----------------------------------------------------------------        
001700  05  BADGDEF-RECORD               PIC X(500).                            
001800  05  BADGDEF-REC-R REDEFINES BADGDEF-RECORD.                             
001900      10  BADGDEF-BADGE-ID             PIC 9(18).                         
002000*                                    BADGE ID                             
002100      10  BADGDEF-NAME                 PIC X(60).                         
002200*                                    DISPLAY NAME                         
002300      10  BADGDEF-SCORE                PIC 9(05).                         
002400*                                    POINTS THIS BADGE IS WORTH           
002500      10  BADGDEF-ACQUIREMENT          PIC X(200).                        
002600*                                    HOW-TO-EARN DESCRIPTION              
002700      10  BADGDEF-DETAIL               PIC X(200).                        
002800*                                    LONG DESCRIPTION                     
002900      10  BADGDEF-TYPE                 PIC 9(02).                         
003000          88  BADGDEF-CHECKIN-CUMUL        VALUE 1.                       
003100          88  BADGDEF-CHECKIN-CONSEC       VALUE 2.                       
003200          88  BADGDEF-CHECKIN-SPECIAL      VALUE 3.                       
003300          88  BADGDEF-ACCEPT-CUMUL         VALUE 4.                       
003400          88  BADGDEF-NOWCODER-SERIES      VALUE 5.                       
003500          88  BADGDEF-SKILL-TREE           VALUE 6.                       
003600*                                    BADGE-TYPE CODE                      
003700      10  FILLER                       PIC X(15).                         
003800*                                    SPARE - RESERVED                     
