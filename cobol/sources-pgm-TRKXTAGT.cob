000100*************************                                                 
000200  IDENTIFICATION DIVISION.                                                
000300*************************                                                 
000400  PROGRAM-ID.     TRKXTAGT.                                               
000500  AUTHOR.         RICHARD LIM H C.                                        
000600  INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                 
000700  DATE-WRITTEN.   28 FEB 1991.                                            
000800  DATE-COMPILED.                                                          
000900  SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.             
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE TOTAL             
001200*               POINT VALUE OF A SKILL-TREE KNOWLEDGE POINT, I.E.         
001300*               THE SUM OF SCORE OVER EVERY TAG-QUESTION ROW THAT         
001400*               BELONGS TO THE TAG-ID SUPPLIED BY THE CALLER.             
001500*               CALLED BY TRKVSKIN AND TRKVSKFL BEFORE EITHER             
001600*               ONE RECOMPUTES A USER'S PROGRESS FRACTION.                
001700*                                                                         
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    NAME    DATE        DESCRIPTION                                  
002200*-----------------------------------------------------------------        
002300* TRK048 RHLIM   28/02/1991  INITIAL VERSION.                     TRK048  
002400* TRK057 YCPOH   11/01/1999  Y2K - NO DATE FIELDS IN THIS                 
002500*                             ROUTINE, REVIEWED AND SIGNED OFF            
002600*                             CLEAN.                              TRK057  
002700* TRK064 MKTAN   02/04/2003  QUESTION-COUNT WAS BEING LEFT AT             
002800*                             WHATEVER THE CALLER LAST SET IT             
002900*                             TO WHEN THE TAG HAD ZERO ROWS -             
003000*                             FORCED A ZERO-INIT EVERY CALL.      TRK064  
003100*-----------------------------------------------------------------        
003200  EJECT                                                                   
003300**********************                                                    
003400  ENVIRONMENT DIVISION.                                                   
003500**********************                                                    
003600  CONFIGURATION SECTION.                                                  
003700  SOURCE-COMPUTER.  IBM-AS400.                                            
003800  OBJECT-COMPUTER.  IBM-AS400.                                            
003900  SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                  
004000                                                                          
004100  INPUT-OUTPUT SECTION.                                                   
004200  FILE-CONTROL.                                                           
004300      SELECT TRKTAGQ ASSIGN TO TRKTAGQ                                    
004400             ORGANIZATION IS LINE SEQUENTIAL                              
004500             ACCESS MODE  IS SEQUENTIAL                                   
004600             FILE STATUS  IS WK-C-FILE-STATUS.                            
004700                                                                          
004800***************                                                           
004900  DATA DIVISION.                                                          
005000  FILE SECTION.                                                           
005100**************                                                            
005200  FD  TRKTAGQ                                                             
005300      LABEL RECORDS ARE OMITTED                                           
005400      DATA RECORD IS WK-F-TRKTAGQ.                                        
005500  01  WK-F-TRKTAGQ.                                                       
005600      COPY TAGQUES.                                                       
005700                                                                          
005800  WORKING-STORAGE SECTION.                                                
005900*************************                                                 
006000  01  FILLER                     PIC X(24) VALUE                          
006100      "** PROGRAM TRKXTAGT **".                                           
006200                                                                          
006300* ------------------ PROGRAM WORKING STORAGE -------------------*         
006400  01    WK-C-COMMON.                                                      
006500      COPY TRKCMWS.                                                       
006600                                                                          
006700  77  WK-T-MATCH-SW             PIC X(01) VALUE "N".                      
006800      88  WK-T-TAG-MATCHED           VALUE "Y".                           
006900      88  WK-T-TAG-NOT-MATCHED          VALUE "N".                        
007000                                                                          
007100*****************                                                         
007200  LINKAGE SECTION.                                                        
007300*****************                                                         
007400  COPY LKTAGT.                                                            
007500  EJECT                                                                   
007600********************************************                              
007700  PROCEDURE DIVISION USING WK-TAGT-RECORD.                                
007800********************************************                              
007900  MAIN-MODULE.                                                            
008000      PERFORM A000-PROCESS-CALLED-ROUTINE                                 
008100         THRU A099-PROCESS-CALLED-ROUTINE-EX.                             
008200      PERFORM Z000-END-PROGRAM-ROUTINE                                    
008300         THRU Z099-END-PROGRAM-ROUTINE-EX.                                
008400      EXIT PROGRAM.                                                       
008500                                                                          
008600*---------------------------------------------------------------*         
008700  A000-PROCESS-CALLED-ROUTINE.                                            
008800*---------------------------------------------------------------*         
008900      MOVE  SPACES           TO  WK-TAGT-ERROR-CD.                        
009000      MOVE  ZEROES           TO  WK-TAGT-TOTAL-SCORE.                     
009100      MOVE  ZEROES           TO  WK-TAGT-QUESTION-COUNT.                  
009200                                                                          
009300      OPEN INPUT TRKTAGQ.                                                 
009400      IF  NOT WK-C-SUCCESSFUL                                             
009500          DISPLAY "TRKXTAGT - OPEN FILE ERROR - TRKTAGQ"                  
009600          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
009700          MOVE  "TG01"        TO  WK-TAGT-ERROR-CD                        
009800          GO TO Y900-ABNORMAL-TERMINATION.                                
009900                                                                          
010000      PERFORM A100-READ-NEXT-TAGQUES                                      
010100         THRU A100-READ-NEXT-TAGQUES-EX.                                  
010200                                                                          
010300      PERFORM A200-ACCUMULATE-SCORE                                       
010400         THRU A200-ACCUMULATE-SCORE-EX                                    
010500         UNTIL WK-C-END-OF-FILE.                                          
010600                                                                          
010700      GO TO A099-PROCESS-CALLED-ROUTINE-EX.                               
010800                                                                          
010900  A100-READ-NEXT-TAGQUES.                                                 
011000      READ TRKTAGQ                                                        
011100          AT END                                                          
011200              MOVE  "10"      TO  WK-C-FILE-STATUS.                       
011300  A100-READ-NEXT-TAGQUES-EX.                                              
011400      EXIT.                                                               
011500                                                                          
011600  A200-ACCUMULATE-SCORE.                                                  
011700      SET WK-T-TAG-NOT-MATCHED TO TRUE.                                   
011800      IF  TAGQUES-TAG-ID = WK-TAGT-TAG-ID                                 
011900          SET WK-T-TAG-MATCHED TO TRUE                                    
012000          ADD TAGQUES-SCORE TO WK-TAGT-TOTAL-SCORE                        
012100          ADD 1 TO WK-TAGT-QUESTION-COUNT.                                
012200      PERFORM A100-READ-NEXT-TAGQUES                                      
012300         THRU A100-READ-NEXT-TAGQUES-EX.                                  
012400  A200-ACCUMULATE-SCORE-EX.                                               
012500      EXIT.                                                               
012600                                                                          
012700  A099-PROCESS-CALLED-ROUTINE-EX.                                         
012800      EXIT.                                                               
012900*---------------------------------------------------------------*         
013000*                   PROGRAM SUBROUTINE                         *          
013100*---------------------------------------------------------------*         
013200  Y900-ABNORMAL-TERMINATION.                                              
013300      PERFORM Z000-END-PROGRAM-ROUTINE.                                   
013400      EXIT PROGRAM.                                                       
013500                                                                          
013600  Z000-END-PROGRAM-ROUTINE.                                               
013700      CLOSE TRKTAGQ.                                                      
013800      IF  NOT WK-C-SUCCESSFUL                                             
013900          DISPLAY "TRKXTAGT - CLOSE FILE ERROR - TRKTAGQ"                 
014000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                     
014100  Z099-END-PROGRAM-ROUTINE-EX.                                            
014200      EXIT.                                                               
014300                                                                          
014400******************************************************************        
014500************** END OF PROGRAM SOURCE -  TRKXTAGT ***************          
014600******************************************************************        
