000100*************************                                                 
000200   IDENTIFICATION DIVISION.                                               
000300*************************                                                 
000400   PROGRAM-ID.     TRKVSKIN.                                              
000500   AUTHOR.         RICHARD LIM H C.                                       
000600   INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                
000700   DATE-WRITTEN.   16 MAR 1991.                                           
000800   DATE-COMPILED.                                                         
000900   SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.            
001000*                                                                         
001100*DESCRIPTION :  THIS IS A STAND-ALONE RUN UNIT, NOT A CALLED              
001200*               ROUTINE.  EACH ROW OF LEDGER A AND LEDGER B IS, BY        
001300*               THE LEDGERS' OWN DEFINITION, A USER'S FIRST-EVER          
001400*               ACCEPTANCE OF THAT PROBLEM - SO THIS RUN TREATS           
001500*               TODAY'S NEWLY-APPENDED LEDGER ROWS AS THE                 
001600*               SKILL-TREE "ON FIRST ACCEPTANCE" TRIGGER AND POSTS        
001700*               AN INCREMENTAL PROGRESS UPDATE FOR EACH ONE.              
001800*                                                                         
001900*               FOR EACH LEDGER ROW: FIND THE PROBLEM'S OWNING            
002000*               TAG AND ITS SCORE WITHIN THAT TAG; GET THE TAG'S          
002100*               TOTAL SCORE FROM TRKXTAGT; LOOK UP THE USER'S             
002200*               CURRENT PASS-RATE ON THAT TAG (DEFAULT ZERO IF NO         
002300*               ROW YET); ADD THE PROBLEM'S SCORE IN AND RECLAMP          
002400*               AT 1.0000.  THE WHOLE TAG-PROGRESS FILE IS HELD IN        
002500*               A TABLE FOR THE DURATION OF THE RUN AND REWRITTEN         
002600*               WHOLESALE AT THE END.                                     
002700*                                                                         
002800*-----------------------------------------------------------------        
002900* HISTORY OF MODIFICATION:                                                
003000*-----------------------------------------------------------------        
003100* TAG    NAME    DATE        DESCRIPTION                                  
003200*-----------------------------------------------------------------        
003300* TRK053 RHLIM   16/03/1991  INITIAL VERSION.                     TRK053  
003400* TRK062 YCPOH   18/01/1999  Y2K - LEDGER ACCEPT-DATE IS NOT USED         
003500*                             BY THIS ROUTINE FOR ANY COMPARISON -        
003600*                             REVIEWED AND SIGNED OFF CLEAN.      TRK062  
003700* TRK070 MKTAN   03/10/2003  PASS-RATE TABLE WAS NOT RECLAMPED            
003800*                             UNTIL AFTER THE REWRITE LOOP - MOVED        
003900*                             THE 1.0000 CEILING CHECK INTO THE           
004000*                             SAME PARAGRAPH THAT ADDS THE SCORE.         
004100*                                                                 TRK070  
004200*-----------------------------------------------------------------        
004300   EJECT                                                                  
004400**********************                                                    
004500   ENVIRONMENT DIVISION.                                                  
004600**********************                                                    
004700   CONFIGURATION SECTION.                                                 
004800   SOURCE-COMPUTER.  IBM-AS400.                                           
004900   OBJECT-COMPUTER.  IBM-AS400.                                           
005000   SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                 
005100                                                                          
005200   INPUT-OUTPUT SECTION.                                                  
005300   FILE-CONTROL.                                                          
005400       SELECT TRKSUBA  ASSIGN TO TRKSUBA                                  
005500              ORGANIZATION IS LINE SEQUENTIAL                             
005600              ACCESS MODE  IS SEQUENTIAL                                  
005700              FILE STATUS  IS WK-C-FILE-STATUS.                           
005800       SELECT TRKSUBB  ASSIGN TO TRKSUBB                                  
005900              ORGANIZATION IS LINE SEQUENTIAL                             
006000              ACCESS MODE  IS SEQUENTIAL                                  
006100              FILE STATUS  IS WK-C-FILE-STATUS.                           
006200       SELECT TRKTAGQ  ASSIGN TO TRKTAGQ                                  
006300              ORGANIZATION IS LINE SEQUENTIAL                             
006400              ACCESS MODE  IS SEQUENTIAL                                  
006500              FILE STATUS  IS WK-C-FILE-STATUS.                           
006600       SELECT TRKTAGPR ASSIGN TO TRKTAGPR                                 
006700              ORGANIZATION IS LINE SEQUENTIAL                             
006800              ACCESS MODE  IS SEQUENTIAL                                  
006900              FILE STATUS  IS WK-C-FILE-STATUS.                           
007000                                                                          
007100***************                                                           
007200   DATA DIVISION.                                                         
007300   FILE SECTION.                                                          
007400**************                                                            
007500   FD  TRKSUBA                                                            
007600       LABEL RECORDS ARE OMITTED                                          
007700       DATA RECORD IS WK-F-TRKSUBA.                                       
007800   01  WK-F-TRKSUBA.                                                      
007900       COPY SUBLEDG.                                                      
008000                                                                          
008100   FD  TRKSUBB                                                            
008200       LABEL RECORDS ARE OMITTED                                          
008300       DATA RECORD IS WK-F-TRKSUBB.                                       
008400   01  WK-F-TRKSUBB.                                                      
008500       COPY SUBLEDG.                                                      
008600                                                                          
008700   FD  TRKTAGQ                                                            
008800       LABEL RECORDS ARE OMITTED                                          
008900       DATA RECORD IS WK-F-TRKTAGQ.                                       
009000   01  WK-F-TRKTAGQ.                                                      
009100       COPY TAGQUES.                                                      
009200                                                                          
009300   FD  TRKTAGPR                                                           
009400       LABEL RECORDS ARE OMITTED                                          
009500       DATA RECORD IS WK-F-TRKTAGPR.                                      
009600   01  WK-F-TRKTAGPR.                                                     
009700       COPY TAGPROG.                                                      
009800                                                                          
009900   WORKING-STORAGE SECTION.                                               
010000*************************                                                 
010100   01  FILLER                     PIC X(24) VALUE                         
010200       "** PROGRAM TRKVSKIN **".                                          
010300                                                                          
010400* ------------------ PROGRAM WORKING STORAGE -------------------*         
010500   01    WK-C-COMMON.                                                     
010600       COPY TRKCMWS.                                                      
010700                                                                          
010800* ------------ LINKAGE RECORD FOR THE TOTAL-SCORE CALL ----------*        
010900   01    WK-TAGT-AREA.                                                    
011000       COPY LKTAGT.                                                       
011100                                                                          
011200* --------------------- TAG-PROGRESS TABLE -------------------            
011300   77  WK-P-PROGRESS-COUNT          PIC 9(05) COMP VALUE ZEROES.          
011400   01  WK-P-PROGRESS-TBL.                                                 
011500       05  WK-P-TAG-ID                   PIC 9(09)                        
011600                                          OCCURS 4000 TIMES.              
011700       05  WK-P-USER-ID                   PIC 9(09)                       
011800                                          OCCURS 4000 TIMES.              
011900       05  WK-P-PASS-RATE                  PIC 9(01)V9(04)                
012000                                          OCCURS 4000 TIMES.              
012100                                                                          
012200* ----------------------- CONTROL SWITCHES ----------------------*        
012300   77  WK-X-FOUND-TAG-SW            PIC X(01) VALUE "N".                  
012400       88  WK-X-TAG-FOUND                VALUE "Y".                       
012500       88  WK-X-TAG-NOT-FOUND              VALUE "N".                     
012600                                                                          
012700   77  WK-X-FOUND-ROW-SW            PIC X(01) VALUE "N".                  
012800       88  WK-X-ROW-FOUND                VALUE "Y".                       
012900       88  WK-X-ROW-NOT-FOUND              VALUE "N".                     
013000                                                                          
013100* ------------------------ MISCELLANEOUS ---------------------            
013200   77  WK-X-SUB1                    PIC 9(05) COMP.                       
013300   77  WK-X-FOUND-SUB                PIC 9(05) COMP.                      
013400   77  WK-X-PROBLEM-TAG-ID          PIC 9(09).                            
013500   77  WK-X-PROBLEM-SCORE           PIC 9(05) COMP.                       
013600   77  WK-X-CURR-USER-ID            PIC 9(18).                            
013700   77  WK-X-CURR-PROBLEM-ID         PIC 9(18).                            
013800                                                                          
013900* --------------------- SCORE WORK AREA ------------------------*         
014000   77  WK-D-NEW-SCORE               PIC S9(07)V9(04) COMP.                
014100   01  WK-D-NEW-SCORE-R REDEFINES WK-D-NEW-SCORE.                         
014200       05  WK-D-NEW-SCORE-WHOLE          PIC S9(07).                      
014300       05  WK-D-NEW-SCORE-FRACTION        PIC 9(04).                      
014400                                                                          
015000*****************************************                                 
015100   PROCEDURE DIVISION.                                                    
015200*****************************************                                 
015300   MAIN-MODULE.                                                           
015400       PERFORM A000-LOAD-TAG-PROGRESS-TBL                                 
015500          THRU A000-LOAD-TAG-PROGRESS-TBL-EX.                             
015600                                                                          
015700       PERFORM B000-PROCESS-LEDGER-A                                      
015800          THRU B000-PROCESS-LEDGER-A-EX.                                  
015900       PERFORM C000-PROCESS-LEDGER-B                                      
016000          THRU C000-PROCESS-LEDGER-B-EX.                                  
016100                                                                          
016200       PERFORM D000-REWRITE-TAG-PROGRESS                                  
016300          THRU D000-REWRITE-TAG-PROGRESS-EX.                              
016400                                                                          
016500       PERFORM Z000-END-PROGRAM-ROUTINE                                   
016600          THRU Z099-END-PROGRAM-ROUTINE-EX.                               
016700       STOP RUN.                                                          
016800                                                                          
016900*---------------------------------------------------------------*         
017000   A000-LOAD-TAG-PROGRESS-TBL.                                            
017100*---------------------------------------------------------------*         
017200       MOVE  ZEROES           TO  WK-P-PROGRESS-COUNT.                    
017300       OPEN INPUT TRKTAGPR.                                               
017400       IF  NOT WK-C-SUCCESSFUL                                            
017500           DISPLAY "TRKVSKIN - OPEN FILE ERROR - TRKTAGPR"                
017600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
017700           GO TO Y900-ABNORMAL-TERMINATION.                               
017800                                                                          
017900       PERFORM A100-READ-NEXT-TAGPROG                                     
018000          THRU A100-READ-NEXT-TAGPROG-EX.                                 
018100                                                                          
018200       PERFORM A200-LOAD-TAGPROG-ENTRY                                    
018300          THRU A200-LOAD-TAGPROG-ENTRY-EX                                 
018400          UNTIL WK-C-END-OF-FILE.                                         
018500                                                                          
018600       CLOSE TRKTAGPR.                                                    
018700   A000-LOAD-TAG-PROGRESS-TBL-EX.                                         
018800       EXIT.                                                              
018900                                                                          
019000   A100-READ-NEXT-TAGPROG.                                                
019100       READ TRKTAGPR                                                      
019200           AT END                                                         
019300               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
019400   A100-READ-NEXT-TAGPROG-EX.                                             
019500       EXIT.                                                              
019600                                                                          
019700   A200-LOAD-TAGPROG-ENTRY.                                               
019800       IF  WK-P-PROGRESS-COUNT < 4000                                     
019900           ADD  1  TO  WK-P-PROGRESS-COUNT                                
020000           MOVE  TAGPROG-TAG-ID                                           
020100                 TO  WK-P-TAG-ID(WK-P-PROGRESS-COUNT)                     
020200           MOVE  TAGPROG-USER-ID                                          
020300                 TO  WK-P-USER-ID(WK-P-PROGRESS-COUNT)                    
020400           MOVE  TAGPROG-PASS-RATE                                        
020500                 TO  WK-P-PASS-RATE(WK-P-PROGRESS-COUNT)                  
020600       ELSE                                                               
020700           DISPLAY "TRKVSKIN - TAG-PROGRESS TABLE FULL - ABEND".          
020800       PERFORM A100-READ-NEXT-TAGPROG                                     
020900          THRU A100-READ-NEXT-TAGPROG-EX.                                 
021000   A200-LOAD-TAGPROG-ENTRY-EX.                                            
021100       EXIT.                                                              
021200                                                                          
021300*---------------------------------------------------------------*         
021400   B000-PROCESS-LEDGER-A.                                                 
021500*---------------------------------------------------------------*         
021600       OPEN INPUT TRKSUBA.                                                
021700       IF  NOT WK-C-SUCCESSFUL                                            
021800           DISPLAY "TRKVSKIN - OPEN FILE ERROR - TRKSUBA"                 
021900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
022000           GO TO Y900-ABNORMAL-TERMINATION.                               
022100                                                                          
022200       PERFORM B100-READ-NEXT-SUBA                                        
022300          THRU B100-READ-NEXT-SUBA-EX.                                    
022400                                                                          
022500       PERFORM B200-APPLY-SUBA-ROW                                        
022600          THRU B200-APPLY-SUBA-ROW-EX                                     
022700          UNTIL WK-C-END-OF-FILE.                                         
022800                                                                          
022900       CLOSE TRKSUBA.                                                     
023000   B000-PROCESS-LEDGER-A-EX.                                              
023100       EXIT.                                                              
023200                                                                          
023300   B100-READ-NEXT-SUBA.                                                   
023400       READ TRKSUBA                                                       
023500           AT END                                                         
023600               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
023700   B100-READ-NEXT-SUBA-EX.                                                
023800       EXIT.                                                              
023900                                                                          
024000   B200-APPLY-SUBA-ROW.                                                   
024100       MOVE  SUBLEDG-USER-ID       TO  WK-X-CURR-USER-ID.                 
024200       MOVE  SUBLEDG-PROBLEM-ID     TO  WK-X-CURR-PROBLEM-ID.             
024300       PERFORM E000-APPLY-ONE-ACCEPTANCE                                  
024400          THRU E000-APPLY-ONE-ACCEPTANCE-EX.                              
024500       PERFORM B100-READ-NEXT-SUBA                                        
024600          THRU B100-READ-NEXT-SUBA-EX.                                    
024700   B200-APPLY-SUBA-ROW-EX.                                                
024800       EXIT.                                                              
024900                                                                          
025000*---------------------------------------------------------------*         
025100   C000-PROCESS-LEDGER-B.                                                 
025200*---------------------------------------------------------------*         
025300       OPEN INPUT TRKSUBB.                                                
025400       IF  NOT WK-C-SUCCESSFUL                                            
025500           DISPLAY "TRKVSKIN - OPEN FILE ERROR - TRKSUBB"                 
025600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
025700           GO TO Y900-ABNORMAL-TERMINATION.                               
025800                                                                          
025900       PERFORM C100-READ-NEXT-SUBB                                        
026000          THRU C100-READ-NEXT-SUBB-EX.                                    
026100                                                                          
026200       PERFORM C200-APPLY-SUBB-ROW                                        
026300          THRU C200-APPLY-SUBB-ROW-EX                                     
026400          UNTIL WK-C-END-OF-FILE.                                         
026500                                                                          
026600       CLOSE TRKSUBB.                                                     
026700   C000-PROCESS-LEDGER-B-EX.                                              
026800       EXIT.                                                              
026900                                                                          
027000   C100-READ-NEXT-SUBB.                                                   
027100       READ TRKSUBB                                                       
027200           AT END                                                         
027300               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
027400   C100-READ-NEXT-SUBB-EX.                                                
027500       EXIT.                                                              
027600                                                                          
027700   C200-APPLY-SUBB-ROW.                                                   
027800       MOVE  SUBLEDG-USER-ID       TO  WK-X-CURR-USER-ID.                 
027900       MOVE  SUBLEDG-PROBLEM-ID     TO  WK-X-CURR-PROBLEM-ID.             
028000       PERFORM E000-APPLY-ONE-ACCEPTANCE                                  
028100          THRU E000-APPLY-ONE-ACCEPTANCE-EX.                              
028200       PERFORM C100-READ-NEXT-SUBB                                        
028300          THRU C100-READ-NEXT-SUBB-EX.                                    
028400   C200-APPLY-SUBB-ROW-EX.                                                
028500       EXIT.                                                              
028600                                                                          
028700*---------------------------------------------------------------*         
028800   D000-REWRITE-TAG-PROGRESS.                                             
028900*---------------------------------------------------------------*         
029000       OPEN OUTPUT TRKTAGPR.                                              
029100       IF  NOT WK-C-SUCCESSFUL                                            
029200           DISPLAY "TRKVSKIN - OPEN FILE ERROR - TRKTAGPR OUT"            
029300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
029400           GO TO Y900-ABNORMAL-TERMINATION.                               
029500                                                                          
029600       MOVE  1  TO  WK-X-SUB1.                                            
029700       PERFORM D100-WRITE-ONE-TAGPROG                                     
029800          THRU D100-WRITE-ONE-TAGPROG-EX                                  
029900          VARYING WK-X-SUB1 FROM 1 BY 1                                   
030000          UNTIL WK-X-SUB1 > WK-P-PROGRESS-COUNT.                          
030100                                                                          
030200       CLOSE TRKTAGPR.                                                    
030300   D000-REWRITE-TAG-PROGRESS-EX.                                          
030400       EXIT.                                                              
030500                                                                          
030600   D100-WRITE-ONE-TAGPROG.                                                
030700       MOVE  WK-P-TAG-ID(WK-X-SUB1)    TO  TAGPROG-TAG-ID.                
030800       MOVE  WK-P-USER-ID(WK-X-SUB1)    TO  TAGPROG-USER-ID.              
030900       MOVE  WK-P-PASS-RATE(WK-X-SUB1)   TO  TAGPROG-PASS-RATE.           
031000       WRITE WK-F-TRKTAGPR.                                               
031100   D100-WRITE-ONE-TAGPROG-EX.                                             
031200       EXIT.                                                              
031300                                                                          
031400*---------------------------------------------------------------*         
031500   E000-APPLY-ONE-ACCEPTANCE.                                             
031600*---------------------------------------------------------------*         
031700       PERFORM F100-FIND-PROBLEM-TAG                                      
031800          THRU F100-FIND-PROBLEM-TAG-EX.                                  
031900                                                                          
032000       IF  WK-X-TAG-FOUND                                                 
032100           MOVE  SPACES           TO  WK-TAGT-ERROR-CD.                   
032200           MOVE  WK-X-PROBLEM-TAG-ID  TO  WK-TAGT-TAG-ID.                 
032300           CALL "TRKXTAGT" USING WK-TAGT-RECORD.                          
032400           IF  WK-TAGT-TOTAL-SCORE > 0                                    
032500               PERFORM G100-FIND-OR-ADD-PROGRESS-ROW                      
032600                  THRU G100-FIND-OR-ADD-PROGRESS-ROW-EX                   
032700               PERFORM H100-APPLY-SCORE-INCREMENT                         
032800                  THRU H100-APPLY-SCORE-INCREMENT-EX.                     
032900   E000-APPLY-ONE-ACCEPTANCE-EX.                                          
033000       EXIT.                                                              
033100                                                                          
033200   F100-FIND-PROBLEM-TAG.                                                 
033300       SET WK-X-TAG-NOT-FOUND TO TRUE.                                    
033400       OPEN INPUT TRKTAGQ.                                                
033500       IF  NOT WK-C-SUCCESSFUL                                            
033600           DISPLAY "TRKVSKIN - OPEN FILE ERROR - TRKTAGQ"                 
033700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
033800           GO TO Y900-ABNORMAL-TERMINATION.                               
033900                                                                          
034000       PERFORM F200-READ-NEXT-TAGQUES                                     
034100          THRU F200-READ-NEXT-TAGQUES-EX.                                 
034200                                                                          
034300       PERFORM F300-TEST-TAGQUES-ROW                                      
034400          THRU F300-TEST-TAGQUES-ROW-EX                                   
034500          UNTIL WK-C-END-OF-FILE                                          
034600             OR WK-X-TAG-FOUND.                                           
034700                                                                          
034800       CLOSE TRKTAGQ.                                                     
034900   F100-FIND-PROBLEM-TAG-EX.                                              
035000       EXIT.                                                              
035100                                                                          
035200   F200-READ-NEXT-TAGQUES.                                                
035300       READ TRKTAGQ                                                       
035400           AT END                                                         
035500               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
035600   F200-READ-NEXT-TAGQUES-EX.                                             
035700       EXIT.                                                              
035800                                                                          
035900   F300-TEST-TAGQUES-ROW.                                                 
036000       IF  TAGQUES-PROBLEM-ID = WK-X-CURR-PROBLEM-ID                      
036100           SET WK-X-TAG-FOUND TO TRUE                                     
036200           MOVE  TAGQUES-TAG-ID    TO  WK-X-PROBLEM-TAG-ID                
036300           MOVE  TAGQUES-SCORE      TO  WK-X-PROBLEM-SCORE                
036400       ELSE                                                               
036500           PERFORM F200-READ-NEXT-TAGQUES                                 
036600              THRU F200-READ-NEXT-TAGQUES-EX.                             
036700   F300-TEST-TAGQUES-ROW-EX.                                              
036800       EXIT.                                                              
036900                                                                          
037000   G100-FIND-OR-ADD-PROGRESS-ROW.                                         
037100       SET WK-X-ROW-NOT-FOUND TO TRUE.                                    
037200       MOVE  1  TO  WK-X-SUB1.                                            
037300       PERFORM G200-TEST-PROGRESS-ROW                                     
037400          THRU G200-TEST-PROGRESS-ROW-EX                                  
037500          VARYING WK-X-SUB1 FROM 1 BY 1                                   
037600          UNTIL WK-X-SUB1 > WK-P-PROGRESS-COUNT                           
037700             OR WK-X-ROW-FOUND.                                           
037800                                                                          
037900       IF  WK-X-ROW-NOT-FOUND                                             
038000           IF  WK-P-PROGRESS-COUNT < 4000                                 
038100               ADD  1  TO  WK-P-PROGRESS-COUNT                            
038200               MOVE  WK-P-PROGRESS-COUNT TO  WK-X-FOUND-SUB               
038300               MOVE  WK-X-PROBLEM-TAG-ID                                  
038400                     TO  WK-P-TAG-ID(WK-X-FOUND-SUB)                      
038500               MOVE  WK-X-CURR-USER-ID                                    
038600                     TO  WK-P-USER-ID(WK-X-FOUND-SUB)                     
038700               MOVE  ZEROES                                               
038800                     TO  WK-P-PASS-RATE(WK-X-FOUND-SUB)                   
038900           ELSE                                                           
039000               DISPLAY "TRKVSKIN - TAG-PROGRESS TABLE FULL".              
039100   G100-FIND-OR-ADD-PROGRESS-ROW-EX.                                      
039200       EXIT.                                                              
039300                                                                          
039400   G200-TEST-PROGRESS-ROW.                                                
039500       IF  WK-P-TAG-ID(WK-X-SUB1) = WK-X-PROBLEM-TAG-ID                   
039600       AND WK-P-USER-ID(WK-X-SUB1) = WK-X-CURR-USER-ID                    
039700           MOVE  WK-X-SUB1          TO  WK-X-FOUND-SUB                    
039800           SET WK-X-ROW-FOUND TO TRUE.                                    
039900   G200-TEST-PROGRESS-ROW-EX.                                             
040000       EXIT.                                                              
040100                                                                          
040200   H100-APPLY-SCORE-INCREMENT.                                            
040300       COMPUTE WK-D-NEW-SCORE =                                           
040400           (WK-P-PASS-RATE(WK-X-FOUND-SUB) * WK-TAGT-TOTAL-SCORE)         
040500            + WK-X-PROBLEM-SCORE.                                         
040600       COMPUTE WK-P-PASS-RATE(WK-X-FOUND-SUB) ROUNDED =                   
040700           WK-D-NEW-SCORE / WK-TAGT-TOTAL-SCORE.                          
040800       IF  WK-P-PASS-RATE(WK-X-FOUND-SUB) > 1                             
040900           MOVE  1           TO  WK-P-PASS-RATE(WK-X-FOUND-SUB).          
041000   H100-APPLY-SCORE-INCREMENT-EX.                                         
041100       EXIT.                                                              
041200                                                                          
041300*---------------------------------------------------------------*         
041400*                   PROGRAM SUBROUTINE                         *          
041500*---------------------------------------------------------------*         
041600   Y900-ABNORMAL-TERMINATION.                                             
041700       PERFORM Z000-END-PROGRAM-ROUTINE.                                  
041800       STOP RUN.                                                          
041900                                                                          
042000   Z000-END-PROGRAM-ROUTINE.                                              
042100       CONTINUE.                                                          
042200   Z099-END-PROGRAM-ROUTINE-EX.                                           
042300       EXIT.                                                              
042400                                                                          
042500******************************************************************        
042600************** END OF PROGRAM SOURCE -  TRKVSKIN ***************          
042700******************************************************************        
