000100* LKABDG.cpybk                                                            
000200*****************************************************************         
000300* LINKAGE RECORD FOR DRIVER TRKVABDG - ACCEPTED-PROBLEM-COUNT             
000400* BADGE POSTING.  TRIGGERED WHENEVER A USER'S ACCEPTED-PROBLEM            
000500* COUNT CHANGES - THE CALLER SUPPLIES THE PROBLEM JUST ACCEPTED           
000600* AND THE USER'S NEW LIFETIME ACCEPT-COUNT.                               
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*-----------------------------------------------------------------        
001000* TAG    NAME    DATE        DESCRIPTION                                  
001100*-----------------------------------------------------------------        
001200* TRK016 RHLIM   14/03/1991  INITIAL VERSION.                     TRK016  
001300*-----------------------------------------------------------------        
001400  01  WK-ABDG-RECORD.                                                     
001500      05  WK-ABDG-INPUT.                                                  
001600          10  WK-ABDG-USER-ID              PIC 9(18).                     
001700*                                    USER ID                              
001800          10  WK-ABDG-PROBLEM-ID             PIC 9(18).                   
001900*                                    PROBLEM JUST ACCEPTED                
002000          10  WK-ABDG-ACCEPT-COUNT            PIC 9(09) COMP.             
002100*                                    USER'S NEW LIFETIME ACCEPT-CO        
002200          10  WK-ABDG-AWARD-DTE               PIC 9(08).                  
002300*                                    AWARD DATE                           
002400          10  WK-ABDG-AWARD-TIM                PIC 9(06).                 
002500*                                    AWARD TIME                           
002600      05  WK-ABDG-OUTPUT.                                                 
002700          10  WK-ABDG-BADGES-AWARDED            PIC 9(03) COMP.           
002800*                                    HOW MANY NEW BADGES AWARDED          
002900          10  WK-ABDG-ERROR-CD                    PIC X(02)               
002950                                     VALUE SPACES.                        
003000*                                    SPACES = NO ERROR                    
