000100*************************                                                 
000200   IDENTIFICATION DIVISION.                                               
000300*************************                                                 
000400   PROGRAM-ID.     TRKVCBDG.                                              
000500   AUTHOR.         RICHARD LIM H C.                                       
000600   INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                
000700   DATE-WRITTEN.   14 MAR 1991.                                           
000800   DATE-COMPILED.                                                         
000900   SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.            
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EVALUATE CHECK-IN             
001200*               BADGES FOR A SINGLE CHECK-IN EVENT - CUMULATIVE           
001300*               AND CONSECUTIVE DAY-COUNT THRESHOLD BADGES, THE           
001400*               THREE SPECIAL TIME-OF-DAY BADGES, AND FIRST BLOOD.        
001500*               CALLED ONCE PER CHECK-IN BY TRKVCLOK, AFTER IT HAS        
001600*               POSTED THE CLOCK-RECORD AND COMPUTED TOTAL-DAYS,          
001700*               CONTINUE-DAYS AND TODAY'S RANK.                           
001800*                                                                         
001900*               ON THE FIRST-EVER CUMULATIVE PASS (WK-CBDG-FIRST-         
002000*               EVER-SW = Y) EVERY THRESHOLD AT OR BELOW THE              
002100*               CURRENT COUNT IS CAUGHT UP IN ONE CALL.  OTHERWISE        
002200*               ONLY AN EXACT MATCH TO A THRESHOLD IS AWARDED.            
002300*                                                                         
002400*-----------------------------------------------------------------        
002500* HISTORY OF MODIFICATION:                                                
002600*-----------------------------------------------------------------        
002700* TAG    NAME    DATE        DESCRIPTION                                  
002800*-----------------------------------------------------------------        
002900* TRK051 RHLIM   14/03/1991  INITIAL VERSION.                     TRK051  
003000* TRK060 YCPOH   16/01/1999  Y2K - WIDENED WK-T-BADGE-DEF-ID TO           
003100*                             9(18) TO MATCH BADGDEF-BADGE-ID, NO         
003200*                             CENTURY EXPOSURE IN THIS ROUTINE            
003300*                             OTHERWISE.                          TRK060  
003400* TRK068 MKTAN   11/09/2003  WK-T-BADGE-DEF-ID-TBL WAS SIZED FOR          
003500*                             50 ROWS - TRKBDGDF HAD GROWN PAST           
003600*                             THAT WHEN THE ACCEPT-COUNT BADGES           
003700*                             WERE ADDED.  WIDENED TO 100 ROWS.   TRK068  
003800*-----------------------------------------------------------------        
003900   EJECT                                                                  
004000**********************                                                    
004100   ENVIRONMENT DIVISION.                                                  
004200**********************                                                    
004300   CONFIGURATION SECTION.                                                 
004400   SOURCE-COMPUTER.  IBM-AS400.                                           
004500   OBJECT-COMPUTER.  IBM-AS400.                                           
004600   SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                 
004700                                                                          
004800   INPUT-OUTPUT SECTION.                                                  
004900   FILE-CONTROL.                                                          
005000       SELECT TRKBDGDF ASSIGN TO TRKBDGDF                                 
005100              ORGANIZATION IS LINE SEQUENTIAL                             
005200              ACCESS MODE  IS SEQUENTIAL                                  
005300              FILE STATUS  IS WK-C-FILE-STATUS.                           
005400                                                                          
005500***************                                                           
005600   DATA DIVISION.                                                         
005700   FILE SECTION.                                                          
005800**************                                                            
005900   FD  TRKBDGDF                                                           
006000       LABEL RECORDS ARE OMITTED                                          
006100       DATA RECORD IS WK-F-TRKBDGDF.                                      
006200   01  WK-F-TRKBDGDF.                                                     
006300       COPY BADGDEF.                                                      
006400                                                                          
006500   WORKING-STORAGE SECTION.                                               
006600*************************                                                 
006700   01  FILLER                     PIC X(24) VALUE                         
006800       "** PROGRAM TRKVCBDG **".                                          
006900                                                                          
007000* ------------------ PROGRAM WORKING STORAGE -------------------*         
007100   01    WK-C-COMMON.                                                     
007200       COPY TRKCMWS.                                                      
007300                                                                          
007400* ------------ LINKAGE RECORD FOR THE AWARD CALL ----------------*        
007500   01    WK-BCHK-AREA.                                                    
007600       COPY LKBCHK.                                                       
007700                                                                          
007800* ------------------- CHECK-IN TIME BREAKOUT --------------------*        
007900   77  WK-D-TIME-WORK              PIC 9(06).                             
008000   01  WK-D-TIME-WORK-R REDEFINES WK-D-TIME-WORK.                         
008100       05  WK-D-HH                     PIC 9(02).                         
008200       05  WK-D-MN                     PIC 9(02).                         
008300       05  WK-D-SS                     PIC 9(02).                         
008400                                                                          
008500* --------------- CHECK-IN DATE BREAKOUT (TRACE) -----------------        
008600   77  WK-D-DATE-WORK              PIC 9(08).                             
008700   01  WK-D-DATE-WORK-R REDEFINES WK-D-DATE-WORK.                         
008800       05  WK-D-CCYY                   PIC 9(04).                         
008900       05  WK-D-MM                     PIC 9(02).                         
009000       05  WK-D-DD                     PIC 9(02).                         
009100                                                                          
009200* ------------------ CUMULATIVE BADGE TABLE ----------------------        
009300   77  WK-T-CUMUL-COUNT            PIC 9(05) COMP VALUE 9.                
009400   01  WK-T-CUMUL-THRESH-TBL.                                             
009500       05  WK-T-CUMUL-THRESH           PIC 9(09) COMP                     
009600                                        OCCURS 9 TIMES.                   
009700   01  WK-T-CUMUL-BADGE-TBL.                                              
009800       05  WK-T-CUMUL-BADGE            PIC 9(18)                          
009900                                        OCCURS 9 TIMES.                   
010000                                                                          
010100* ------------------ CONSECUTIVE BADGE TABLE ---------------------        
010200   77  WK-T-CONSEC-COUNT           PIC 9(05) COMP VALUE 6.                
010300   01  WK-T-CONSEC-THRESH-TBL.                                            
010400       05  WK-T-CONSEC-THRESH          PIC 9(09) COMP                     
010500                                        OCCURS 6 TIMES.                   
010600   01  WK-T-CONSEC-BADGE-TBL.                                             
010700       05  WK-T-CONSEC-BADGE           PIC 9(18)                          
010800                                        OCCURS 6 TIMES.                   
010900                                                                          
011000* ----------- BADGE-DEF TYPE-LOOKUP TABLE (TRK068) ---------------        
011100   77  WK-T-BADGE-DEF-COUNT        PIC 9(05) COMP VALUE ZEROES.           
011200   01  WK-T-BADGE-DEF-ID-TBL.                                             
011300       05  WK-T-BADGE-DEF-ID           PIC 9(18)                          
011400                                        OCCURS 100 TIMES.                 
011500   01  WK-T-BADGE-DEF-TYPE-TBL.                                           
011600       05  WK-T-BADGE-DEF-TYPE         PIC 9(02)                          
011700                                        OCCURS 100 TIMES.                 
011800                                                                          
011900* ------------------- MISCELLANEOUS ---------------------------*          
012000   77  WK-X-SUB1                   PIC 9(05) COMP.                        
012100   77  WK-X-SUB2                   PIC 9(05) COMP.                        
012200   77  WK-E-BADGE-ID-TO-AWARD      PIC 9(18).                             
012300   77  WK-E-BADGE-TYPE-FOUND       PIC 9(02).                             
012400                                                                          
012500*****************                                                         
012600   LINKAGE SECTION.                                                       
012700*****************                                                         
012800   COPY LKCBDG.                                                           
012900   EJECT                                                                  
013000********************************************                              
013100   PROCEDURE DIVISION USING WK-CBDG-RECORD.                               
013200********************************************                              
013300   MAIN-MODULE.                                                           
013400       PERFORM A000-PROCESS-CALLED-ROUTINE                                
013500          THRU A099-PROCESS-CALLED-ROUTINE-EX.                            
013600       PERFORM Z000-END-PROGRAM-ROUTINE                                   
013700          THRU Z099-END-PROGRAM-ROUTINE-EX.                               
013800       EXIT PROGRAM.                                                      
013900                                                                          
014000*---------------------------------------------------------------*         
014100   A000-PROCESS-CALLED-ROUTINE.                                           
014200*---------------------------------------------------------------*         
014300       MOVE  SPACES           TO  WK-CBDG-ERROR-CD.                       
014400       MOVE  ZEROES           TO  WK-CBDG-BADGES-AWARDED.                 
014500       MOVE  WK-CBDG-CHECKIN-TIM TO WK-D-TIME-WORK.                       
014600       MOVE  WK-CBDG-CHECKIN-DTE TO WK-D-DATE-WORK.                       
014700                                                                          
014800       PERFORM A010-INIT-THRESHOLD-TABLES                                 
014900          THRU A010-INIT-THRESHOLD-TABLES-EX.                             
015000                                                                          
015100       PERFORM A050-LOAD-BADGE-DEF-TABLE                                  
015200          THRU A050-LOAD-BADGE-DEF-TABLE-EX.                              
015300                                                                          
015400       IF  WK-CBDG-FIRST-EVER-CUMUL                                       
015500           PERFORM B100-CATCHUP-CUMULATIVE                                
015600              THRU B100-CATCHUP-CUMULATIVE-EX                             
015700           PERFORM B200-CATCHUP-CONSECUTIVE                               
015800              THRU B200-CATCHUP-CONSECUTIVE-EX                            
015900       ELSE                                                               
016000           PERFORM C100-EXACT-CUMULATIVE-MATCH                            
016100              THRU C100-EXACT-CUMULATIVE-MATCH-EX                         
016200           PERFORM C200-EXACT-CONSECUTIVE-MATCH                           
016300              THRU C200-EXACT-CONSECUTIVE-MATCH-EX.                       
016400                                                                          
016500       PERFORM D100-CHECK-NIGHT-OWL                                       
016600          THRU D100-CHECK-NIGHT-OWL-EX.                                   
016700       PERFORM D200-CHECK-EARLY-BIRD                                      
016800          THRU D200-CHECK-EARLY-BIRD-EX.                                  
016900       PERFORM D300-CHECK-EFFICIENCY-MASTER                               
017000          THRU D300-CHECK-EFFICIENCY-MASTER-EX.                           
017100       PERFORM D400-CHECK-FIRST-BLOOD                                     
017200          THRU D400-CHECK-FIRST-BLOOD-EX.                                 
017300                                                                          
017400       GO TO A099-PROCESS-CALLED-ROUTINE-EX.                              
017500                                                                          
017600   A010-INIT-THRESHOLD-TABLES.                                            
017700       MOVE      1 TO WK-T-CUMUL-THRESH(1).                               
017800       MOVE    101 TO WK-T-CUMUL-BADGE(1).                                
017900       MOVE      3 TO WK-T-CUMUL-THRESH(2).                               
018000       MOVE    102 TO WK-T-CUMUL-BADGE(2).                                
018100       MOVE     10 TO WK-T-CUMUL-THRESH(3).                               
018200       MOVE    103 TO WK-T-CUMUL-BADGE(3).                                
018300       MOVE     20 TO WK-T-CUMUL-THRESH(4).                               
018400       MOVE    104 TO WK-T-CUMUL-BADGE(4).                                
018500       MOVE     50 TO WK-T-CUMUL-THRESH(5).                               
018600       MOVE    105 TO WK-T-CUMUL-BADGE(5).                                
018700       MOVE    100 TO WK-T-CUMUL-THRESH(6).                               
018800       MOVE    106 TO WK-T-CUMUL-BADGE(6).                                
018900       MOVE    200 TO WK-T-CUMUL-THRESH(7).                               
019000       MOVE    107 TO WK-T-CUMUL-BADGE(7).                                
019100       MOVE    500 TO WK-T-CUMUL-THRESH(8).                               
019200       MOVE    108 TO WK-T-CUMUL-BADGE(8).                                
019300       MOVE   1000 TO WK-T-CUMUL-THRESH(9).                               
019400       MOVE    109 TO WK-T-CUMUL-BADGE(9).                                
019500       MOVE      3 TO WK-T-CONSEC-THRESH(1).                              
019600       MOVE    201 TO WK-T-CONSEC-BADGE(1).                               
019700       MOVE      7 TO WK-T-CONSEC-THRESH(2).                              
019800       MOVE    202 TO WK-T-CONSEC-BADGE(2).                               
019900       MOVE     30 TO WK-T-CONSEC-THRESH(3).                              
020000       MOVE    203 TO WK-T-CONSEC-BADGE(3).                               
020100       MOVE     60 TO WK-T-CONSEC-THRESH(4).                              
020200       MOVE    204 TO WK-T-CONSEC-BADGE(4).                               
020300       MOVE    180 TO WK-T-CONSEC-THRESH(5).                              
020400       MOVE    205 TO WK-T-CONSEC-BADGE(5).                               
020500       MOVE    365 TO WK-T-CONSEC-THRESH(6).                              
020600       MOVE    206 TO WK-T-CONSEC-BADGE(6).                               
020700   A010-INIT-THRESHOLD-TABLES-EX.                                         
020800       EXIT.                                                              
020900                                                                          
021000   A050-LOAD-BADGE-DEF-TABLE.                                             
021100       MOVE  ZEROES           TO  WK-T-BADGE-DEF-COUNT.                   
021200       OPEN INPUT TRKBDGDF.                                               
021300       IF  NOT WK-C-SUCCESSFUL                                            
021400           DISPLAY "TRKVCBDG - OPEN FILE ERROR - TRKBDGDF"                
021500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
021600           MOVE  "CB01"        TO  WK-CBDG-ERROR-CD                       
021700           GO TO Y900-ABNORMAL-TERMINATION.                               
021800                                                                          
021900       PERFORM A060-READ-NEXT-BADGDEF                                     
022000          THRU A060-READ-NEXT-BADGDEF-EX.                                 
022100                                                                          
022200       PERFORM A070-LOAD-BADGDEF-ENTRY                                    
022300          THRU A070-LOAD-BADGDEF-ENTRY-EX                                 
022400          UNTIL WK-C-END-OF-FILE.                                         
022500                                                                          
022600       CLOSE TRKBDGDF.                                                    
022700   A050-LOAD-BADGE-DEF-TABLE-EX.                                          
022800       EXIT.                                                              
022900                                                                          
023000   A060-READ-NEXT-BADGDEF.                                                
023100       READ TRKBDGDF                                                      
023200           AT END                                                         
023300               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
023400   A060-READ-NEXT-BADGDEF-EX.                                             
023500       EXIT.                                                              
023600                                                                          
023700   A070-LOAD-BADGDEF-ENTRY.                                               
023800       ADD  1  TO  WK-T-BADGE-DEF-COUNT.                                  
023900       MOVE  BADGDEF-BADGE-ID  TO                                         
024000             WK-T-BADGE-DEF-ID(WK-T-BADGE-DEF-COUNT).                     
024100       MOVE  BADGDEF-TYPE      TO                                         
024200             WK-T-BADGE-DEF-TYPE(WK-T-BADGE-DEF-COUNT).                   
024300       PERFORM A060-READ-NEXT-BADGDEF                                     
024400          THRU A060-READ-NEXT-BADGDEF-EX.                                 
024500   A070-LOAD-BADGDEF-ENTRY-EX.                                            
024600       EXIT.                                                              
024700                                                                          
024800   A099-PROCESS-CALLED-ROUTINE-EX.                                        
024900       EXIT.                                                              
025000                                                                          
025100*---------------------------------------------------------------*         
025200   B100-CATCHUP-CUMULATIVE.                                               
025300*---------------------------------------------------------------*         
025400       MOVE  1  TO  WK-X-SUB1.                                            
025500       PERFORM B110-CATCHUP-CUMUL-ONE                                     
025600          THRU B110-CATCHUP-CUMUL-ONE-EX                                  
025700          VARYING WK-X-SUB1 FROM 1 BY 1                                   
025800          UNTIL WK-X-SUB1 > WK-T-CUMUL-COUNT.                             
025900   B100-CATCHUP-CUMULATIVE-EX.                                            
026000       EXIT.                                                              
026100                                                                          
026200   B110-CATCHUP-CUMUL-ONE.                                                
026300       IF  WK-T-CUMUL-THRESH(WK-X-SUB1) NOT > WK-CBDG-TOTAL-DAYS          
026400           MOVE  WK-T-CUMUL-BADGE(WK-X-SUB1)                              
026500                 TO  WK-E-BADGE-ID-TO-AWARD                               
026600           PERFORM F100-AWARD-BADGE                                       
026700              THRU F100-AWARD-BADGE-EX.                                   
026800   B110-CATCHUP-CUMUL-ONE-EX.                                             
026900       EXIT.                                                              
027000                                                                          
027100   B200-CATCHUP-CONSECUTIVE.                                              
027200       MOVE  1  TO  WK-X-SUB1.                                            
027300       PERFORM B210-CATCHUP-CONSEC-ONE                                    
027400          THRU B210-CATCHUP-CONSEC-ONE-EX                                 
027500          VARYING WK-X-SUB1 FROM 1 BY 1                                   
027600          UNTIL WK-X-SUB1 > WK-T-CONSEC-COUNT.                            
027700   B200-CATCHUP-CONSECUTIVE-EX.                                           
027800       EXIT.                                                              
027900                                                                          
028000   B210-CATCHUP-CONSEC-ONE.                                               
028100       IF  WK-T-CONSEC-THRESH(WK-X-SUB1) NOT >                            
028200           WK-CBDG-CONTINUE-DAYS                                          
028300           MOVE  WK-T-CONSEC-BADGE(WK-X-SUB1)                             
028400                 TO  WK-E-BADGE-ID-TO-AWARD                               
028500           PERFORM F100-AWARD-BADGE                                       
028600              THRU F100-AWARD-BADGE-EX.                                   
028700   B210-CATCHUP-CONSEC-ONE-EX.                                            
028800       EXIT.                                                              
028900                                                                          
029000*---------------------------------------------------------------*         
029100   C100-EXACT-CUMULATIVE-MATCH.                                           
029200*---------------------------------------------------------------*         
029300       MOVE  1  TO  WK-X-SUB1.                                            
029400       PERFORM C110-EXACT-CUMUL-ONE                                       
029500          THRU C110-EXACT-CUMUL-ONE-EX                                    
029600          VARYING WK-X-SUB1 FROM 1 BY 1                                   
029700          UNTIL WK-X-SUB1 > WK-T-CUMUL-COUNT.                             
029800   C100-EXACT-CUMULATIVE-MATCH-EX.                                        
029900       EXIT.                                                              
030000                                                                          
030100   C110-EXACT-CUMUL-ONE.                                                  
030200       IF  WK-T-CUMUL-THRESH(WK-X-SUB1) = WK-CBDG-TOTAL-DAYS              
030300           MOVE  WK-T-CUMUL-BADGE(WK-X-SUB1)                              
030400                 TO  WK-E-BADGE-ID-TO-AWARD                               
030500           PERFORM F100-AWARD-BADGE                                       
030600              THRU F100-AWARD-BADGE-EX.                                   
030700   C110-EXACT-CUMUL-ONE-EX.                                               
030800       EXIT.                                                              
030900                                                                          
031000   C200-EXACT-CONSECUTIVE-MATCH.                                          
031100       MOVE  1  TO  WK-X-SUB1.                                            
031200       PERFORM C210-EXACT-CONSEC-ONE                                      
031300          THRU C210-EXACT-CONSEC-ONE-EX                                   
031400          VARYING WK-X-SUB1 FROM 1 BY 1                                   
031500          UNTIL WK-X-SUB1 > WK-T-CONSEC-COUNT.                            
031600   C200-EXACT-CONSECUTIVE-MATCH-EX.                                       
031700       EXIT.                                                              
031800                                                                          
031900   C210-EXACT-CONSEC-ONE.                                                 
032000       IF  WK-T-CONSEC-THRESH(WK-X-SUB1) = WK-CBDG-CONTINUE-DAYS          
032100           MOVE  WK-T-CONSEC-BADGE(WK-X-SUB1)                             
032200                 TO  WK-E-BADGE-ID-TO-AWARD                               
032300           PERFORM F100-AWARD-BADGE                                       
032400              THRU F100-AWARD-BADGE-EX.                                   
032500   C210-EXACT-CONSEC-ONE-EX.                                              
032600       EXIT.                                                              
032700                                                                          
032800*---------------------------------------------------------------*         
032900   D100-CHECK-NIGHT-OWL.                                                  
033000*---------------------------------------------------------------*         
033100       IF  WK-D-HH >= 23 OR WK-D-HH <= 3                                  
033200           MOVE  301  TO  WK-E-BADGE-ID-TO-AWARD                          
033300           PERFORM F100-AWARD-BADGE                                       
033400              THRU F100-AWARD-BADGE-EX.                                   
033500   D100-CHECK-NIGHT-OWL-EX.                                               
033600       EXIT.                                                              
033700                                                                          
033800   D200-CHECK-EARLY-BIRD.                                                 
033900       IF  WK-D-HH >= 5 AND WK-D-HH <= 9                                  
034000           MOVE  302  TO  WK-E-BADGE-ID-TO-AWARD                          
034100           PERFORM F100-AWARD-BADGE                                       
034200              THRU F100-AWARD-BADGE-EX.                                   
034300   D200-CHECK-EARLY-BIRD-EX.                                              
034400       EXIT.                                                              
034500                                                                          
034600   D300-CHECK-EFFICIENCY-MASTER.                                          
034700       IF  WK-D-HH = 0 AND WK-D-MN <= 14                                  
034800       AND WK-CBDG-PRIOR-LATE-CHECKIN                                     
034900           MOVE  303  TO  WK-E-BADGE-ID-TO-AWARD                          
035000           PERFORM F100-AWARD-BADGE                                       
035100              THRU F100-AWARD-BADGE-EX.                                   
035200   D300-CHECK-EFFICIENCY-MASTER-EX.                                       
035300       EXIT.                                                              
035400                                                                          
035500   D400-CHECK-FIRST-BLOOD.                                                
035600       IF  WK-CBDG-TODAY-RANK = 1                                         
035700           MOVE  304  TO  WK-E-BADGE-ID-TO-AWARD                          
035800           PERFORM F100-AWARD-BADGE                                       
035900              THRU F100-AWARD-BADGE-EX.                                   
036000   D400-CHECK-FIRST-BLOOD-EX.                                             
036100       EXIT.                                                              
036200                                                                          
036300*---------------------------------------------------------------*         
036400   E100-LOOKUP-BADGE-TYPE.                                                
036500*---------------------------------------------------------------*         
036600       MOVE  1        TO  WK-X-SUB2.                                      
036700       MOVE  ZEROES   TO  WK-E-BADGE-TYPE-FOUND.                          
036800       PERFORM E110-LOOKUP-BADGE-TYPE-ONE                                 
036900          THRU E110-LOOKUP-BADGE-TYPE-ONE-EX                              
037000          VARYING WK-X-SUB2 FROM 1 BY 1                                   
037100          UNTIL WK-X-SUB2 > WK-T-BADGE-DEF-COUNT.                         
037200   E100-LOOKUP-BADGE-TYPE-EX.                                             
037300       EXIT.                                                              
037400                                                                          
037500   E110-LOOKUP-BADGE-TYPE-ONE.                                            
037600       IF  WK-T-BADGE-DEF-ID(WK-X-SUB2) = WK-E-BADGE-ID-TO-AWARD          
037700           MOVE  WK-T-BADGE-DEF-TYPE(WK-X-SUB2)                           
037800                 TO  WK-E-BADGE-TYPE-FOUND.                               
037900   E110-LOOKUP-BADGE-TYPE-ONE-EX.                                         
038000       EXIT.                                                              
038100                                                                          
038200*---------------------------------------------------------------*         
038300   F100-AWARD-BADGE.                                                      
038400*---------------------------------------------------------------*         
038500       PERFORM E100-LOOKUP-BADGE-TYPE                                     
038600          THRU E100-LOOKUP-BADGE-TYPE-EX.                                 
038700       MOVE  WK-CBDG-USER-ID        TO  WK-BCHK-USER-ID.                  
038800       MOVE  WK-E-BADGE-ID-TO-AWARD TO  WK-BCHK-BADGE-ID.                 
038900       MOVE  WK-E-BADGE-TYPE-FOUND  TO  WK-BCHK-BADGE-TYPE.               
039000       MOVE  WK-CBDG-CHECKIN-DTE    TO  WK-BCHK-AWARD-DTE.                
039100       MOVE  WK-CBDG-CHECKIN-TIM    TO  WK-BCHK-AWARD-TIM.                
039200       CALL "TRKXBCHK" USING WK-BCHK-RECORD.                              
039300       IF  WK-BCHK-ERROR-CD NOT = SPACES                                  
039400           MOVE  WK-BCHK-ERROR-CD   TO  WK-CBDG-ERROR-CD                  
039500       ELSE                                                               
039600           IF  WK-BCHK-WAS-NEW-AWARD                                      
039700               ADD  1  TO  WK-CBDG-BADGES-AWARDED.                        
039800   F100-AWARD-BADGE-EX.                                                   
039900       EXIT.                                                              
040000                                                                          
040100*---------------------------------------------------------------*         
040200*                   PROGRAM SUBROUTINE                         *          
040300*---------------------------------------------------------------*         
040400   Y900-ABNORMAL-TERMINATION.                                             
040500       PERFORM Z000-END-PROGRAM-ROUTINE.                                  
040600       EXIT PROGRAM.                                                      
040700                                                                          
040800   Z000-END-PROGRAM-ROUTINE.                                              
040900       CONTINUE.                                                          
041000   Z099-END-PROGRAM-ROUTINE-EX.                                           
041100       EXIT.                                                              
041200                                                                          
041300******************************************************************        
041400************** END OF PROGRAM SOURCE -  TRKVCBDG ***************          
041500******************************************************************        
