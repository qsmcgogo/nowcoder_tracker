000100* TAGQUES.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKTAGQ (TRACKER_TAG_QUESTION)                   
000400* STATIC REFERENCE TABLE - A PROBLEM BELONGING TO A KNOWLEDGE             
000500* POINT, WITH ITS POINT VALUE WITHIN THAT TAG.                            
000600*****************************************************************         
000700* HISTORY OF MODIFICATION:                                                
000800*-----------------------------------------------------------------        
000900* TAG    NAME    DATE        DESCRIPTION                                  
001000*-----------------------------------------------------------------        
001100* TRK007 RHLIM   14/03/1991  INITIAL VERSION.                     TRK007  
001200*-----------------------------------------------------------------        
001300  05  TAGQUES-RECORD               PIC X(060).                            
001400  05  TAGQUES-REC-R REDEFINES TAGQUES-RECORD.                             
001500      10  TAGQUES-TAG-ID                PIC 9(09).                        
001600*                                    OWNING KNOWLEDGE POINT               
001700      10  TAGQUES-QUESTION-ID            PIC 9(18).                       
001800*                                    QUESTION ID                          
001900      10  TAGQUES-PROBLEM-ID             PIC 9(18).                       
002000*                                    JUDGE PROBLEM ID                     
002100      10  TAGQUES-SCORE                  PIC 9(05).                       
002200*                                    POINT VALUE WITHIN ITS TAG           
002300      10  FILLER                        PIC X(10).                        
002400*                                    SPARE - RESERVED                     
