000100* BADGREC.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKBDGRC (TRACKER_BADGE_RECORD)                  
000400* APPEND-ONLY LEDGER OF BADGES A USER HAS EARNED.  UNIQUE ON              
000500* (USER-ID, BADGE-ID) - THE UNIQUENESS IS ENFORCED BY TRKXBCHK            
000600* SCANNING THE IN-MEMORY TABLE BUILT FROM THIS FILE, NOT BY A             
000700* FILE KEY.                                                               
000800*****************************************************************         
000900* HISTORY OF MODIFICATION:                                                
001000*-----------------------------------------------------------------        
001100* TAG    NAME    DATE        DESCRIPTION                                  
001200*-----------------------------------------------------------------        
001300* TRK004 RHLIM   14/03/1991  INITIAL VERSION.                     TRK004  
001400*-----------------------------------------------------------------        
001500  05  BADGREC-RECORD               PIC X(080).                            
001600  05  BADGREC-REC-R REDEFINES BADGREC-RECORD.                             
001700      10  BADGREC-ID                   PIC 9(18).                         
001800*                                    RECORD ID                            
001900      10  BADGREC-USER-ID              PIC 9(18).                         
002000*                                    USER ID                              
002100      10  BADGREC-BADGE-ID             PIC 9(18).                         
002200*                                    BADGE ID EARNED                      
002300      10  BADGREC-BADGE-TYPE           PIC 9(02).                         
002400*                                    BADGE-TYPE CODE AT TIME OF AW        
002500      10  BADGREC-CREATE-TIME.                                            
002600          15  BADGREC-CREATE-DTE           PIC 9(08).                     
002700*                                    AWARD DATE                           
002800          15  BADGREC-CREATE-TIM           PIC 9(06).                     
002900*                                    AWARD TIME                           
003000      10  FILLER                       PIC X(10).                         
003100*                                    SPARE - RESERVED                     
