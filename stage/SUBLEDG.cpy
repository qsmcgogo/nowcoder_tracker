000100* SUBLEDG.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILES TRKSUBA / TRKSUBB (ACCEPTED-PROBLEM             
000400* LEDGERS A AND B) - ONE ROW PER USER/PROBLEM FIRST ACCEPTANCE.           
000500* LEDGER A IS THE GENERAL JUDGE SUBMISSION HISTORY, LEDGER B IS           
000600* THE CONTEST/ACM SUBMISSION HISTORY - SAME LAYOUT, TWO FILES,            
000700* UNIONED BY TRKXACPT.                                                    
000800*****************************************************************         
000900* HISTORY OF MODIFICATION:                                                
001000*-----------------------------------------------------------------        
001100* TAG    NAME    DATE        DESCRIPTION                                  
001200*-----------------------------------------------------------------        
001300* TRK009 RHLIM   14/03/1991  INITIAL VERSION.                     TRK009  
001400*-----------------------------------------------------------------        
001500  05  SUBLEDG-RECORD                PIC X(050).                           
001600  05  SUBLEDG-REC-R REDEFINES SUBLEDG-RECORD.                             
001700      10  SUBLEDG-USER-ID                PIC 9(18).                       
001800*                                    USER ID                              
001900      10  SUBLEDG-PROBLEM-ID              PIC 9(18).                      
002000*                                    JUDGE PROBLEM ID ACCEPTED            
002100      10  SUBLEDG-ACCEPT-DATE              PIC 9(08).                     
002200*                                    DATE OF FIRST ACCEPTANCE             
002300      10  FILLER                         PIC X(06).                       
002400*                                    SPARE - RESERVED                     
