000100* LKTAGT.cpybk                                                            
000200*****************************************************************         
000300* LINKAGE RECORD FOR CALLED ROUTINE TRKXTAGT - TAG TOTAL-SCORE            
000400* LOOKUP.  TOTAL SCORE = SUM(SCORE) OVER ALL TAG-QUESTION ROWS            
000500* FOR THE GIVEN TAG-ID.                                                   
000600*****************************************************************         
000700* HISTORY OF MODIFICATION:                                                
000800*-----------------------------------------------------------------        
000900* TAG    NAME    DATE        DESCRIPTION                                  
001000*-----------------------------------------------------------------        
001100* TRK013 RHLIM   14/03/1991  INITIAL VERSION.                     TRK013  
001200*-----------------------------------------------------------------        
001300  01  WK-TAGT-RECORD.                                                     
001400      05  WK-TAGT-INPUT.                                                  
001500          10  WK-TAGT-TAG-ID              PIC 9(09).                      
001600*                                    KNOWLEDGE POINT ID                   
001700      05  WK-TAGT-OUTPUT.                                                 
001800          10  WK-TAGT-TOTAL-SCORE           PIC 9(07) COMP.               
001900*                                    SUM(SCORE) OVER TAG-QUESTION         
002000          10  WK-TAGT-QUESTION-COUNT          PIC 9(05) COMP.             
002100*                                    HOW MANY TAG-QUESTION ROWS           
002200*                                    CONTRIBUTED - ZERO MEANS THE         
002300*                                    TAG HAS NO QUESTIONS                 
002400          10  WK-TAGT-ERROR-CD                  PIC X(02)                 
002450                                     VALUE SPACES.                        
002500*                                    SPACES = NO ERROR                    
