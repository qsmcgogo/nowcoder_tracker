000100* LKCBDG.cpybk                                                            
000200*****************************************************************         
000300* LINKAGE RECORD FOR CALLED ROUTINE TRKVCBDG - CHECK-IN BADGE             
000400* EVALUATION (CUMULATIVE, CONSECUTIVE, SPECIAL TIME-OF-DAY, AND           
000500* FIRST-BLOOD).  CALLED ONCE PER CHECK-IN BY TRKVCLOK.                    
000600*****************************************************************         
000700* HISTORY OF MODIFICATION:                                                
000800*-----------------------------------------------------------------        
000900* TAG    NAME    DATE        DESCRIPTION                                  
001000*-----------------------------------------------------------------        
001100* TRK015 RHLIM   14/03/1991  INITIAL VERSION.                     TRK015  
001200* TRK041 MKTAN   30/07/2002  ADDED WK-CBDG-FIRST-EVER-SW SO               
001300*                             TRKVCLOK CAN DRIVE THE CATCH-UP PASS        
001400*                             WITHOUT A SEPARATE ENTRY POINT.     TRK041  
001500*-----------------------------------------------------------------        
001600  01  WK-CBDG-RECORD.                                                     
001700      05  WK-CBDG-INPUT.                                                  
001800          10  WK-CBDG-USER-ID              PIC 9(18).                     
001900*                                    USER ID                              
002000          10  WK-CBDG-TOTAL-DAYS            PIC 9(09) COMP.               
002100*                                    CUMULATIVE CHECK-IN DAY COUNT        
002200          10  WK-CBDG-CONTINUE-DAYS          PIC 9(09) COMP.              
002300*                                    CONSECUTIVE-DAY STREAK COUNT         
002400          10  WK-CBDG-FIRST-EVER-SW            PIC X(01).                 
002500              88  WK-CBDG-STEADY-STATE              VALUE "N".            
002600              88  WK-CBDG-FIRST-EVER-CUMUL           VALUE "Y".           
002700*                                    Y=CATCH-UP PASS, N=STEADY STA        
002800          10  WK-CBDG-TODAY-RANK              PIC 9(09) COMP.             
002900*                                    TODAY'S CHECK-IN RANK, 1-BASE        
003000          10  WK-CBDG-CHECKIN-DTE              PIC 9(08).                 
003100*                                    CHECK-IN DATE (SGT)                  
003200          10  WK-CBDG-CHECKIN-TIM               PIC 9(06).                
003300*                                    CHECK-IN TIME (SGT, HHMMSS)          
003400          10  WK-CBDG-PRIOR-DAY-LATE-SW          PIC X(01).               
003500              88  WK-CBDG-NO-PRIOR-LATE-CHECKIN       VALUE "N".          
003600              88  WK-CBDG-PRIOR-LATE-CHECKIN           VALUE "Y".         
003700*                                    Y=A CLOCKREC EXISTS FOR THE          
003800*                                    CALENDAR DAY BEFORE WHOSE            
003900*                                    UPDATE-TIM WAS 23:45-23:59           
004000      05  WK-CBDG-OUTPUT.                                                 
004100          10  WK-CBDG-BADGES-AWARDED           PIC 9(03) COMP.            
004200*                                    HOW MANY NEW BADGES AWARDED          
004300          10  WK-CBDG-ERROR-CD                   PIC X(02)                
004350                                     VALUE SPACES.                        
004400*                                    SPACES = NO ERROR                    
