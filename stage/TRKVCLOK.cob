000100*************************                                                 
000200    IDENTIFICATION DIVISION.                                              
000300*************************                                                 
000400    PROGRAM-ID.     TRKVCLOK.                                             
000500    AUTHOR.         RICHARD LIM H C.                                      
000600    INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.               
000700    DATE-WRITTEN.   18 MAR 1991.                                          
000800    DATE-COMPILED.                                                        
000900    SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.           
001000*                                                                         
001100*DESCRIPTION :  THIS IS THE CHECK-IN POSTING RUN - THE BIGGEST            
001200*               DRIVER IN THE SUITE.  ONE RUN COVERS ONE DAY'S            
001300*               CHECK-IN TRAFFIC (THE RUN DATE) AGAINST THAT DAY'S        
001400*               FEATURED PROBLEM.                                         
001500*                                                                         
001600*               PASS 1 READS THE WHOLE CLOCK-RECORD LEDGER ONCE TO        
001700*               BUILD A PER-USER TABLE OF LIFETIME CHECK-IN DAYS,         
001800*               CURRENT CONSECUTIVE-DAY STREAK, AND THE DATE/TIME         
001900*               OF THE USER'S LAST CHECK-IN.  PASS 2 READS THE            
002000*               BADGE-RECORD LEDGER TO FIND WHO HAS ALREADY EARNED        
002100*               A CUMULATIVE CHECK-IN BADGE (BADGE-TYPE 1), SINCE         
002200*               A USER'S FIRST-EVER CUMULATIVE BADGE TRIGGERS A           
002300*               CATCH-UP PASS RATHER THAN A NORMAL EXACT-MATCH.           
002400*               PASS 3 READS TODAY'S CHECK-IN TRANSACTION FEED,           
002500*               APPLIES THE DUPLICATE GUARD, UPDATES THE PER-USER         
002600*               TABLE IN PLACE, APPENDS THE NEW CLOCK-RECORD, AND         
002700*               CALLS TRKVCBDG TO SCORE BADGES FOR THAT CHECK-IN.         
002800*                                                                         
002900*               TODAY'S FEATURED QUESTION IS FETCHED BY A DIRECT          
003000*               RELATIVE READ OF THE CLOCK-QUESTION FILE, KEYED BY        
003100*               AN ORDINAL DAY NUMBER COMPUTED FROM THE RUN DATE          
003200*               (SEE A100).  THE ORDINAL DOES NOT ADJUST FOR LEAP         
003300*               DAY - NOT MATERIAL OVER THIS PROGRAM'S TEST-DATA          
003400*               HORIZON.                                                  
003500*                                                                         
003600*-----------------------------------------------------------------        
003700* HISTORY OF MODIFICATION:                                                
003800*-----------------------------------------------------------------        
003900* TAG    NAME    DATE        DESCRIPTION                                  
004000*-----------------------------------------------------------------        
004100* TRK056 RHLIM   18/03/1991  INITIAL VERSION.                     TRK056  
004200* TRK065 YCPOH   20/01/1999  Y2K - WIDENED THE ORDINAL-DAY AND            
004300*                             YESTERDAY-DATE ARITHMETIC TO CARRY A        
004400*                             FULL FOUR-DIGIT CENTURY THROUGHOUT -        
004500*                             THE OLD TWO-DIGIT YEAR BORROW LOGIC         
004600*                             WOULD HAVE WRAPPED AT THE CENTURY.  TRK065  
004700* TRK073 MKTAN   14/11/2003  EFFICIENCY-MASTER PRIOR-LATE-CHECKIN         
004800*                             TEST WAS COMPARING AGAINST THE NEW          
004900*                             CHECK-IN'S OWN DATE INSTEAD OF              
005000*                             YESTERDAY'S - NO PRIOR-DAY LATE             
005100*                             CHECKIN WAS EVER BEING DETECTED.    TRK073  
005200*-----------------------------------------------------------------        
005300    EJECT                                                                 
005400**********************                                                    
005500    ENVIRONMENT DIVISION.                                                 
005600**********************                                                    
005700    CONFIGURATION SECTION.                                                
005800    SOURCE-COMPUTER.  IBM-AS400.                                          
005900    OBJECT-COMPUTER.  IBM-AS400.                                          
006000    SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                
006100                                                                          
006200    INPUT-OUTPUT SECTION.                                                 
006300    FILE-CONTROL.                                                         
006400        SELECT TRKCLOCK ASSIGN TO TRKCLOCK                                
006500               ORGANIZATION IS LINE SEQUENTIAL                            
006600               ACCESS MODE  IS SEQUENTIAL                                 
006700               FILE STATUS  IS WK-C-FILE-STATUS.                          
006800        SELECT TRKCLKQ  ASSIGN TO TRKCLKQ                                 
006900               ORGANIZATION IS RELATIVE                                   
007000               ACCESS MODE  IS RANDOM                                     
007100               RELATIVE KEY IS WK-C-RELATIVE-KEY                          
007200               FILE STATUS  IS WK-C-FILE-STATUS.                          
007300        SELECT TRKBDGRC ASSIGN TO TRKBDGRC                                
007400               ORGANIZATION IS LINE SEQUENTIAL                            
007500               ACCESS MODE  IS SEQUENTIAL                                 
007600               FILE STATUS  IS WK-C-FILE-STATUS.                          
007700        SELECT TRKCLKTX ASSIGN TO TRKCLKTX                                
007800               ORGANIZATION IS LINE SEQUENTIAL                            
007900               ACCESS MODE  IS SEQUENTIAL                                 
008000               FILE STATUS  IS WK-C-FILE-STATUS.                          
008100                                                                          
008200***************                                                           
008300    DATA DIVISION.                                                        
008400    FILE SECTION.                                                         
008500**************                                                            
008600    FD  TRKCLOCK                                                          
008700        LABEL RECORDS ARE OMITTED                                         
008800        DATA RECORD IS WK-F-TRKCLOCK.                                     
008900    01  WK-F-TRKCLOCK.                                                    
009000        COPY CLOKREC.                                                     
009100                                                                          
009200    FD  TRKCLKQ                                                           
009300        LABEL RECORDS ARE OMITTED                                         
009400        DATA RECORD IS WK-F-TRKCLKQ.                                      
009500    01  WK-F-TRKCLKQ.                                                     
009600        COPY CLOKQUE.                                                     
009700                                                                          
009800    FD  TRKBDGRC                                                          
009900        LABEL RECORDS ARE OMITTED                                         
010000        DATA RECORD IS WK-F-TRKBDGRC.                                     
010100    01  WK-F-TRKBDGRC.                                                    
010200        COPY BADGREC.                                                     
010300                                                                          
010400    FD  TRKCLKTX                                                          
010500        LABEL RECORDS ARE OMITTED                                         
010600        DATA RECORD IS WK-F-TRKCLKTX.                                     
010700    01  WK-F-TRKCLKTX.                                                    
010800        COPY CLOKTXN.                                                     
010900                                                                          
011000    WORKING-STORAGE SECTION.                                              
011100*************************                                                 
011200    01  FILLER                     PIC X(24) VALUE                        
011300        "** PROGRAM TRKVCLOK **".                                         
011400                                                                          
011500* ------------------ PROGRAM WORKING STORAGE -------------------*         
011600    01    WK-C-COMMON.                                                    
011700        COPY TRKCMWS.                                                     
011800                                                                          
011900* -------- LINKAGE RECORD FOR THE BADGE-EVALUATION CALL --------*         
012000    01    WK-CBDG-AREA.                                                   
012100        COPY LKCBDG.                                                      
012200                                                                          
012300* -------------- RELATIVE-KEY / CALENDAR WORK -----------------*          
012400    77  WK-C-RELATIVE-KEY            PIC 9(09) COMP.                      
012500    01  WK-T-CUM-DAYS-TBL.                                                
012600        05  WK-T-CUM-DAYS                 PIC 9(03) COMP                  
012700                                           OCCURS 12 TIMES.               
012800    01  WK-T-DAYS-IN-MONTH-TBL.                                           
012900        05  WK-T-DAYS-IN-MONTH             PIC 9(02) COMP                 
013000                                           OCCURS 12 TIMES.               
013100                                                                          
013200    77  WK-X-REF-DTE                 PIC 9(08).                           
013300    77  WK-D-YESTERDAY-DTE           PIC 9(08).                           
013400    01  WK-D-YESTERDAY-DTE-R REDEFINES WK-D-YESTERDAY-DTE.                
013500        05  WK-D-YDAY-CCYY                  PIC 9(04).                    
013600        05  WK-D-YDAY-MM                    PIC 9(02).                    
013700        05  WK-D-YDAY-DD                    PIC 9(02).                    
013800                                                                          
013900    77  WK-D-LAST-TIM-WORK            PIC 9(06).                          
014000    01  WK-D-LAST-TIM-WORK-R REDEFINES WK-D-LAST-TIM-WORK.                
014100        05  WK-D-LAST-HH                    PIC 9(02).                    
014200        05  WK-D-LAST-MN                    PIC 9(02).                    
014300        05  WK-D-LAST-SS                    PIC 9(02).                    
014400                                                                          
014500* ----------------- TODAY'S FEATURED PROBLEM ------------------*          
014600    77  WK-X-TODAY-QUESTION-ID        PIC 9(18).                          
014700                                                                          
014800* ------------------- PER-USER HISTORY TABLE -------------------*         
014900    77  WK-U-USER-COUNT               PIC 9(05) COMP VALUE ZEROES.        
015000    01  WK-U-USER-TBL.                                                    
015100        05  WK-U-USER-ID                   PIC 9(18)                      
015200                                           OCCURS 3000 TIMES.             
015300        05  WK-U-TOTAL-DAYS                 PIC 9(09) COMP                
015400                                           OCCURS 3000 TIMES.             
015500        05  WK-U-CONTINUE-DAYS               PIC 9(09) COMP               
015600                                           OCCURS 3000 TIMES.             
015700        05  WK-U-LAST-DTE                    PIC 9(08)                    
015800                                           OCCURS 3000 TIMES.             
015900        05  WK-U-LAST-TIM                    PIC 9(06)                    
016000                                           OCCURS 3000 TIMES.             
016100                                                                          
016200* -------- CUMULATIVE-BADGE-ALREADY-HELD SET --------------*              
016300    77  WK-F-FIRST-EVER-COUNT         PIC 9(05) COMP VALUE ZEROES.        
016400    01  WK-F-FIRST-EVER-TBL.                                              
016500        05  WK-F-FIRST-EVER-USER           PIC 9(18)                      
016600                                           OCCURS 3000 TIMES.             
016700                                                                          
016800* ---------------------- CONTROL SWITCHES -------------------*            
016900    77  WK-X-ROW-FOUND-SW             PIC X(01) VALUE "N".                
017000        88  WK-X-ROW-FOUND                 VALUE "Y".                     
017100        88  WK-X-ROW-NOT-FOUND               VALUE "N".                   
017200                                                                          
017300* ---------------------- MISCELLANEOUS -----------------------*           
017400    77  WK-X-SUB1                    PIC 9(05) COMP.                      
017500    77  WK-X-SUB2                    PIC 9(05) COMP.                      
017600    77  WK-X-FOUND-SUB               PIC 9(05) COMP.                      
017700    77  WK-X-CURR-USER-ID            PIC 9(18).                           
017800    77  WK-C-HIST-ROW-COUNT          PIC 9(09) COMP VALUE ZEROES.         
017900    77  WK-C-NEXT-ID                 PIC 9(09) COMP VALUE ZEROES.         
018000    77  WK-C-TODAY-RANK-COUNTER      PIC 9(09) COMP VALUE ZEROES.         
018100    77  WK-C-TOTAL-CHECKINS          PIC 9(09) COMP VALUE ZEROES.         
018200    77  WK-C-TOTAL-BADGES            PIC 9(09) COMP VALUE ZEROES.         
018300                                                                          
018400*****************************************************                     
018500    PROCEDURE DIVISION.                                                   
018600*****************************************************                     
018700    MAIN-MODULE.                                                          
018800        ACCEPT  WK-C-RUN-DATE  FROM DATE YYYYMMDD.                        
018900        ACCEPT  WK-C-RUN-TIME  FROM TIME.                                 
019000                                                                          
019100        PERFORM A000-INIT-CALENDAR-TABLES                                 
019200           THRU A000-INIT-CALENDAR-TABLES-EX.                             
019300        PERFORM A100-COMPUTE-RELATIVE-KEY                                 
019400           THRU A100-COMPUTE-RELATIVE-KEY-EX.                             
019500        PERFORM A200-LOOKUP-TODAY-QUESTION                                
019600           THRU A200-LOOKUP-TODAY-QUESTION-EX.                            
019700                                                                          
019800        PERFORM B000-LOAD-USER-HISTORY                                    
019900           THRU B000-LOAD-USER-HISTORY-EX.                                
020000        PERFORM C000-LOAD-FIRST-EVER-SET                                  
020100           THRU C000-LOAD-FIRST-EVER-SET-EX.                              
020200        PERFORM D000-PROCESS-CHECKIN-TXNS                                 
020300           THRU D000-PROCESS-CHECKIN-TXNS-EX.                             
020400                                                                          
020500       DISPLAY "TRKVCLOK - CHECK-INS POSTED: "                            
020600               WK-C-TOTAL-CHECKINS.                                       
020700       DISPLAY "TRKVCLOK - BADGES AWARDED  : "                            
020800               WK-C-TOTAL-BADGES.                                         
020900                                                                          
021000        PERFORM Z000-END-PROGRAM-ROUTINE                                  
021100           THRU Z099-END-PROGRAM-ROUTINE-EX.                              
021200        STOP RUN.                                                         
021300                                                                          
021400*---------------------------------------------------------------*         
021500    A000-INIT-CALENDAR-TABLES.                                            
021600*---------------------------------------------------------------*         
021700        MOVE      0 TO WK-T-CUM-DAYS(01).                                 
021800        MOVE     31 TO WK-T-CUM-DAYS(02).                                 
021900        MOVE     59 TO WK-T-CUM-DAYS(03).                                 
022000        MOVE     90 TO WK-T-CUM-DAYS(04).                                 
022100        MOVE    120 TO WK-T-CUM-DAYS(05).                                 
022200        MOVE    151 TO WK-T-CUM-DAYS(06).                                 
022300        MOVE    181 TO WK-T-CUM-DAYS(07).                                 
022400        MOVE    212 TO WK-T-CUM-DAYS(08).                                 
022500        MOVE    243 TO WK-T-CUM-DAYS(09).                                 
022600        MOVE    273 TO WK-T-CUM-DAYS(10).                                 
022700        MOVE    304 TO WK-T-CUM-DAYS(11).                                 
022800        MOVE    334 TO WK-T-CUM-DAYS(12).                                 
022900                                                                          
023000        MOVE     31 TO WK-T-DAYS-IN-MONTH(01).                            
023100        MOVE     28 TO WK-T-DAYS-IN-MONTH(02).                            
023200        MOVE     31 TO WK-T-DAYS-IN-MONTH(03).                            
023300        MOVE     30 TO WK-T-DAYS-IN-MONTH(04).                            
023400        MOVE     31 TO WK-T-DAYS-IN-MONTH(05).                            
023500        MOVE     30 TO WK-T-DAYS-IN-MONTH(06).                            
023600        MOVE     31 TO WK-T-DAYS-IN-MONTH(07).                            
023700        MOVE     31 TO WK-T-DAYS-IN-MONTH(08).                            
023800        MOVE     30 TO WK-T-DAYS-IN-MONTH(09).                            
023900        MOVE     31 TO WK-T-DAYS-IN-MONTH(10).                            
024000        MOVE     30 TO WK-T-DAYS-IN-MONTH(11).                            
024100        MOVE     31 TO WK-T-DAYS-IN-MONTH(12).                            
024200    A000-INIT-CALENDAR-TABLES-EX.                                         
024300        EXIT.                                                             
024400                                                                          
024500    A100-COMPUTE-RELATIVE-KEY.                                            
024600        COMPUTE WK-C-RELATIVE-KEY =                                       
024700                (WK-C-RUN-CCYY - 2025) * 365                              
024800                + WK-T-CUM-DAYS(WK-C-RUN-MM) + WK-C-RUN-DD.               
024900    A100-COMPUTE-RELATIVE-KEY-EX.                                         
025000        EXIT.                                                             
025100                                                                          
025200    A200-LOOKUP-TODAY-QUESTION.                                           
025300        OPEN INPUT TRKCLKQ.                                               
025400        IF  NOT WK-C-SUCCESSFUL                                           
025500            DISPLAY "TRKVCLOK - OPEN FILE ERROR - TRKCLKQ"                
025600            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                    
025700            GO TO Y900-ABNORMAL-TERMINATION.                              
025800                                                                          
025900        READ TRKCLKQ                                                      
026000            INVALID KEY                                                   
026100                MOVE  "23"      TO  WK-C-FILE-STATUS.                     
026200        IF  WK-C-RECORD-NOT-FOUND                                         
026300            DISPLAY "TRKVCLOK - NO FEATURED QUESTION FOR RUN DATE"        
026400            CLOSE TRKCLKQ                                                 
026500            GO TO Y900-ABNORMAL-TERMINATION                               
026600        ELSE                                                              
026700            MOVE  CLOKQUE-QUESTION-ID  TO  WK-X-TODAY-QUESTION-ID.        
026800                                                                          
026900        CLOSE TRKCLKQ.                                                    
027000    A200-LOOKUP-TODAY-QUESTION-EX.                                        
027100        EXIT.                                                             
027200                                                                          
027300*---------------------------------------------------------------*         
027400    B000-LOAD-USER-HISTORY.                                               
027500*---------------------------------------------------------------*         
027600        MOVE  ZEROES           TO  WK-U-USER-COUNT.                       
027700        MOVE  ZEROES           TO  WK-C-HIST-ROW-COUNT.                   
027800        OPEN INPUT TRKCLOCK.                                              
027900        IF  NOT WK-C-SUCCESSFUL                                           
028000            DISPLAY "TRKVCLOK - OPEN FILE ERROR - TRKCLOCK IN"            
028100            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                    
028200            GO TO Y900-ABNORMAL-TERMINATION.                              
028300                                                                          
028400        PERFORM B100-READ-NEXT-CLOKREC                                    
028500           THRU B100-READ-NEXT-CLOKREC-EX.                                
028600                                                                          
028700        PERFORM B200-APPLY-HISTORY-ROW                                    
028800           THRU B200-APPLY-HISTORY-ROW-EX                                 
028900           UNTIL WK-C-END-OF-FILE.                                        
029000                                                                          
029100        CLOSE TRKCLOCK.                                                   
029200        COMPUTE WK-C-NEXT-ID = WK-C-HIST-ROW-COUNT + 1.                   
029300    B000-LOAD-USER-HISTORY-EX.                                            
029400        EXIT.                                                             
029500                                                                          
029600    B100-READ-NEXT-CLOKREC.                                               
029700        READ TRKCLOCK                                                     
029800            AT END                                                        
029900                MOVE  "10"      TO  WK-C-FILE-STATUS.                     
030000    B100-READ-NEXT-CLOKREC-EX.                                            
030100        EXIT.                                                             
030200                                                                          
030300    B200-APPLY-HISTORY-ROW.                                               
030400        ADD  1  TO  WK-C-HIST-ROW-COUNT.                                  
030500        MOVE  CLOKREC-USER-ID       TO  WK-X-CURR-USER-ID.                
030600        PERFORM G100-FIND-OR-ADD-USER                                     
030700           THRU G100-FIND-OR-ADD-USER-EX.                                 
030800                                                                          
030900        ADD  1  TO  WK-U-TOTAL-DAYS(WK-X-FOUND-SUB).                      
031000                                                                          
031100        MOVE  CLOKREC-UPDATE-DTE    TO  WK-X-REF-DTE.                     
031200        PERFORM E100-COMPUTE-YESTERDAY                                    
031300           THRU E100-COMPUTE-YESTERDAY-EX.                                
031400                                                                          
031500        IF  WK-D-YESTERDAY-DTE = WK-U-LAST-DTE(WK-X-FOUND-SUB)            
031600            ADD  1  TO  WK-U-CONTINUE-DAYS(WK-X-FOUND-SUB)                
031700        ELSE                                                              
031800            MOVE  1  TO  WK-U-CONTINUE-DAYS(WK-X-FOUND-SUB).              
031900                                                                          
032000       MOVE  CLOKREC-UPDATE-DTE  TO                                       
032100             WK-U-LAST-DTE(WK-X-FOUND-SUB).                               
032200       MOVE  CLOKREC-UPDATE-TIM  TO                                       
032300             WK-U-LAST-TIM(WK-X-FOUND-SUB).                               
032400                                                                          
032500        PERFORM B100-READ-NEXT-CLOKREC                                    
032600           THRU B100-READ-NEXT-CLOKREC-EX.                                
032700    B200-APPLY-HISTORY-ROW-EX.                                            
032800        EXIT.                                                             
032900                                                                          
033000*---------------------------------------------------------------*         
033100    C000-LOAD-FIRST-EVER-SET.                                             
033200*---------------------------------------------------------------*         
033300        MOVE  ZEROES           TO  WK-F-FIRST-EVER-COUNT.                 
033400        OPEN INPUT TRKBDGRC.                                              
033500        IF  NOT WK-C-SUCCESSFUL                                           
033600            DISPLAY "TRKVCLOK - OPEN FILE ERROR - TRKBDGRC"               
033700            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                    
033800            GO TO Y900-ABNORMAL-TERMINATION.                              
033900                                                                          
034000        PERFORM C100-READ-NEXT-BADGREC                                    
034100           THRU C100-READ-NEXT-BADGREC-EX.                                
034200                                                                          
034300        PERFORM C200-TEST-BADGREC-ROW                                     
034400           THRU C200-TEST-BADGREC-ROW-EX                                  
034500           UNTIL WK-C-END-OF-FILE.                                        
034600                                                                          
034700        CLOSE TRKBDGRC.                                                   
034800    C000-LOAD-FIRST-EVER-SET-EX.                                          
034900        EXIT.                                                             
035000                                                                          
035100    C100-READ-NEXT-BADGREC.                                               
035200        READ TRKBDGRC                                                     
035300            AT END                                                        
035400                MOVE  "10"      TO  WK-C-FILE-STATUS.                     
035500    C100-READ-NEXT-BADGREC-EX.                                            
035600        EXIT.                                                             
035700                                                                          
035800    C200-TEST-BADGREC-ROW.                                                
035900        IF  BADGREC-BADGE-TYPE = 1                                        
036000            IF  WK-F-FIRST-EVER-COUNT < 3000                              
036100                ADD  1  TO  WK-F-FIRST-EVER-COUNT                         
036200                MOVE  BADGREC-USER-ID  TO                                 
036300                      WK-F-FIRST-EVER-USER(WK-F-FIRST-EVER-COUNT)         
036400            ELSE                                                          
036500                DISPLAY "TRKVCLOK - FIRST-EVER TABLE FULL".               
036600        PERFORM C100-READ-NEXT-BADGREC                                    
036700           THRU C100-READ-NEXT-BADGREC-EX.                                
036800    C200-TEST-BADGREC-ROW-EX.                                             
036900        EXIT.                                                             
037000                                                                          
037100*---------------------------------------------------------------*         
037200    D000-PROCESS-CHECKIN-TXNS.                                            
037300*---------------------------------------------------------------*         
037400        OPEN INPUT TRKCLKTX.                                              
037500        IF  NOT WK-C-SUCCESSFUL                                           
037600            DISPLAY "TRKVCLOK - OPEN FILE ERROR - TRKCLKTX"               
037700            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                    
037800            GO TO Y900-ABNORMAL-TERMINATION.                              
037900                                                                          
038000        OPEN EXTEND TRKCLOCK.                                             
038100        IF  NOT WK-C-SUCCESSFUL                                           
038200            DISPLAY "TRKVCLOK - OPEN FILE ERROR - TRKCLOCK OUT"           
038300            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                    
038400            CLOSE TRKCLKTX                                                
038500            GO TO Y900-ABNORMAL-TERMINATION.                              
038600                                                                          
038700        PERFORM D100-READ-NEXT-TXN                                        
038800           THRU D100-READ-NEXT-TXN-EX.                                    
038900                                                                          
039000        PERFORM D200-PROCESS-ONE-TXN                                      
039100           THRU D200-PROCESS-ONE-TXN-EX                                   
039200           UNTIL WK-C-END-OF-FILE.                                        
039300                                                                          
039400        CLOSE TRKCLKTX.                                                   
039500        CLOSE TRKCLOCK.                                                   
039600    D000-PROCESS-CHECKIN-TXNS-EX.                                         
039700        EXIT.                                                             
039800                                                                          
039900    D100-READ-NEXT-TXN.                                                   
040000        READ TRKCLKTX                                                     
040100            AT END                                                        
040200                MOVE  "10"      TO  WK-C-FILE-STATUS.                     
040300    D100-READ-NEXT-TXN-EX.                                                
040400        EXIT.                                                             
040500                                                                          
040600    D200-PROCESS-ONE-TXN.                                                 
040700        MOVE  CLOKTXN-USER-ID       TO  WK-X-CURR-USER-ID.                
040800        PERFORM G100-FIND-OR-ADD-USER                                     
040900           THRU G100-FIND-OR-ADD-USER-EX.                                 
041000                                                                          
041100        IF  WK-U-LAST-DTE(WK-X-FOUND-SUB) = WK-C-RUN-DATE                 
041200           DISPLAY "TRKVCLOK - DUPLICATE CHECK-IN - USER "                
041300                   WK-X-CURR-USER-ID                                      
041400        ELSE                                                              
041500            PERFORM D300-POST-NEW-CHECKIN                                 
041600               THRU D300-POST-NEW-CHECKIN-EX.                             
041700                                                                          
041800        PERFORM D100-READ-NEXT-TXN                                        
041900           THRU D100-READ-NEXT-TXN-EX.                                    
042000    D200-PROCESS-ONE-TXN-EX.                                              
042100        EXIT.                                                             
042200                                                                          
042300    D300-POST-NEW-CHECKIN.                                                
042400        MOVE  WK-C-RUN-DATE         TO  WK-X-REF-DTE.                     
042500        PERFORM E100-COMPUTE-YESTERDAY                                    
042600           THRU E100-COMPUTE-YESTERDAY-EX.                                
042700                                                                          
042800       MOVE  WK-U-LAST-TIM(WK-X-FOUND-SUB) TO                             
042900             WK-D-LAST-TIM-WORK.                                          
043000        IF  WK-D-YESTERDAY-DTE = WK-U-LAST-DTE(WK-X-FOUND-SUB)            
043100        AND WK-D-LAST-HH = 23 AND WK-D-LAST-MN >= 45                      
043200            SET  WK-CBDG-PRIOR-LATE-CHECKIN     TO  TRUE                  
043300        ELSE                                                              
043400            SET  WK-CBDG-NO-PRIOR-LATE-CHECKIN    TO  TRUE.               
043500                                                                          
043600        IF  WK-D-YESTERDAY-DTE = WK-U-LAST-DTE(WK-X-FOUND-SUB)            
043700            ADD  1  TO  WK-U-CONTINUE-DAYS(WK-X-FOUND-SUB)                
043800        ELSE                                                              
043900            MOVE  1  TO  WK-U-CONTINUE-DAYS(WK-X-FOUND-SUB).              
044000                                                                          
044100        ADD  1  TO  WK-U-TOTAL-DAYS(WK-X-FOUND-SUB).                      
044200       MOVE  WK-C-RUN-DATE      TO                                        
044300             WK-U-LAST-DTE(WK-X-FOUND-SUB).                               
044400       MOVE  CLOKTXN-CHECKIN-TIM TO                                       
044500             WK-U-LAST-TIM(WK-X-FOUND-SUB).                               
044600                                                                          
044700        ADD  1  TO  WK-C-TODAY-RANK-COUNTER.                              
044800        ADD  1  TO  WK-C-NEXT-ID.                                         
044900                                                                          
045000        MOVE  SPACES                 TO  CLOKREC-RECORD.                  
045100        MOVE  WK-C-NEXT-ID            TO  CLOKREC-ID.                     
045200        MOVE  WK-X-CURR-USER-ID       TO  CLOKREC-USER-ID.                
045300        MOVE  WK-X-TODAY-QUESTION-ID   TO  CLOKREC-QUESTION-ID.           
045400        MOVE  WK-C-RUN-DATE            TO  CLOKREC-CREATE-DTE.            
045500        MOVE  ZEROES                  TO  CLOKREC-CREATE-TIM.             
045600        MOVE  WK-C-RUN-DATE            TO  CLOKREC-UPDATE-DTE.            
045700        MOVE  CLOKTXN-CHECKIN-TIM      TO  CLOKREC-UPDATE-TIM.            
045800        WRITE WK-F-TRKCLOCK.                                              
045900        IF  NOT WK-C-SUCCESSFUL                                           
046000            DISPLAY "TRKVCLOK - WRITE ERROR - TRKCLOCK"                   
046100            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                    
046200            GO TO Y900-ABNORMAL-TERMINATION.                              
046300                                                                          
046400        ADD  1  TO  WK-C-TOTAL-CHECKINS.                                  
046500                                                                          
046600        MOVE  SPACES                  TO  WK-CBDG-ERROR-CD.               
046700        MOVE  WK-X-CURR-USER-ID        TO  WK-CBDG-USER-ID.               
046800        MOVE  WK-U-TOTAL-DAYS(WK-X-FOUND-SUB)                             
046900                                       TO  WK-CBDG-TOTAL-DAYS.            
047000        MOVE  WK-U-CONTINUE-DAYS(WK-X-FOUND-SUB)                          
047100                                       TO  WK-CBDG-CONTINUE-DAYS.         
047200        MOVE  WK-C-TODAY-RANK-COUNTER   TO  WK-CBDG-TODAY-RANK.           
047300        MOVE  WK-C-RUN-DATE             TO  WK-CBDG-CHECKIN-DTE.          
047400        MOVE  CLOKTXN-CHECKIN-TIM       TO  WK-CBDG-CHECKIN-TIM.          
047500                                                                          
047600        PERFORM H100-TEST-FIRST-EVER                                      
047700           THRU H100-TEST-FIRST-EVER-EX.                                  
047800                                                                          
047900        CALL "TRKVCBDG" USING WK-CBDG-RECORD.                             
048000        IF  WK-CBDG-ERROR-CD NOT = SPACES                                 
048100            DISPLAY "TRKVCLOK - TRKVCBDG RETURNED ERROR "                 
048200                    WK-CBDG-ERROR-CD                                      
048300        ELSE                                                              
048400            ADD  WK-CBDG-BADGES-AWARDED  TO  WK-C-TOTAL-BADGES            
048500            IF  WK-CBDG-FIRST-EVER-CUMUL                                  
048600            AND WK-F-FIRST-EVER-COUNT < 3000                              
048700                ADD  1  TO  WK-F-FIRST-EVER-COUNT                         
048800                MOVE  WK-X-CURR-USER-ID  TO                               
048900                      WK-F-FIRST-EVER-USER(WK-F-FIRST-EVER-COUNT).        
049000    D300-POST-NEW-CHECKIN-EX.                                             
049100        EXIT.                                                             
049200                                                                          
049300*---------------------------------------------------------------*         
049400    E100-COMPUTE-YESTERDAY.                                               
049500*---------------------------------------------------------------*         
049600        MOVE  WK-X-REF-DTE          TO  WK-D-YESTERDAY-DTE.               
049700        IF  WK-D-YDAY-DD > 1                                              
049800            SUBTRACT  1  FROM  WK-D-YDAY-DD                               
049900        ELSE                                                              
050000            IF  WK-D-YDAY-MM > 1                                          
050100                SUBTRACT  1  FROM  WK-D-YDAY-MM                           
050200                MOVE  WK-T-DAYS-IN-MONTH(WK-D-YDAY-MM) TO                 
050300                      WK-D-YDAY-DD                                        
050400            ELSE                                                          
050500                MOVE  12  TO  WK-D-YDAY-MM                                
050600                MOVE  31  TO  WK-D-YDAY-DD                                
050700                SUBTRACT  1  FROM  WK-D-YDAY-CCYY.                        
050800    E100-COMPUTE-YESTERDAY-EX.                                            
050900        EXIT.                                                             
051000                                                                          
051100*---------------------------------------------------------------*         
051200    G100-FIND-OR-ADD-USER.                                                
051300*---------------------------------------------------------------*         
051400        SET  WK-X-ROW-NOT-FOUND  TO  TRUE.                                
051500        MOVE  1  TO  WK-X-SUB1.                                           
051600        PERFORM G200-TEST-USER-ROW                                        
051700           THRU G200-TEST-USER-ROW-EX                                     
051800           VARYING WK-X-SUB1 FROM 1 BY 1                                  
051900           UNTIL WK-X-SUB1 > WK-U-USER-COUNT                              
052000              OR WK-X-ROW-FOUND.                                          
052100                                                                          
052200        IF  NOT WK-X-ROW-FOUND                                            
052300            IF  WK-U-USER-COUNT < 3000                                    
052400                ADD  1  TO  WK-U-USER-COUNT                               
052500                MOVE  WK-X-CURR-USER-ID  TO                               
052600                      WK-U-USER-ID(WK-U-USER-COUNT)                       
052700                MOVE  ZEROES  TO  WK-U-TOTAL-DAYS(WK-U-USER-COUNT)        
052800                MOVE  ZEROES  TO                                          
052900                      WK-U-CONTINUE-DAYS(WK-U-USER-COUNT)                 
053000                MOVE  ZEROES  TO  WK-U-LAST-DTE(WK-U-USER-COUNT)          
053100                MOVE  ZEROES  TO  WK-U-LAST-TIM(WK-U-USER-COUNT)          
053200                MOVE  WK-U-USER-COUNT  TO  WK-X-FOUND-SUB                 
053300            ELSE                                                          
053400                DISPLAY "TRKVCLOK - USER TABLE FULL".                     
053500    G100-FIND-OR-ADD-USER-EX.                                             
053600        EXIT.                                                             
053700                                                                          
053800    G200-TEST-USER-ROW.                                                   
053900        IF  WK-U-USER-ID(WK-X-SUB1) = WK-X-CURR-USER-ID                   
054000            MOVE  WK-X-SUB1  TO  WK-X-FOUND-SUB                           
054100            SET  WK-X-ROW-FOUND  TO  TRUE.                                
054200    G200-TEST-USER-ROW-EX.                                                
054300        EXIT.                                                             
054400                                                                          
054500*---------------------------------------------------------------*         
054600    H100-TEST-FIRST-EVER.                                                 
054700*---------------------------------------------------------------*         
054800        SET  WK-X-ROW-NOT-FOUND  TO  TRUE.                                
054900        MOVE  1  TO  WK-X-SUB2.                                           
055000        PERFORM H110-TEST-ONE-FIRST-EVER                                  
055100           THRU H110-TEST-ONE-FIRST-EVER-EX                               
055200           VARYING WK-X-SUB2 FROM 1 BY 1                                  
055300           UNTIL WK-X-SUB2 > WK-F-FIRST-EVER-COUNT                        
055400              OR WK-X-ROW-FOUND.                                          
055500                                                                          
055600        IF  WK-X-ROW-FOUND                                                
055700            SET  WK-CBDG-STEADY-STATE    TO  TRUE                         
055800        ELSE                                                              
055900            SET  WK-CBDG-FIRST-EVER-CUMUL  TO  TRUE.                      
056000    H100-TEST-FIRST-EVER-EX.                                              
056100        EXIT.                                                             
056200                                                                          
056300    H110-TEST-ONE-FIRST-EVER.                                             
056400        IF  WK-F-FIRST-EVER-USER(WK-X-SUB2) = WK-X-CURR-USER-ID           
056500            SET  WK-X-ROW-FOUND  TO  TRUE.                                
056600    H110-TEST-ONE-FIRST-EVER-EX.                                          
056700        EXIT.                                                             
056800                                                                          
056900*---------------------------------------------------------------*         
057000*                   PROGRAM SUBROUTINE                         *          
057100*---------------------------------------------------------------*         
057200    Y900-ABNORMAL-TERMINATION.                                            
057300        PERFORM Z000-END-PROGRAM-ROUTINE.                                 
057400        STOP RUN.                                                         
057500                                                                          
057600    Z000-END-PROGRAM-ROUTINE.                                             
057700        CONTINUE.                                                         
057800    Z099-END-PROGRAM-ROUTINE-EX.                                          
057900        EXIT.                                                             
058000                                                                          
058100******************************************************************        
058200************** END OF PROGRAM SOURCE -  TRKVCLOK ***************          
058300******************************************************************        
