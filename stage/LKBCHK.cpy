000100* LKBCHK.cpybk                                                            
000200*****************************************************************         
000300* LINKAGE RECORD FOR CALLED ROUTINE TRKXBCHK - BADGE AWARD /              
000400* IDEMPOTENCY CHECK.  INSERT-IF-ABSENT ON (USER-ID, BADGE-ID);            
000500* RE-AWARDING AN ALREADY-HELD BADGE IS A SILENT NO-OP.                    
000600*****************************************************************         
000700* HISTORY OF MODIFICATION:                                                
000800*-----------------------------------------------------------------        
000900* TAG    NAME    DATE        DESCRIPTION                                  
001000*-----------------------------------------------------------------        
001100* TRK012 RHLIM   14/03/1991  INITIAL VERSION.                     TRK012  
001200*-----------------------------------------------------------------        
001300  01  WK-BCHK-RECORD.                                                     
001400      05  WK-BCHK-INPUT.                                                  
001500          10  WK-BCHK-USER-ID             PIC 9(18).                      
001600*                                    USER ID                              
001700          10  WK-BCHK-BADGE-ID              PIC 9(18).                    
001800*                                    BADGE ID TO AWARD                    
001900          10  WK-BCHK-BADGE-TYPE             PIC 9(02).                   
002000*                                    BADGE-TYPE CODE AT AWARD TIME        
002100          10  WK-BCHK-AWARD-DTE               PIC 9(08).                  
002200*                                    AWARD DATE                           
002300          10  WK-BCHK-AWARD-TIM                PIC 9(06).                 
002400*                                    AWARD TIME                           
002500      05  WK-BCHK-OUTPUT.                                                 
002600          10  WK-BCHK-ALREADY-HELD              PIC X(01).                
002700              88  WK-BCHK-WAS-NEW-AWARD              VALUE "N".           
002800              88  WK-BCHK-WAS-ALREADY-HELD           VALUE "Y".           
002900*                                    Y=NO-OP, ALREADY OWNED               
003000          10  WK-BCHK-ERROR-CD                   PIC X(02)                
003050                                     VALUE SPACES.                        
003100*                                    SPACES = NO ERROR                    
