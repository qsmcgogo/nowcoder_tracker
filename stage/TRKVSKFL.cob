000100*************************                                                 
000200   IDENTIFICATION DIVISION.                                               
000300*************************                                                 
000400   PROGRAM-ID.     TRKVSKFL.                                              
000500   AUTHOR.         RICHARD LIM H C.                                       
000600   INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                
000700   DATE-WRITTEN.   17 MAR 1991.                                           
000800   DATE-COMPILED.                                                         
000900   SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.            
001000*                                                                         
001100*DESCRIPTION :  THIS IS A STAND-ALONE MAINTENANCE RUN UNIT - NOT          
001200*               PART OF THE NIGHTLY INCREMENTAL FLOW.  IT IS RUN          
001300*               ON REQUEST WHEN A KNOWLEDGE POINT'S QUESTION LIST         
001400*               HAS BEEN EDITED, TO RECOMPUTE EVERY AFFECTED              
001500*               (TAG-ID, USER-ID) PROGRESS ROW FROM SCRATCH RATHER        
001600*               THAN BY INCREMENT.                                        
001700*                                                                         
001800*               THE DRIVING WORKLIST IS THE EXISTING TAG-PROGRESS         
001900*               FILE ITSELF - EVERY ROW ON FILE IS RECOMPUTED.            
002000*               FOR EACH ROW: GET THE TAG'S TOTAL SCORE FROM              
002100*               TRKXTAGT; BUILD THE SET OF PROBLEMS THE USER HAS          
002200*               EVER ACCEPTED (UNION OF LEDGER A AND LEDGER B);           
002300*               RESCAN THE TAG'S OWN QUESTIONS AND SUM THE SCORE          
002400*               OF EVERY ONE THE USER HOLDS; THE NEW PASS-RATE IS         
002500*               THAT SUM OVER THE TAG TOTAL, CLAMPED AT 1.0000.           
002600*               A ROW WHOSE TAG HAS NO QUESTIONS LEFT, OR A               
002700*               ZERO-OR-NEGATIVE TOTAL SCORE, IS CARRIED FORWARD          
002800*               UNCHANGED.                                                
002900*                                                                         
003000*-----------------------------------------------------------------        
003100* HISTORY OF MODIFICATION:                                                
003200*-----------------------------------------------------------------        
003300* TAG    NAME    DATE        DESCRIPTION                                  
003400*-----------------------------------------------------------------        
003500* TRK054 RHLIM   17/03/1991  INITIAL VERSION.                     TRK054  
003600* TRK063 YCPOH   19/01/1999  Y2K - NO DATE COMPARISONS IN THIS            
003700*                             ROUTINE, REVIEWED AND SIGNED OFF            
003800*                             CLEAN.                              TRK063  
003900* TRK072 MKTAN   11/11/2003  ACCEPTED-PROBLEM SET WAS REBUILT FOR         
004000*                             EVERY TAG-PROGRESS ROW EVEN WHEN            
004100*                             CONSECUTIVE ROWS BELONG TO THE SAME         
004200*                             USER - NOW SKIPS THE REBUILD WHEN           
004300*                             THE USER-ID HAS NOT CHANGED SINCE           
004400*                             THE LAST ROW PROCESSED.             TRK072  
004500*-----------------------------------------------------------------        
004600   EJECT                                                                  
004700**********************                                                    
004800   ENVIRONMENT DIVISION.                                                  
004900**********************                                                    
005000   CONFIGURATION SECTION.                                                 
005100   SOURCE-COMPUTER.  IBM-AS400.                                           
005200   OBJECT-COMPUTER.  IBM-AS400.                                           
005300   SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                 
005400                                                                          
005500   INPUT-OUTPUT SECTION.                                                  
005600   FILE-CONTROL.                                                          
005700       SELECT TRKSUBA  ASSIGN TO TRKSUBA                                  
005800              ORGANIZATION IS LINE SEQUENTIAL                             
005900              ACCESS MODE  IS SEQUENTIAL                                  
006000              FILE STATUS  IS WK-C-FILE-STATUS.                           
006100       SELECT TRKSUBB  ASSIGN TO TRKSUBB                                  
006200              ORGANIZATION IS LINE SEQUENTIAL                             
006300              ACCESS MODE  IS SEQUENTIAL                                  
006400              FILE STATUS  IS WK-C-FILE-STATUS.                           
006500       SELECT TRKTAGQ  ASSIGN TO TRKTAGQ                                  
006600              ORGANIZATION IS LINE SEQUENTIAL                             
006700              ACCESS MODE  IS SEQUENTIAL                                  
006800              FILE STATUS  IS WK-C-FILE-STATUS.                           
006900       SELECT TRKTAGPR ASSIGN TO TRKTAGPR                                 
007000              ORGANIZATION IS LINE SEQUENTIAL                             
007100              ACCESS MODE  IS SEQUENTIAL                                  
007200              FILE STATUS  IS WK-C-FILE-STATUS.                           
007300                                                                          
007400***************                                                           
007500   DATA DIVISION.                                                         
007600   FILE SECTION.                                                          
007700**************                                                            
007800   FD  TRKSUBA                                                            
007900       LABEL RECORDS ARE OMITTED                                          
008000       DATA RECORD IS WK-F-TRKSUBA.                                       
008100   01  WK-F-TRKSUBA.                                                      
008200       COPY SUBLEDG.                                                      
008300                                                                          
008400   FD  TRKSUBB                                                            
008500       LABEL RECORDS ARE OMITTED                                          
008600       DATA RECORD IS WK-F-TRKSUBB.                                       
008700   01  WK-F-TRKSUBB.                                                      
008800       COPY SUBLEDG.                                                      
008900                                                                          
009000   FD  TRKTAGQ                                                            
009100       LABEL RECORDS ARE OMITTED                                          
009200       DATA RECORD IS WK-F-TRKTAGQ.                                       
009300   01  WK-F-TRKTAGQ.                                                      
009400       COPY TAGQUES.                                                      
009500                                                                          
009600   FD  TRKTAGPR                                                           
009700       LABEL RECORDS ARE OMITTED                                          
009800       DATA RECORD IS WK-F-TRKTAGPR.                                      
009900   01  WK-F-TRKTAGPR.                                                     
010000       COPY TAGPROG.                                                      
010100                                                                          
010200   WORKING-STORAGE SECTION.                                               
010300*************************                                                 
010400   01  FILLER                     PIC X(24) VALUE                         
010500       "** PROGRAM TRKVSKFL **".                                          
010600                                                                          
010700* ------------------ PROGRAM WORKING STORAGE -------------------*         
010800   01    WK-C-COMMON.                                                     
010900       COPY TRKCMWS.                                                      
011000                                                                          
011100* ------------ LINKAGE RECORD FOR THE TOTAL-SCORE CALL ----------*        
011200   01    WK-TAGT-AREA.                                                    
011300       COPY LKTAGT.                                                       
011400                                                                          
011500* --------------------- TAG-PROGRESS WORKLIST --------------------        
011600   77  WK-P-WORKLIST-COUNT          PIC 9(05) COMP VALUE ZEROES.          
011700   01  WK-P-WORKLIST-TBL.                                                 
011800       05  WK-P-TAG-ID                   PIC 9(09)                        
011900                                          OCCURS 4000 TIMES.              
012000       05  WK-P-USER-ID                   PIC 9(09)                       
012100                                          OCCURS 4000 TIMES.              
012200       05  WK-P-PASS-RATE                  PIC 9(01)V9(04)                
012300                                          OCCURS 4000 TIMES.              
012400                                                                          
012500* ---------------- USER'S ACCEPTED-PROBLEM SET -----------------*         
012600   77  WK-A-ACCEPTED-COUNT          PIC 9(05) COMP VALUE ZEROES.          
012700   01  WK-A-ACCEPTED-TBL.                                                 
012800       05  WK-A-ACCEPTED-PROBLEM          PIC 9(18)                       
012900                                          OCCURS 2000 TIMES.              
013000                                                                          
013100   77  WK-A-SET-BUILT-FOR-USER      PIC 9(18) VALUE ZEROES.               
013200                                                                          
013300* ------------------- SCORE ACCUMULATORS -------------------------        
013400   77  WK-D-USER-SCORE               PIC 9(07) COMP.                      
013500                                                                          
013600* ---------------------- CONTROL SWITCHES ------------------------        
013700   77  WK-X-HELD-SW                 PIC X(01) VALUE "N".                  
013800       88  WK-X-PROBLEM-HELD             VALUE "Y".                       
013900       88  WK-X-PROBLEM-NOT-HELD           VALUE "N".                     
014000                                                                          
014100* ---------------------- MISCELLANEOUS ---------------------------        
014200   77  WK-X-SUB1                    PIC 9(05) COMP.                       
014300   77  WK-X-SUB2                    PIC 9(05) COMP.                       
014400   77  WK-X-CURR-TAG-ID             PIC 9(09).                            
014500   77  WK-X-CURR-USER-ID            PIC 9(18).                            
014600                                                                          
014700*****************************************                                 
014800   PROCEDURE DIVISION.                                                    
014900*****************************************                                 
015000   MAIN-MODULE.                                                           
015100       PERFORM A000-LOAD-WORKLIST                                         
015200          THRU A000-LOAD-WORKLIST-EX.                                     
015300                                                                          
015400       MOVE  1  TO  WK-X-SUB1.                                            
015500       PERFORM B000-RECOMPUTE-ONE-ROW                                     
015600          THRU B000-RECOMPUTE-ONE-ROW-EX                                  
015700          VARYING WK-X-SUB1 FROM 1 BY 1                                   
015800          UNTIL WK-X-SUB1 > WK-P-WORKLIST-COUNT.                          
015900                                                                          
016000       PERFORM C000-REWRITE-TAG-PROGRESS                                  
016100          THRU C000-REWRITE-TAG-PROGRESS-EX.                              
016200                                                                          
016300       PERFORM Z000-END-PROGRAM-ROUTINE                                   
016400          THRU Z099-END-PROGRAM-ROUTINE-EX.                               
016500       STOP RUN.                                                          
016600                                                                          
016700*---------------------------------------------------------------*         
016800   A000-LOAD-WORKLIST.                                                    
016900*---------------------------------------------------------------*         
017000       MOVE  ZEROES           TO  WK-P-WORKLIST-COUNT.                    
017100       OPEN INPUT TRKTAGPR.                                               
017200       IF  NOT WK-C-SUCCESSFUL                                            
017300           DISPLAY "TRKVSKFL - OPEN FILE ERROR - TRKTAGPR"                
017400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
017500           GO TO Y900-ABNORMAL-TERMINATION.                               
017600                                                                          
017700       PERFORM A100-READ-NEXT-TAGPROG                                     
017800          THRU A100-READ-NEXT-TAGPROG-EX.                                 
017900                                                                          
018000       PERFORM A200-LOAD-WORKLIST-ENTRY                                   
018100          THRU A200-LOAD-WORKLIST-ENTRY-EX                                
018200          UNTIL WK-C-END-OF-FILE.                                         
018300                                                                          
018400       CLOSE TRKTAGPR.                                                    
018500   A000-LOAD-WORKLIST-EX.                                                 
018600       EXIT.                                                              
018700                                                                          
018800   A100-READ-NEXT-TAGPROG.                                                
018900       READ TRKTAGPR                                                      
019000           AT END                                                         
019100               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
019200   A100-READ-NEXT-TAGPROG-EX.                                             
019300       EXIT.                                                              
019400                                                                          
019500   A200-LOAD-WORKLIST-ENTRY.                                              
019600       IF  WK-P-WORKLIST-COUNT < 4000                                     
019700           ADD  1  TO  WK-P-WORKLIST-COUNT                                
019800           MOVE  TAGPROG-TAG-ID                                           
019900                 TO  WK-P-TAG-ID(WK-P-WORKLIST-COUNT)                     
020000           MOVE  TAGPROG-USER-ID                                          
020100                 TO  WK-P-USER-ID(WK-P-WORKLIST-COUNT)                    
020200           MOVE  TAGPROG-PASS-RATE                                        
020300                 TO  WK-P-PASS-RATE(WK-P-WORKLIST-COUNT)                  
020400       ELSE                                                               
020500           DISPLAY "TRKVSKFL - WORKLIST TABLE FULL".                      
020600       PERFORM A100-READ-NEXT-TAGPROG                                     
020700          THRU A100-READ-NEXT-TAGPROG-EX.                                 
020800   A200-LOAD-WORKLIST-ENTRY-EX.                                           
020900       EXIT.                                                              
021000                                                                          
021100*---------------------------------------------------------------*         
021200   B000-RECOMPUTE-ONE-ROW.                                                
021300*---------------------------------------------------------------*         
021400       MOVE  WK-P-TAG-ID(WK-X-SUB1)   TO  WK-X-CURR-TAG-ID.               
021500       MOVE  WK-P-USER-ID(WK-X-SUB1)   TO  WK-X-CURR-USER-ID.             
021600                                                                          
021700       IF  WK-X-CURR-USER-ID NOT = WK-A-SET-BUILT-FOR-USER                
021800           PERFORM D000-BUILD-ACCEPTED-SET                                
021900              THRU D000-BUILD-ACCEPTED-SET-EX                             
022000           MOVE  WK-X-CURR-USER-ID   TO  WK-A-SET-BUILT-FOR-USER.         
022100                                                                          
022200       MOVE  SPACES               TO  WK-TAGT-ERROR-CD.                   
022300       MOVE  WK-X-CURR-TAG-ID      TO  WK-TAGT-TAG-ID.                    
022400       CALL "TRKXTAGT" USING WK-TAGT-RECORD.                              
022500                                                                          
022600       IF  WK-TAGT-TOTAL-SCORE > 0                                        
022700       AND WK-TAGT-QUESTION-COUNT > 0                                     
022800           PERFORM E000-SUM-HELD-SCORE                                    
022900              THRU E000-SUM-HELD-SCORE-EX                                 
023000           COMPUTE WK-P-PASS-RATE(WK-X-SUB1) ROUNDED =                    
023100               WK-D-USER-SCORE / WK-TAGT-TOTAL-SCORE                      
023200           IF  WK-P-PASS-RATE(WK-X-SUB1) > 1                              
023300               MOVE  1           TO  WK-P-PASS-RATE(WK-X-SUB1).           
023400   B000-RECOMPUTE-ONE-ROW-EX.                                             
023500       EXIT.                                                              
023600                                                                          
023700*---------------------------------------------------------------*         
023800   C000-REWRITE-TAG-PROGRESS.                                             
023900*---------------------------------------------------------------*         
024000       OPEN OUTPUT TRKTAGPR.                                              
024100       IF  NOT WK-C-SUCCESSFUL                                            
024200           DISPLAY "TRKVSKFL - OPEN FILE ERROR - TRKTAGPR OUT"            
024300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
024400           GO TO Y900-ABNORMAL-TERMINATION.                               
024500                                                                          
024600       MOVE  1  TO  WK-X-SUB2.                                            
024700       PERFORM C100-WRITE-ONE-TAGPROG                                     
024800          THRU C100-WRITE-ONE-TAGPROG-EX                                  
024900          VARYING WK-X-SUB2 FROM 1 BY 1                                   
025000          UNTIL WK-X-SUB2 > WK-P-WORKLIST-COUNT.                          
025100                                                                          
025200       CLOSE TRKTAGPR.                                                    
025300   C000-REWRITE-TAG-PROGRESS-EX.                                          
025400       EXIT.                                                              
025500                                                                          
025600   C100-WRITE-ONE-TAGPROG.                                                
025700       MOVE  WK-P-TAG-ID(WK-X-SUB2)    TO  TAGPROG-TAG-ID.                
025800       MOVE  WK-P-USER-ID(WK-X-SUB2)    TO  TAGPROG-USER-ID.              
025900       MOVE  WK-P-PASS-RATE(WK-X-SUB2)   TO  TAGPROG-PASS-RATE.           
026000       WRITE WK-F-TRKTAGPR.                                               
026100   C100-WRITE-ONE-TAGPROG-EX.                                             
026200       EXIT.                                                              
026300                                                                          
026400*---------------------------------------------------------------*         
026500   D000-BUILD-ACCEPTED-SET.                                               
026600*---------------------------------------------------------------*         
026700       MOVE  ZEROES           TO  WK-A-ACCEPTED-COUNT.                    
026800                                                                          
026900       OPEN INPUT TRKSUBA.                                                
027000       IF  NOT WK-C-SUCCESSFUL                                            
027100           DISPLAY "TRKVSKFL - OPEN FILE ERROR - TRKSUBA"                 
027200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
027300           GO TO Y900-ABNORMAL-TERMINATION.                               
027400       PERFORM D100-READ-NEXT-SUBA                                        
027500          THRU D100-READ-NEXT-SUBA-EX.                                    
027600       PERFORM D200-ADD-SUBA-IF-OWNER                                     
027700          THRU D200-ADD-SUBA-IF-OWNER-EX                                  
027800          UNTIL WK-C-END-OF-FILE.                                         
027900       CLOSE TRKSUBA.                                                     
028000                                                                          
028100       OPEN INPUT TRKSUBB.                                                
028200       IF  NOT WK-C-SUCCESSFUL                                            
028300           DISPLAY "TRKVSKFL - OPEN FILE ERROR - TRKSUBB"                 
028400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
028500           GO TO Y900-ABNORMAL-TERMINATION.                               
028600       PERFORM D300-READ-NEXT-SUBB                                        
028700          THRU D300-READ-NEXT-SUBB-EX.                                    
028800       PERFORM D400-ADD-SUBB-IF-OWNER                                     
028900          THRU D400-ADD-SUBB-IF-OWNER-EX                                  
029000          UNTIL WK-C-END-OF-FILE.                                         
029100       CLOSE TRKSUBB.                                                     
029200   D000-BUILD-ACCEPTED-SET-EX.                                            
029300       EXIT.                                                              
029400                                                                          
029500   D100-READ-NEXT-SUBA.                                                   
029600       READ TRKSUBA                                                       
029700           AT END                                                         
029800               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
029900   D100-READ-NEXT-SUBA-EX.                                                
030000       EXIT.                                                              
030100                                                                          
030200   D200-ADD-SUBA-IF-OWNER.                                                
030300       IF  SUBLEDG-USER-ID = WK-X-CURR-USER-ID                            
030400           PERFORM F100-ADD-TO-ACCEPTED-SET                               
030500              THRU F100-ADD-TO-ACCEPTED-SET-EX.                           
030600       PERFORM D100-READ-NEXT-SUBA                                        
030700          THRU D100-READ-NEXT-SUBA-EX.                                    
030800   D200-ADD-SUBA-IF-OWNER-EX.                                             
030900       EXIT.                                                              
031000                                                                          
031100   D300-READ-NEXT-SUBB.                                                   
031200       READ TRKSUBB                                                       
031300           AT END                                                         
031400               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
031500   D300-READ-NEXT-SUBB-EX.                                                
031600       EXIT.                                                              
031700                                                                          
031800   D400-ADD-SUBB-IF-OWNER.                                                
031900       IF  SUBLEDG-USER-ID = WK-X-CURR-USER-ID                            
032000           PERFORM F100-ADD-TO-ACCEPTED-SET                               
032100              THRU F100-ADD-TO-ACCEPTED-SET-EX.                           
032200       PERFORM D300-READ-NEXT-SUBB                                        
032300          THRU D300-READ-NEXT-SUBB-EX.                                    
032400   D400-ADD-SUBB-IF-OWNER-EX.                                             
032500       EXIT.                                                              
032600                                                                          
032700   F100-ADD-TO-ACCEPTED-SET.                                              
032800       IF  WK-A-ACCEPTED-COUNT < 2000                                     
032900           ADD  1  TO  WK-A-ACCEPTED-COUNT                                
033000           MOVE  SUBLEDG-PROBLEM-ID  TO                                   
033100                 WK-A-ACCEPTED-PROBLEM(WK-A-ACCEPTED-COUNT)               
033200       ELSE                                                               
033300           DISPLAY "TRKVSKFL - ACCEPTED-SET TABLE FULL".                  
033400   F100-ADD-TO-ACCEPTED-SET-EX.                                           
033500       EXIT.                                                              
033600                                                                          
033700*---------------------------------------------------------------*         
033800   E000-SUM-HELD-SCORE.                                                   
033900*---------------------------------------------------------------*         
034000       MOVE  ZEROES           TO  WK-D-USER-SCORE.                        
034100       OPEN INPUT TRKTAGQ.                                                
034200       IF  NOT WK-C-SUCCESSFUL                                            
034300           DISPLAY "TRKVSKFL - OPEN FILE ERROR - TRKTAGQ"                 
034400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
034500           GO TO Y900-ABNORMAL-TERMINATION.                               
034600                                                                          
034700       PERFORM E100-READ-NEXT-TAGQUES                                     
034800          THRU E100-READ-NEXT-TAGQUES-EX.                                 
034900                                                                          
035000       PERFORM E200-TEST-TAGQUES-ROW                                      
035100          THRU E200-TEST-TAGQUES-ROW-EX                                   
035200          UNTIL WK-C-END-OF-FILE.                                         
035300                                                                          
035400       CLOSE TRKTAGQ.                                                     
035500   E000-SUM-HELD-SCORE-EX.                                                
035600       EXIT.                                                              
035700                                                                          
035800   E100-READ-NEXT-TAGQUES.                                                
035900       READ TRKTAGQ                                                       
036000           AT END                                                         
036100               MOVE  "10"      TO  WK-C-FILE-STATUS.                      
036200   E100-READ-NEXT-TAGQUES-EX.                                             
036300       EXIT.                                                              
036400                                                                          
036500   E200-TEST-TAGQUES-ROW.                                                 
036600       IF  TAGQUES-TAG-ID = WK-X-CURR-TAG-ID                              
036700           SET WK-X-PROBLEM-NOT-HELD TO TRUE                              
036800           MOVE  1  TO  WK-X-SUB2                                         
036900           PERFORM E300-TEST-HELD-ONE                                     
037000              THRU E300-TEST-HELD-ONE-EX                                  
037100              VARYING WK-X-SUB2 FROM 1 BY 1                               
037200              UNTIL WK-X-SUB2 > WK-A-ACCEPTED-COUNT                       
037300                 OR WK-X-PROBLEM-HELD                                     
037400           IF  WK-X-PROBLEM-HELD                                          
037500               ADD  TAGQUES-SCORE  TO  WK-D-USER-SCORE.                   
037600       PERFORM E100-READ-NEXT-TAGQUES                                     
037700          THRU E100-READ-NEXT-TAGQUES-EX.                                 
037800   E200-TEST-TAGQUES-ROW-EX.                                              
037900       EXIT.                                                              
038000                                                                          
038100   E300-TEST-HELD-ONE.                                                    
038200       IF  WK-A-ACCEPTED-PROBLEM(WK-X-SUB2) = TAGQUES-PROBLEM-ID          
038300           SET WK-X-PROBLEM-HELD TO TRUE.                                 
038400   E300-TEST-HELD-ONE-EX.                                                 
038500       EXIT.                                                              
038600                                                                          
038700*---------------------------------------------------------------*         
038800*                   PROGRAM SUBROUTINE                         *          
038900*---------------------------------------------------------------*         
039000   Y900-ABNORMAL-TERMINATION.                                             
039100       PERFORM Z000-END-PROGRAM-ROUTINE.                                  
039200       STOP RUN.                                                          
039300                                                                          
039400   Z000-END-PROGRAM-ROUTINE.                                              
039500       CONTINUE.                                                          
039600   Z099-END-PROGRAM-ROUTINE-EX.                                           
039700       EXIT.                                                              
039800                                                                          
039900******************************************************************        
040000************** END OF PROGRAM SOURCE -  TRKVSKFL ***************          
040100******************************************************************        
