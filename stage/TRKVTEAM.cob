000100*************************                                                 
000200  IDENTIFICATION DIVISION.                                                
000300*************************                                                 
000400  PROGRAM-ID.     TRKVTEAM.                                               
000500  AUTHOR.         RICHARD LIM H C.                                        
000600  INSTALLATION.   NOWCODER ON-LINE JUDGE - BATCH SYSTEMS.                 
000700  DATE-WRITTEN.   19 MAR 1991.                                            
000800  DATE-COMPILED.                                                          
000900  SECURITY.       NOWCODER BATCH SYSTEMS - INTERNAL USE ONLY.             
001000*                                                                         
001100*DESCRIPTION :  TEAM STATISTICS ROLLUP.  READS THE FULL TEAM              
001200*               ROSTER (GROUPED BY TEAM-ID - INPUT MUST ARRIVE            
001300*               SORTED BY TEAM-ID, MEMBER-USER-ID WITHIN TEAM) AND        
001400*               FOR EVERY TEAM BUILDS THE DASHBOARD CONTROL               
001500*               TOTALS - LIFETIME / TODAY / SEVEN-DAY ACCEPT              
001600*               COUNTS, THE "YESTERDAY KING", THE CHECK-IN                
001700*               LEADERBOARD FIGURES AND THE TEAM ACTIVITY SCORE.          
001800*               NOTHING IS WRITTEN BACK TO A MASTER FILE - THE            
001900*               CONTROL TOTALS ARE THE DELIVERABLE, ONE DISPLAY           
002000*               LINE PER TEAM, THE SAME WAY THE OLD GENERAL-              
002100*               LEDGER ROLL-UP JOBS USED TO PRINT A ONE-LINE              
002200*               TOTAL PER COST CENTRE.                                    
002300*                                                                         
002400*               THE ACCEPTED/SUBMITTED FIGURES ARE ALL DERIVED            
002500*               BY REPEATED CALLS TO TRKXACPT, ONE CALL PER               
002600*               MEMBER PER WINDOW - THIS JOB DOES NOT TOUCH THE           
002700*               SUBMISSION LEDGERS DIRECTLY.  THE CHECK-IN                
002800*               FIGURES COME FROM A SINGLE UP-FRONT PASS OF THE           
002900*               CLOCK-RECORD LEDGER INTO A WORKING TABLE, THE             
003000*               SAME ONE-PASS-INTO-A-TABLE TECHNIQUE USED                 
003100*               ELSEWHERE IN THIS SUITE.                                  
003200*                                                                         
003300*               THE SKILL-TREE CHAPTER TAG-IDS (CHAPTER1,                 
003400*               INTERLUDE_DAWN, CHAPTER2) ARE NOT CARRIED ON ANY          
003500*               MASTER FILE IN THIS SHOP - THEY ARE HARD-CODED            
003600*               HERE THE SAME WAY THE FOUR PROBLEM-SET TAG-IDS            
003700*               ARE HARD-CODED IN THE ACCEPT-BADGE ROUTINE.  IF           
003800*               THE SKILL-TREE CURRICULUM TEAM EVER ADDS A                
003900*               FOURTH CHAPTER THIS TABLE HAS TO BE RE-ASSEMBLED          
004000*               AND REDEPLOYED.                                           
004100*                                                                         
004200*-----------------------------------------------------------------        
004300* HISTORY OF MODIFICATION:                                                
004400*-----------------------------------------------------------------        
004500* TAG    NAME    DATE        DESCRIPTION                                  
004600*-----------------------------------------------------------------        
004700* TRK074 RHLIM   19/03/1991  INITIAL VERSION.                     TRK074  
004800* TRK075 YCPOH   21/01/1999  Y2K - WIDENED THE ACTIVITY-WINDOW            
004900*                             CONSTANTS TO FULL-CENTURY DATES             
005000*                             AND REVIEWED THE DATE-PLUS/MINUS            
005100*                             WORK AREAS - ALL ALREADY 9(08)              
005200*                             CCYYMMDD.                           TRK075  
005300* TRK076 MKTAN   21/11/2003  YESTERDAY-KING WAS PICKING THE               
005400*                             FIRST MEMBER READ ON A ZERO-ZERO            
005500*                             TIE - ADDED THE MAX-GREATER-THAN-           
005600*                             ZERO GUARD SO A ROSTER WITH NO              
005700*                             YESTERDAY ACTIVITY REPORTS NO               
005800*                             KING AT ALL.                        TRK076  
005900*-----------------------------------------------------------------        
006000  EJECT                                                                   
006100**********************                                                    
006200  ENVIRONMENT DIVISION.                                                   
006300**********************                                                    
006400  CONFIGURATION SECTION.                                                  
006500  SOURCE-COMPUTER.  IBM-AS400.                                            
006600  OBJECT-COMPUTER.  IBM-AS400.                                            
006700  SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                  
006800                                                                          
006900  INPUT-OUTPUT SECTION.                                                   
007000  FILE-CONTROL.                                                           
007100      SELECT TRKTEAM ASSIGN TO TRKTEAM                                    
007200             ORGANIZATION IS LINE SEQUENTIAL                              
007300             ACCESS MODE  IS SEQUENTIAL                                   
007400             FILE STATUS  IS WK-C-FILE-STATUS.                            
007500      SELECT TRKCLOCK ASSIGN TO TRKCLOCK                                  
007600             ORGANIZATION IS LINE SEQUENTIAL                              
007700             ACCESS MODE  IS SEQUENTIAL                                   
007800             FILE STATUS  IS WK-C-FILE-STATUS.                            
007900      SELECT TRKTAGQ ASSIGN TO TRKTAGQ                                    
008000             ORGANIZATION IS LINE SEQUENTIAL                              
008100             ACCESS MODE  IS SEQUENTIAL                                   
008200             FILE STATUS  IS WK-C-FILE-STATUS.                            
008300                                                                          
008400***************                                                           
008500  DATA DIVISION.                                                          
008600  FILE SECTION.                                                           
008700**************                                                            
008800  FD  TRKTEAM                                                             
008900      LABEL RECORDS ARE OMITTED                                           
009000      DATA RECORD IS WK-F-TRKTEAM.                                        
009100  01  WK-F-TRKTEAM.                                                       
009200      COPY TEAMMBR.                                                       
009300                                                                          
009400  FD  TRKCLOCK                                                            
009500      LABEL RECORDS ARE OMITTED                                           
009600      DATA RECORD IS WK-F-TRKCLOCK.                                       
009700  01  WK-F-TRKCLOCK.                                                      
009800      COPY CLOKREC.                                                       
009900                                                                          
010000  FD  TRKTAGQ                                                             
010100      LABEL RECORDS ARE OMITTED                                           
010200      DATA RECORD IS WK-F-TRKTAGQ.                                        
010300  01  WK-F-TRKTAGQ.                                                       
010400      COPY TAGQUES.                                                       
010500                                                                          
010600  WORKING-STORAGE SECTION.                                                
010700*************************                                                 
010800  01  FILLER                     PIC X(24) VALUE                          
010900      "** PROGRAM TRKVTEAM **".                                           
011000                                                                          
011100* ------------------ PROGRAM WORKING STORAGE -------------------*         
011200  01    WK-C-COMMON.                                                      
011300      COPY TRKCMWS.                                                       
011400                                                                          
011500  01    WK-ACPT-AREA.                                                     
011600      COPY LKACPT.                                                        
011700                                                                          
011800*---------------------------------------------------------------*         
011900* ACTIVITY-WINDOW CONSTANTS - FIXED FOR THIS RUN.  SEE THE                
012000* PROGRAM HEADER.                                                         
012100*---------------------------------------------------------------*         
012200  77  WK-W-WINDOW-FROM-DTE       PIC 9(08) VALUE 20251101.                
012300  77  WK-W-WINDOW-TO-DTE         PIC 9(08) VALUE 20260301.                
012400                                                                          
012500*---------------------------------------------------------------*         
012600* DAYS-IN-MONTH TABLE, USED BY THE DATE-PLUS-1/DATE-MINUS-1               
012700* WORK PARAGRAPHS BELOW.  FEBRUARY IS CARRIED AS 28 - LEAP                
012800* YEARS ARE NOT ALLOWED FOR, SAME AS THE CHECK-IN POSTING JOB.            
012900*---------------------------------------------------------------*         
013000  01  WK-T-DAYS-IN-MONTH-TBL.                                             
013100      05  WK-T-DIM          PIC 9(02) COMP OCCURS 12 TIMES.               
013200                                                                          
013300*---------------------------------------------------------------*         
013400* MASTERY-SET TABLE - THE FOUR PROBLEM-SET BADGES PLUS THE                
013500* THREE SKILL-TREE CHAPTERS, EACH A TAG-ID AND THE LIST OF                
013600* PROBLEM-IDS CARRYING THAT TAG.  BUILT ONCE AT START-UP.                 
013700*---------------------------------------------------------------*         
013800  77  WK-M-SET-COUNT         PIC 9(05) COMP VALUE 7.                      
013900  01  WK-M-SET-TAG-TBL.                                                   
014000      05  WK-M-SET-TAG-ID       PIC 9(09) COMP OCCURS 7 TIMES.            
014100  01  WK-M-SET-SIZE-TBL.                                                  
014200      05  WK-M-SET-SIZE         PIC 9(05) COMP OCCURS 7 TIMES.            
014300  01  WK-M-SET-PROBLEM-TBL.                                               
014400      05  WK-M-SET-ROW OCCURS 7 TIMES.                                    
014500          10  WK-M-SET-PROBLEM-ID   PIC 9(18) OCCURS 500 TIMES.           
014600                                                                          
014700*---------------------------------------------------------------*         
014800* GLOBAL CHECK-IN TABLE - ONE ROW PER USER SEEN ON TRKCLOCK,              
014900* LOADED IN ONE PASS BEFORE THE TEAM LOOP STARTS.                         
015000*---------------------------------------------------------------*         
015100  77  WK-U-USER-COUNT        PIC 9(05) COMP VALUE ZEROES.                 
015200  01  WK-U-USER-TBL.                                                      
015300      05  WK-U-USER-ID          PIC 9(18) OCCURS 3000 TIMES.              
015400  01  WK-U-LIFE-DAYS-TBL.                                                 
015500      05  WK-U-LIFE-DAYS        PIC 9(05) COMP OCCURS 3000 TIMES.         
015600  01  WK-U-WIND-DAYS-TBL.                                                 
015700      05  WK-U-WIND-DAYS        PIC 9(05) COMP OCCURS 3000 TIMES.         
015800  01  WK-U-TODAY-SW-TBL.                                                  
015900      05  WK-U-TODAY-SW         PIC X(01) OCCURS 3000 TIMES.              
016000      88  WK-U-CHECKED-IN-TODAY     VALUE "Y".                            
016100                                                                          
016200*---------------------------------------------------------------*         
016300* CURRENT-TEAM ROSTER TABLE - REBUILT FOR EACH TEAM AT THE                
016400* CONTROL BREAK, CARRYING EVERY PER-MEMBER WORKING FIGURE.                
016500*---------------------------------------------------------------*         
016600  77  WK-R-ROSTER-COUNT      PIC 9(05) COMP VALUE ZEROES.                 
016700  01  WK-R-USER-ID-TBL.                                                   
016800      05  WK-R-USER-ID          PIC 9(18) OCCURS 200 TIMES.               
016900  01  WK-R-YEST-ACCEPT-TBL.                                               
017000      05  WK-R-YEST-ACCEPT      PIC 9(09) COMP OCCURS 200 TIMES.          
017100  01  WK-R-YEST-SUBMIT-TBL.                                               
017200      05  WK-R-YEST-SUBMIT      PIC 9(09) COMP OCCURS 200 TIMES.          
017300                                                                          
017400*---------------------------------------------------------------*         
017500* MISCELLANEOUS WORK AREAS.                                               
017600*---------------------------------------------------------------*         
017700  77  WK-B-CURRENT-TEAM-ID        PIC 9(18).                              
017800  77  WK-B-MORE-TEAMS-SW          PIC X(01) VALUE "Y".                    
017900      88  WK-B-MORE-TEAMS               VALUE "Y".                        
018000  77  WK-X-SUB1                   PIC 9(05) COMP.                         
018100  77  WK-X-SUB2                   PIC 9(05) COMP.                         
018200  77  WK-X-FOUND-SUB               PIC 9(05) COMP.                        
018300  77  WK-X-CURR-USER-ID             PIC 9(18).                            
018400  77  WK-X-ROW-FOUND-SW            PIC X(01).                             
018500      88  WK-X-ROW-FOUND                  VALUE "Y".                      
018600      88  WK-X-ROW-NOT-FOUND               VALUE "N".                     
018700                                                                          
018800  77  WK-D-WORK-DTE                PIC 9(08).                             
018900  01  WK-D-WORK-DTE-R REDEFINES WK-D-WORK-DTE.                            
019000      05  WK-D-WORK-CCYY                PIC 9(04).                        
019100      05  WK-D-WORK-MM                  PIC 9(02).                        
019200      05  WK-D-WORK-DD                  PIC 9(02).                        
019300                                                                          
019400  77  WK-D-TODAY-DTE                PIC 9(08).                            
019500  77  WK-D-TOMORROW-DTE             PIC 9(08).                            
019600  77  WK-D-YESTERDAY-DTE            PIC 9(08).                            
019700  77  WK-D-TODAY-MINUS-6-DTE        PIC 9(08).                            
019800                                                                          
019900  77  WK-S-TOPIC-HEADCOUNT          PIC 9(05) COMP VALUE ZEROES.          
020000  77  WK-S-SKILL-HEADCOUNT          PIC 9(05) COMP VALUE ZEROES.          
020100  77  WK-S-PERSON-DAYS              PIC 9(09) COMP VALUE ZEROES.          
020200                                                                          
020300  77  WK-K-MAX-ACCEPT                PIC 9(09) COMP VALUE ZEROES.         
020400  77  WK-K-KING-SUB                   PIC 9(05) COMP VALUE ZEROES.        
020500  77  WK-K-KING-USER-ID                PIC 9(18).                         
020600                                                                          
020700* ------------ TEAM-STATS CONTROL-TOTAL DISPLAY LINE ------------*        
020800  01  WK-G-TEAM-ID                 PIC 9(18).                             
020900  01  WK-G-MEMBER-COUNT            PIC 9(05).                             
021000  01  WK-G-TOTAL-ACCEPT            PIC 9(09).                             
021100  01  WK-G-TOTAL-SUBMIT            PIC 9(09).                             
021200  01  WK-G-TODAY-ACCEPT            PIC 9(09).                             
021300  01  WK-G-SEVEN-DAY-ACCEPT        PIC 9(09).                             
021400  01  WK-G-YESTERDAY-KING-USER-ID  PIC 9(18).                             
021500  01  WK-G-ACTIVITY-SCORE          PIC 9(09)V9(02).                       
021600                                                                          
021700*****************                                                         
021800  PROCEDURE DIVISION.                                                     
021900*****************                                                         
022000  MAIN-MODULE.                                                            
022100      MOVE  ZEROES           TO  WK-C-PROGRAM-ABEND.                      
022200      ACCEPT  WK-C-RUN-DATE   FROM  DATE YYYYMMDD.                        
022300      MOVE    WK-C-RUN-DATE   TO   WK-D-TODAY-DTE.                        
022400                                                                          
022500      PERFORM A000-INIT-DAYS-IN-MONTH-TBL                                 
022600         THRU A000-INIT-DAYS-IN-MONTH-TBL-EX.                             
022700      PERFORM A100-INIT-MASTERY-SET-TBL                                   
022800         THRU A100-INIT-MASTERY-SET-TBL-EX.                               
022900      PERFORM A200-BUILD-MASTERY-MEMBER-LISTS                             
023000         THRU A200-BUILD-MASTERY-MEMBER-LISTS-EX.                         
023100      PERFORM A300-COMPUTE-WINDOW-DATES                                   
023200         THRU A300-COMPUTE-WINDOW-DATES-EX.                               
023300      PERFORM A400-LOAD-CLOCK-HISTORY                                     
023400         THRU A400-LOAD-CLOCK-HISTORY-EX.                                 
023500                                                                          
023600      PERFORM B000-PROCESS-TEAM-ROSTER                                    
023700         THRU B000-PROCESS-TEAM-ROSTER-EX.                                
023800                                                                          
023900      PERFORM Z000-END-PROGRAM-ROUTINE                                    
024000         THRU Z099-END-PROGRAM-ROUTINE-EX.                                
024100      STOP RUN.                                                           
024200                                                                          
024300*---------------------------------------------------------------*         
024400  A000-INIT-DAYS-IN-MONTH-TBL.                                            
024500*---------------------------------------------------------------*         
024600      MOVE  31 TO WK-T-DIM (1).                                           
024700      MOVE  28 TO WK-T-DIM (2).                                           
024800      MOVE  31 TO WK-T-DIM (3).                                           
024900      MOVE  30 TO WK-T-DIM (4).                                           
025000      MOVE  31 TO WK-T-DIM (5).                                           
025100      MOVE  30 TO WK-T-DIM (6).                                           
025200      MOVE  31 TO WK-T-DIM (7).                                           
025300      MOVE  31 TO WK-T-DIM (8).                                           
025400      MOVE  30 TO WK-T-DIM (9).                                           
025500      MOVE  31 TO WK-T-DIM (10).                                          
025600      MOVE  30 TO WK-T-DIM (11).                                          
025700      MOVE  31 TO WK-T-DIM (12).                                          
025800  A000-INIT-DAYS-IN-MONTH-TBL-EX.                                         
025900      EXIT.                                                               
026000                                                                          
026100*---------------------------------------------------------------*         
026200* THE FIRST FOUR ROWS ARE THE SAME PROBLEM-SET BADGE TAGS AS              
026300* THE ACCEPT-BADGE ROUTINE CARRIES - NEWBIE130, ALGORITHM_INTRO,          
026400* ALGORITHM_ADVANCED, ALGORITHM_PEAK.  THE LAST THREE ARE THE             
026500* SKILL-TREE CHAPTER TAGS - SEE THE PROGRAM HEADER.                       
026600*---------------------------------------------------------------*         
026700  A100-INIT-MASTERY-SET-TBL.                                              
026800      MOVE    383 TO WK-M-SET-TAG-ID (1).                                 
026900      MOVE    385 TO WK-M-SET-TAG-ID (2).                                 
027000      MOVE    386 TO WK-M-SET-TAG-ID (3).                                 
027100      MOVE    388 TO WK-M-SET-TAG-ID (4).                                 
027200      MOVE    501 TO WK-M-SET-TAG-ID (5).                                 
027300      MOVE    502 TO WK-M-SET-TAG-ID (6).                                 
027400      MOVE    503 TO WK-M-SET-TAG-ID (7).                                 
027500  A100-INIT-MASTERY-SET-TBL-EX.                                           
027600      EXIT.                                                               
027700                                                                          
027800*---------------------------------------------------------------*         
027900  A200-BUILD-MASTERY-MEMBER-LISTS.                                        
028000*---------------------------------------------------------------*         
028100      MOVE  ZEROES  TO  WK-M-SET-SIZE-TBL.                                
028200      OPEN INPUT TRKTAGQ.                                                 
028300      IF  NOT WK-C-SUCCESSFUL                                             
028400          DISPLAY "TRKVTEAM - OPEN FILE ERROR - TRKTAGQ"                  
028500          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
028600          GO TO Y900-ABNORMAL-TERMINATION.                                
028700                                                                          
028800      PERFORM A210-READ-NEXT-TAGQUES                                      
028900         THRU A210-READ-NEXT-TAGQUES-EX.                                  
029000                                                                          
029100      PERFORM A220-APPLY-ONE-TAGQUES-ROW                                  
029200         THRU A220-APPLY-ONE-TAGQUES-ROW-EX                               
029300         UNTIL WK-C-END-OF-FILE.                                          
029400                                                                          
029500      CLOSE TRKTAGQ.                                                      
029600  A200-BUILD-MASTERY-MEMBER-LISTS-EX.                                     
029700      EXIT.                                                               
029800                                                                          
029900  A210-READ-NEXT-TAGQUES.                                                 
030000      READ TRKTAGQ                                                        
030100          AT END                                                          
030200              MOVE  "10"      TO  WK-C-FILE-STATUS.                       
030300  A210-READ-NEXT-TAGQUES-EX.                                              
030400      EXIT.                                                               
030500                                                                          
030600  A220-APPLY-ONE-TAGQUES-ROW.                                             
030700      PERFORM A225-TEST-ONE-SET                                           
030800         THRU A225-TEST-ONE-SET-EX                                        
030900         VARYING WK-X-SUB2 FROM 1 BY 1                                    
031000         UNTIL WK-X-SUB2 > WK-M-SET-COUNT.                                
031100      PERFORM A210-READ-NEXT-TAGQUES                                      
031200         THRU A210-READ-NEXT-TAGQUES-EX.                                  
031300  A220-APPLY-ONE-TAGQUES-ROW-EX.                                          
031400      EXIT.                                                               
031500                                                                          
031600  A225-TEST-ONE-SET.                                                      
031700      IF  TAGQUES-TAG-ID = WK-M-SET-TAG-ID (WK-X-SUB2)                    
031800      AND WK-M-SET-SIZE (WK-X-SUB2) < 500                                 
031900          ADD  1  TO  WK-M-SET-SIZE (WK-X-SUB2)                           
032000          MOVE  TAGQUES-PROBLEM-ID  TO                                    
032100              WK-M-SET-PROBLEM-ID (WK-X-SUB2 WK-M-SET-SIZE                
032200              (WK-X-SUB2))                                                
032300      END-IF.                                                             
032400  A225-TEST-ONE-SET-EX.                                                   
032500      EXIT.                                                               
032600                                                                          
032700*---------------------------------------------------------------*         
032800* BUILDS TODAY/TOMORROW/YESTERDAY/TODAY-MINUS-6 FROM THE RUN              
032900* DATE, USING THE SAME PLUS-ONE/MINUS-ONE DAY ARITHMETIC AS THE           
033000* CHECK-IN POSTING JOB.                                                   
033100*---------------------------------------------------------------*         
033200  A300-COMPUTE-WINDOW-DATES.                                              
033300      MOVE  WK-D-TODAY-DTE   TO  WK-D-WORK-DTE.                           
033400      PERFORM A310-DATE-PLUS-1                                            
033500         THRU A310-DATE-PLUS-1-EX.                                        
033600      MOVE  WK-D-WORK-DTE    TO  WK-D-TOMORROW-DTE.                       
033700                                                                          
033800      MOVE  WK-D-TODAY-DTE   TO  WK-D-WORK-DTE.                           
033900      PERFORM A320-DATE-MINUS-1                                           
034000         THRU A320-DATE-MINUS-1-EX.                                       
034100      MOVE  WK-D-WORK-DTE    TO  WK-D-YESTERDAY-DTE.                      
034200                                                                          
034300      MOVE  WK-D-YESTERDAY-DTE  TO  WK-D-WORK-DTE.                        
034400      PERFORM A320-DATE-MINUS-1                                           
034500         THRU A320-DATE-MINUS-1-EX                                        
034600         5 TIMES.                                                         
034700      MOVE  WK-D-WORK-DTE    TO  WK-D-TODAY-MINUS-6-DTE.                  
034800  A300-COMPUTE-WINDOW-DATES-EX.                                           
034900      EXIT.                                                               
035000                                                                          
035100  A310-DATE-PLUS-1.                                                       
035200      IF  WK-D-WORK-DD < WK-T-DIM (WK-D-WORK-MM)                          
035300          ADD  1  TO  WK-D-WORK-DD                                        
035400      ELSE                                                                
035500          MOVE  1  TO  WK-D-WORK-DD                                       
035600          IF  WK-D-WORK-MM < 12                                           
035700              ADD  1  TO  WK-D-WORK-MM                                    
035800          ELSE                                                            
035900              MOVE  1  TO  WK-D-WORK-MM                                   
036000              ADD  1  TO  WK-D-WORK-CCYY                                  
036100          END-IF                                                          
036200      END-IF.                                                             
036300  A310-DATE-PLUS-1-EX.                                                    
036400      EXIT.                                                               
036500                                                                          
036600  A320-DATE-MINUS-1.                                                      
036700      IF  WK-D-WORK-DD > 1                                                
036800          SUBTRACT  1  FROM  WK-D-WORK-DD                                 
036900      ELSE                                                                
037000          IF  WK-D-WORK-MM > 1                                            
037100              SUBTRACT  1  FROM  WK-D-WORK-MM                             
037200          ELSE                                                            
037300              MOVE  12  TO  WK-D-WORK-MM                                  
037400              SUBTRACT  1  FROM  WK-D-WORK-CCYY                           
037500          END-IF                                                          
037600          MOVE  WK-T-DIM (WK-D-WORK-MM)  TO  WK-D-WORK-DD                 
037700      END-IF.                                                             
037800  A320-DATE-MINUS-1-EX.                                                   
037900      EXIT.                                                               
038000                                                                          
038100*---------------------------------------------------------------*         
038200* ONE PASS OF THE CHECK-IN LEDGER, BUILDING THE GLOBAL PER-USER           
038300* TABLE - LIFETIME CHECK-IN DAYS, CHECK-IN-WITHIN-THE-ACTIVITY-           
038400* WINDOW DAYS, AND THE CHECKED-IN-TODAY FLAG.  THE LEDGER CARRIES         
038500* AT MOST ONE ROW PER USER PER CALENDAR DAY (THE CHECK-IN POSTING         
038600* JOB ENFORCES THAT), SO EVERY ROW HERE IS ALREADY ONE DISTINCT           
038700* PERSON-DAY.                                                             
038800*---------------------------------------------------------------*         
038900  A400-LOAD-CLOCK-HISTORY.                                                
039000      MOVE  ZEROES  TO  WK-U-USER-COUNT.                                  
039100      OPEN INPUT TRKCLOCK.                                                
039200      IF  NOT WK-C-SUCCESSFUL                                             
039300          DISPLAY "TRKVTEAM - OPEN FILE ERROR - TRKCLOCK"                 
039400          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
039500          GO TO Y900-ABNORMAL-TERMINATION.                                
039600                                                                          
039700      PERFORM A410-READ-NEXT-CLOKREC                                      
039800         THRU A410-READ-NEXT-CLOKREC-EX.                                  
039900                                                                          
040000      PERFORM A420-APPLY-ONE-CLOKREC                                      
040100         THRU A420-APPLY-ONE-CLOKREC-EX                                   
040200         UNTIL WK-C-END-OF-FILE.                                          
040300                                                                          
040400      CLOSE TRKCLOCK.                                                     
040500  A400-LOAD-CLOCK-HISTORY-EX.                                             
040600      EXIT.                                                               
040700                                                                          
040800  A410-READ-NEXT-CLOKREC.                                                 
040900      READ TRKCLOCK                                                       
041000          AT END                                                          
041100              MOVE  "10"      TO  WK-C-FILE-STATUS.                       
041200  A410-READ-NEXT-CLOKREC-EX.                                              
041300      EXIT.                                                               
041400                                                                          
041500  A420-APPLY-ONE-CLOKREC.                                                 
041600      PERFORM G100-FIND-OR-ADD-USER                                       
041700         THRU G100-FIND-OR-ADD-USER-EX.                                   
041800      ADD  1  TO  WK-U-LIFE-DAYS (WK-X-FOUND-SUB).                        
041900      IF  CLOKREC-UPDATE-DTE NOT < WK-W-WINDOW-FROM-DTE                   
042000      AND CLOKREC-UPDATE-DTE < WK-W-WINDOW-TO-DTE                         
042100          ADD  1  TO  WK-U-WIND-DAYS (WK-X-FOUND-SUB)                     
042200      END-IF.                                                             
042300      IF  CLOKREC-UPDATE-DTE = WK-D-TODAY-DTE                             
042400          MOVE  "Y"  TO  WK-U-TODAY-SW (WK-X-FOUND-SUB)                   
042500      END-IF.                                                             
042600      PERFORM A410-READ-NEXT-CLOKREC                                      
042700         THRU A410-READ-NEXT-CLOKREC-EX.                                  
042800  A420-APPLY-ONE-CLOKREC-EX.                                              
042900      EXIT.                                                               
043000                                                                          
043100*---------------------------------------------------------------*         
043200* CONTROL-BREAK DRIVER - TRKTEAM MUST ARRIVE SORTED BY TEAM-ID.           
043300* EACH BREAK LOADS ONE TEAM'S ROSTER INTO WK-R-... AND CALLS              
043400* C000 TO ROLL IT UP.                                                     
043500*---------------------------------------------------------------*         
043600  B000-PROCESS-TEAM-ROSTER.                                               
043700      OPEN INPUT TRKTEAM.                                                 
043800      IF  NOT WK-C-SUCCESSFUL                                             
043900          DISPLAY "TRKVTEAM - OPEN FILE ERROR - TRKTEAM"                  
044000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
044100          GO TO Y900-ABNORMAL-TERMINATION.                                
044200                                                                          
044300      PERFORM B100-READ-NEXT-TEAMMBR                                      
044400         THRU B100-READ-NEXT-TEAMMBR-EX.                                  
044500                                                                          
044600      PERFORM B200-PROCESS-ONE-TEAM                                       
044700         THRU B200-PROCESS-ONE-TEAM-EX                                    
044800         UNTIL WK-C-END-OF-FILE.                                          
044900                                                                          
045000      CLOSE TRKTEAM.                                                      
045100  B000-PROCESS-TEAM-ROSTER-EX.                                            
045200      EXIT.                                                               
045300                                                                          
045400  B100-READ-NEXT-TEAMMBR.                                                 
045500      READ TRKTEAM                                                        
045600          AT END                                                          
045700              MOVE  "10"      TO  WK-C-FILE-STATUS.                       
045800  B100-READ-NEXT-TEAMMBR-EX.                                              
045900      EXIT.                                                               
046000                                                                          
046100  B200-PROCESS-ONE-TEAM.                                                  
046200      MOVE  TEAMMBR-TEAM-ID  TO  WK-B-CURRENT-TEAM-ID.                    
046300      MOVE  ZEROES           TO  WK-R-ROSTER-COUNT.                       
046400                                                                          
046500      SET WK-B-MORE-TEAMS TO TRUE.                                        
046600      PERFORM B210-ADD-ONE-MEMBER                                         
046700         THRU B210-ADD-ONE-MEMBER-EX                                      
046800         UNTIL WK-C-END-OF-FILE                                           
046900         OR NOT WK-B-MORE-TEAMS.                                          
047000                                                                          
047100      PERFORM C000-ROLL-UP-ONE-TEAM                                       
047200         THRU C000-ROLL-UP-ONE-TEAM-EX.                                   
047300  B200-PROCESS-ONE-TEAM-EX.                                               
047400      EXIT.                                                               
047500                                                                          
047600  B210-ADD-ONE-MEMBER.                                                    
047700      IF  TEAMMBR-TEAM-ID NOT = WK-B-CURRENT-TEAM-ID                      
047800          MOVE  "N"  TO  WK-B-MORE-TEAMS-SW                               
047900      ELSE                                                                
048000          IF  WK-R-ROSTER-COUNT < 200                                     
048100              ADD  1  TO  WK-R-ROSTER-COUNT                               
048200              MOVE  TEAMMBR-USER-ID  TO                                   
048300                  WK-R-USER-ID (WK-R-ROSTER-COUNT)                        
048400          END-IF                                                          
048500          PERFORM B100-READ-NEXT-TEAMMBR                                  
048600             THRU B100-READ-NEXT-TEAMMBR-EX                               
048700      END-IF.                                                             
048800  B210-ADD-ONE-MEMBER-EX.                                                 
048900      EXIT.                                                               
049000                                                                          
049100*---------------------------------------------------------------*         
049200* ROLLS UP THE CURRENT TEAM'S ROSTER IN WK-R-... INTO ONE                 
049300* TEAM-STATS CONTROL-TOTAL LINE.                                          
049400*---------------------------------------------------------------*         
049500  C000-ROLL-UP-ONE-TEAM.                                                  
049600      MOVE  ZEROES  TO  WK-G-TOTAL-ACCEPT  WK-G-TOTAL-SUBMIT              
049700                         WK-G-TODAY-ACCEPT  WK-G-SEVEN-DAY-ACCEPT.        
049800      MOVE  WK-B-CURRENT-TEAM-ID  TO  WK-G-TEAM-ID.                       
049900      MOVE  WK-R-ROSTER-COUNT     TO  WK-G-MEMBER-COUNT.                  
050000                                                                          
050100      PERFORM C100-ACCUMULATE-ONE-MEMBER                                  
050200         THRU C100-ACCUMULATE-ONE-MEMBER-EX                               
050300         VARYING WK-X-SUB1 FROM 1 BY 1                                    
050400         UNTIL WK-X-SUB1 > WK-R-ROSTER-COUNT.                             
050500                                                                          
050600      PERFORM D000-FIND-YESTERDAY-KING                                    
050700         THRU D000-FIND-YESTERDAY-KING-EX.                                
050800                                                                          
050900      PERFORM E000-COMPUTE-ACTIVITY-SCORE                                 
051000         THRU E000-COMPUTE-ACTIVITY-SCORE-EX.                             
051100                                                                          
051200      PERFORM F000-DISPLAY-TEAM-STATS-LINE                                
051300         THRU F000-DISPLAY-TEAM-STATS-LINE-EX.                            
051400  C000-ROLL-UP-ONE-TEAM-EX.                                               
051500      EXIT.                                                               
051600                                                                          
051700*---------------------------------------------------------------*         
051800* ONE MEMBER, FOUR TRKXACPT CALLS - LIFETIME, TODAY, SEVEN-DAY,           
051900* YESTERDAY.  THE YESTERDAY FIGURES ARE KEPT PER-MEMBER FOR THE           
052000* KING TIE-BREAK, NOT SUMMED HERE.                                        
052100*---------------------------------------------------------------*         
052200  C100-ACCUMULATE-ONE-MEMBER.                                             
052300      MOVE  WK-R-USER-ID (WK-X-SUB1)  TO  WK-ACPT-USER-ID.                
052400      SET   WK-ACPT-LIFETIME           TO TRUE.                           
052500      SET   WK-ACPT-NO-TOPIC-FILTER    TO TRUE.                           
052600      CALL "TRKXACPT" USING WK-ACPT-RECORD.                               
052700      ADD  WK-ACPT-ACCEPT-COUNT   TO  WK-G-TOTAL-ACCEPT.                  
052800      ADD  WK-ACPT-SUBMIT-COUNT   TO  WK-G-TOTAL-SUBMIT.                  
052900                                                                          
053000      MOVE  WK-R-USER-ID (WK-X-SUB1)  TO  WK-ACPT-USER-ID.                
053100      SET   WK-ACPT-WINDOWED           TO TRUE.                           
053200      MOVE  WK-D-TODAY-DTE             TO  WK-ACPT-WINDOW-FROM.           
053300      MOVE  WK-D-TOMORROW-DTE          TO  WK-ACPT-WINDOW-TO.             
053400      CALL "TRKXACPT" USING WK-ACPT-RECORD.                               
053500      ADD  WK-ACPT-ACCEPT-COUNT   TO  WK-G-TODAY-ACCEPT.                  
053600                                                                          
053700      MOVE  WK-R-USER-ID (WK-X-SUB1)  TO  WK-ACPT-USER-ID.                
053800      SET   WK-ACPT-WINDOWED           TO TRUE.                           
053900      MOVE  WK-D-TODAY-MINUS-6-DTE      TO  WK-ACPT-WINDOW-FROM.          
054000      MOVE  WK-D-TOMORROW-DTE          TO  WK-ACPT-WINDOW-TO.             
054100      CALL "TRKXACPT" USING WK-ACPT-RECORD.                               
054200      ADD  WK-ACPT-ACCEPT-COUNT   TO  WK-G-SEVEN-DAY-ACCEPT.              
054300                                                                          
054400      MOVE  WK-R-USER-ID (WK-X-SUB1)  TO  WK-ACPT-USER-ID.                
054500      SET   WK-ACPT-WINDOWED           TO TRUE.                           
054600      MOVE  WK-D-YESTERDAY-DTE          TO  WK-ACPT-WINDOW-FROM.          
054700      MOVE  WK-D-TODAY-DTE             TO  WK-ACPT-WINDOW-TO.             
054800      CALL "TRKXACPT" USING WK-ACPT-RECORD.                               
054900      MOVE  WK-ACPT-ACCEPT-COUNT TO WK-R-YEST-ACCEPT (WK-X-SUB1).         
055000      MOVE  WK-ACPT-SUBMIT-COUNT TO WK-R-YEST-SUBMIT (WK-X-SUB1).         
055100  C100-ACCUMULATE-ONE-MEMBER-EX.                                          
055200      EXIT.                                                               
055300                                                                          
055400*---------------------------------------------------------------*         
055500* YESTERDAY-KING - MAX YESTERDAY-ACCEPT (MUST BE > 0), TIE ON             
055600* YESTERDAY-SUBMIT, TIE ON LOWEST USER-ID.                                
055700*---------------------------------------------------------------*         
055800  D000-FIND-YESTERDAY-KING.                                               
055900      MOVE  ZEROES   TO  WK-K-MAX-ACCEPT.                                 
056000      MOVE  ZEROES   TO  WK-K-KING-SUB.                                   
056100      PERFORM D100-TEST-ONE-CANDIDATE                                     
056200         THRU D100-TEST-ONE-CANDIDATE-EX                                  
056300         VARYING WK-X-SUB1 FROM 1 BY 1                                    
056400         UNTIL WK-X-SUB1 > WK-R-ROSTER-COUNT.                             
056500                                                                          
056600      IF  WK-K-MAX-ACCEPT > 0                                             
056700          MOVE  WK-R-USER-ID (WK-K-KING-SUB) TO WK-K-KING-USER-ID         
056800      ELSE                                                                
056900          MOVE  ZEROES TO WK-K-KING-USER-ID                               
057000      END-IF.                                                             
057100  D000-FIND-YESTERDAY-KING-EX.                                            
057200      EXIT.                                                               
057300                                                                          
057400  D100-TEST-ONE-CANDIDATE.                                                
057500      IF  WK-K-KING-SUB = 0                                               
057600          IF  WK-R-YEST-ACCEPT (WK-X-SUB1) > 0                            
057700              MOVE  WK-X-SUB1  TO  WK-K-KING-SUB                          
057800              MOVE WK-R-YEST-ACCEPT (WK-X-SUB1) TO WK-K-MAX-ACCEPT        
057900          END-IF                                                          
058000      ELSE                                                                
058100          IF  WK-R-YEST-ACCEPT (WK-X-SUB1) > WK-K-MAX-ACCEPT              
058200              MOVE  WK-X-SUB1  TO  WK-K-KING-SUB                          
058300              MOVE WK-R-YEST-ACCEPT (WK-X-SUB1) TO WK-K-MAX-ACCEPT        
058400          ELSE                                                            
058500              IF  WK-R-YEST-ACCEPT (WK-X-SUB1) = WK-K-MAX-ACCEPT          
058600                  IF  WK-R-YEST-SUBMIT (WK-X-SUB1) >                      
058700                      WK-R-YEST-SUBMIT (WK-K-KING-SUB)                    
058800                      MOVE  WK-X-SUB1  TO  WK-K-KING-SUB                  
058900                  ELSE                                                    
059000                      IF  WK-R-YEST-SUBMIT (WK-X-SUB1) =                  
059100                          WK-R-YEST-SUBMIT (WK-K-KING-SUB)                
059200                      AND WK-R-USER-ID (WK-X-SUB1) <                      
059300                          WK-R-USER-ID (WK-K-KING-SUB)                    
059400                          MOVE  WK-X-SUB1  TO  WK-K-KING-SUB              
059500                      END-IF                                              
059600                  END-IF                                                  
059700              END-IF                                                      
059800          END-IF                                                          
059900      END-IF.                                                             
060000  D100-TEST-ONE-CANDIDATE-EX.                                             
060100      EXIT.                                                               
060200                                                                          
060300*---------------------------------------------------------------*         
060400* PERSON-DAYS (FROM THE GLOBAL CLOCK TABLE, RESTRICTED TO THIS            
060500* TEAM'S ROSTER) PLUS 100 TIMES THE TOPIC AND SKILL-TREE                  
060600* MASTERY HEADCOUNTS.                                                     
060700*---------------------------------------------------------------*         
060800  E000-COMPUTE-ACTIVITY-SCORE.                                            
060900      MOVE  ZEROES  TO  WK-S-PERSON-DAYS.                                 
061000      PERFORM E100-ADD-ONE-MEMBER-PERSON-DAYS                             
061100         THRU E100-ADD-ONE-MEMBER-PERSON-DAYS-EX                          
061200         VARYING WK-X-SUB1 FROM 1 BY 1                                    
061300         UNTIL WK-X-SUB1 > WK-R-ROSTER-COUNT.                             
061400                                                                          
061500      MOVE  ZEROES  TO  WK-S-TOPIC-HEADCOUNT.                             
061600      MOVE  ZEROES  TO  WK-S-SKILL-HEADCOUNT.                             
061700      PERFORM E200-TEST-ONE-MASTERY-SET                                   
061800         THRU E200-TEST-ONE-MASTERY-SET-EX                                
061900         VARYING WK-X-SUB2 FROM 1 BY 1                                    
062000         UNTIL WK-X-SUB2 > WK-M-SET-COUNT.                                
062100                                                                          
062200      COMPUTE WK-G-ACTIVITY-SCORE =                                       
062300          WK-S-PERSON-DAYS +                                              
062400          100 * (WK-S-TOPIC-HEADCOUNT + WK-S-SKILL-HEADCOUNT).            
062500  E000-COMPUTE-ACTIVITY-SCORE-EX.                                         
062600      EXIT.                                                               
062700                                                                          
062800  E100-ADD-ONE-MEMBER-PERSON-DAYS.                                        
062900      MOVE  WK-R-USER-ID (WK-X-SUB1)  TO  WK-X-CURR-USER-ID.              
063000      PERFORM G200-TEST-USER-ROW                                          
063100         THRU G200-TEST-USER-ROW-EX                                       
063200         VARYING WK-X-FOUND-SUB FROM 1 BY 1                               
063300         UNTIL WK-X-FOUND-SUB > WK-U-USER-COUNT                           
063400         OR WK-X-ROW-FOUND.                                               
063500      IF  WK-X-ROW-FOUND                                                  
063600          ADD WK-U-WIND-DAYS (WK-X-FOUND-SUB) TO WK-S-PERSON-DAYS         
063700      END-IF.                                                             
063800  E100-ADD-ONE-MEMBER-PERSON-DAYS-EX.                                     
063900      EXIT.                                                               
064000                                                                          
064100  E200-TEST-ONE-MASTERY-SET.                                              
064200      IF  WK-M-SET-SIZE (WK-X-SUB2) > 0                                   
064300          PERFORM E210-TEST-SET-FOR-ALL-MEMBERS                           
064400             THRU E210-TEST-SET-FOR-ALL-MEMBERS-EX                        
064500      END-IF.                                                             
064600  E200-TEST-ONE-MASTERY-SET-EX.                                           
064700      EXIT.                                                               
064800                                                                          
064900  E210-TEST-SET-FOR-ALL-MEMBERS.                                          
065000      PERFORM E220-TEST-SET-FOR-ONE-MEMBER                                
065100         THRU E220-TEST-SET-FOR-ONE-MEMBER-EX                             
065200         VARYING WK-X-SUB1 FROM 1 BY 1                                    
065300         UNTIL WK-X-SUB1 > WK-R-ROSTER-COUNT.                             
065400  E210-TEST-SET-FOR-ALL-MEMBERS-EX.                                       
065500      EXIT.                                                               
065600                                                                          
065700  E220-TEST-SET-FOR-ONE-MEMBER.                                           
065800      MOVE  WK-R-USER-ID (WK-X-SUB1)  TO  WK-ACPT-USER-ID.                
065900      SET   WK-ACPT-LIFETIME            TO TRUE.                          
066000      SET   WK-ACPT-TOPIC-FILTER        TO TRUE.                          
066100      MOVE  WK-M-SET-SIZE (WK-X-SUB2)   TO  WK-ACPT-TOPIC-COUNT.          
066200      PERFORM E225-COPY-ONE-PROBLEM-ID                                    
066300         THRU E225-COPY-ONE-PROBLEM-ID-EX                                 
066400         VARYING WK-X-FOUND-SUB FROM 1 BY 1                               
066500         UNTIL WK-X-FOUND-SUB > WK-M-SET-SIZE (WK-X-SUB2).                
066600      CALL "TRKXACPT" USING WK-ACPT-RECORD.                               
066700      IF  WK-ACPT-ACCEPT-COUNT = WK-M-SET-SIZE (WK-X-SUB2)                
066800          IF  WK-X-SUB2 < 5                                               
066900              ADD  1  TO  WK-S-TOPIC-HEADCOUNT                            
067000          ELSE                                                            
067100              ADD  1  TO  WK-S-SKILL-HEADCOUNT                            
067200          END-IF                                                          
067300      END-IF.                                                             
067400  E220-TEST-SET-FOR-ONE-MEMBER-EX.                                        
067500      EXIT.                                                               
067600                                                                          
067700  E225-COPY-ONE-PROBLEM-ID.                                               
067800      MOVE  WK-M-SET-PROBLEM-ID (WK-X-SUB2 WK-X-FOUND-SUB)                
067900                          TO  WK-ACPT-TOPIC-LIST (WK-X-FOUND-SUB).        
068000  E225-COPY-ONE-PROBLEM-ID-EX.                                            
068100      EXIT.                                                               
068200                                                                          
068300*---------------------------------------------------------------*         
068400* ONE CONTROL-TOTAL LINE PER TEAM, IN TEAM-STATS FIELD ORDER.             
068500*---------------------------------------------------------------*         
068600  F000-DISPLAY-TEAM-STATS-LINE.                                           
068700      MOVE  WK-K-KING-USER-ID  TO  WK-G-YESTERDAY-KING-USER-ID.           
068800      DISPLAY "TEAM-STATS TEAM-ID=" WK-G-TEAM-ID                          
068900              " MEMBERS=" WK-G-MEMBER-COUNT                               
069000              " ACCEPT=" WK-G-TOTAL-ACCEPT                                
069100              " SUBMIT=" WK-G-TOTAL-SUBMIT.                               
069200      DISPLAY "           TODAY=" WK-G-TODAY-ACCEPT                       
069300              " 7DAY=" WK-G-SEVEN-DAY-ACCEPT                              
069400              " KING=" WK-G-YESTERDAY-KING-USER-ID                        
069500              " SCORE=" WK-G-ACTIVITY-SCORE.                              
069600  F000-DISPLAY-TEAM-STATS-LINE-EX.                                        
069700      EXIT.                                                               
069800                                                                          
069900*---------------------------------------------------------------*         
070000*                   PROGRAM SUBROUTINES                        *          
070100*---------------------------------------------------------------*         
070200* G100/G200 MAINTAIN WK-U-... - LINEAR FIND-OR-ADD ON                     
070300* WK-U-USER-ID, KEYED BY CLOKREC-USER-ID, SET BY THE CALLER.              
070400*---------------------------------------------------------------*         
070500  G100-FIND-OR-ADD-USER.                                                  
070600      MOVE  CLOKREC-USER-ID  TO  WK-X-CURR-USER-ID.                       
070700      PERFORM G200-TEST-USER-ROW                                          
070800         THRU G200-TEST-USER-ROW-EX                                       
070900         VARYING WK-X-FOUND-SUB FROM 1 BY 1                               
071000         UNTIL WK-X-FOUND-SUB > WK-U-USER-COUNT                           
071100         OR WK-X-ROW-FOUND.                                               
071200                                                                          
071300      IF  NOT WK-X-ROW-FOUND                                              
071400      AND WK-U-USER-COUNT < 3000                                          
071500          ADD  1  TO  WK-U-USER-COUNT                                     
071600          MOVE  WK-U-USER-COUNT          TO  WK-X-FOUND-SUB               
071700          MOVE WK-X-CURR-USER-ID TO WK-U-USER-ID (WK-X-FOUND-SUB)         
071800          MOVE ZEROES TO WK-U-LIFE-DAYS (WK-X-FOUND-SUB)                  
071900          MOVE ZEROES TO WK-U-WIND-DAYS (WK-X-FOUND-SUB)                  
072000          MOVE "N" TO WK-U-TODAY-SW (WK-X-FOUND-SUB)                      
072100      END-IF.                                                             
072200  G100-FIND-OR-ADD-USER-EX.                                               
072300      EXIT.                                                               
072400                                                                          
072500  G200-TEST-USER-ROW.                                                     
072600      SET WK-X-ROW-NOT-FOUND TO TRUE.                                     
072700      IF  WK-U-USER-ID (WK-X-FOUND-SUB) = WK-X-CURR-USER-ID               
072800          SET WK-X-ROW-FOUND TO TRUE                                      
072900      END-IF.                                                             
073000  G200-TEST-USER-ROW-EX.                                                  
073100      EXIT.                                                               
073200                                                                          
073300*---------------------------------------------------------------*         
073400*                   PROGRAM SUBROUTINE                         *          
073500*---------------------------------------------------------------*         
073600  Y900-ABNORMAL-TERMINATION.                                              
073700      PERFORM Z000-END-PROGRAM-ROUTINE.                                   
073800      STOP RUN.                                                           
073900                                                                          
074000  Z000-END-PROGRAM-ROUTINE.                                               
074100      CONTINUE.                                                           
074200  Z099-END-PROGRAM-ROUTINE-EX.                                            
074300      EXIT.                                                               
074400                                                                          
074500******************************************************************        
074600************** END OF PROGRAM SOURCE -  TRKVTEAM ***************          
074700******************************************************************        
