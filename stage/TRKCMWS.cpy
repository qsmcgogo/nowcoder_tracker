000100*****************************************************************         
000200* TRKCMWS.cpybk                                                           
000300* COMMON WORKING STORAGE - FILE STATUS AND RUN-DATE WORK AREA             
000400* SHARED BY EVERY TRKVxxxx / TRKXxxxx PROGRAM IN THE TRACKER              
000500* RULE-ENGINE SUITE.                                                      
000600*****************************************************************         
000700* HISTORY OF MODIFICATION:                                                
000800*-----------------------------------------------------------------        
000900* TAG    NAME    DATE        DESCRIPTION                                  
001000*-----------------------------------------------------------------        
001100* TRK001 RHLIM   14/03/1991  INITIAL VERSION - LIFTED OUT OF              
001200*                             TRKVCLOK COMMON AREA FOR REUSE              
001300*                             ACROSS THE TABLE-AWARD ROUTINES.    TRK001  
001400* TRK014 BSNGEE  02/11/1994  ADD WK-C-RUN-TIME FOR THE SPECIAL            
001500*                             TIME-OF-DAY BADGE CHECKS.           TRK014  
001600* TRK029 YCPOH   19/01/1999  Y2K - EXPANDED WK-C-RUN-DATE CENTURY         
001700*                             WINDOW, NO FIELD WIDTH CHANGE.      TRK029  
001800* TRK047 MKTAN   08/07/2004  ADDED WK-C-DUPLICATE-KEY CONDITION           
001900*                             FOR THE BADGE-RECORD UNIQUE-KEY             
002000*                             GUARD.                              TRK047  
002100*-----------------------------------------------------------------        
002200  05  WK-C-FILE-STATUS            PIC X(02).                              
002300      88  WK-C-SUCCESSFUL              VALUE "00" "04".                   
002400      88  WK-C-END-OF-FILE             VALUE "10".                        
002500      88  WK-C-RECORD-NOT-FOUND        VALUE "23" "41".                   
002600      88  WK-C-DUPLICATE-KEY           VALUE "22".                        
002700  05  WK-C-RUN-DATE               PIC 9(08).                              
002800      05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                        
002900          10  WK-C-RUN-CCYY           PIC 9(04).                          
003000          10  WK-C-RUN-MM             PIC 9(02).                          
003100          10  WK-C-RUN-DD             PIC 9(02).                          
003200  05  WK-C-RUN-TIME               PIC 9(06).                              
003300      05  WK-C-RUN-TIME-R REDEFINES WK-C-RUN-TIME.                        
003400          10  WK-C-RUN-HH             PIC 9(02).                          
003500          10  WK-C-RUN-MN             PIC 9(02).                          
003600          10  WK-C-RUN-SS             PIC 9(02).                          
003700  05  WK-C-PROGRAM-ABEND          PIC X(01) VALUE "N".                    
003800      88  WK-C-ABEND-REQUESTED        VALUE "Y".                          
