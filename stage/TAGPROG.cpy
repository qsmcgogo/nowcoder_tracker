000100* TAGPROG.cpybk                                                           
000200*****************************************************************         
000300* RECORD LAYOUT FOR FILE TRKTAGPR (TRACKER_TAG_USER_RECORD)               
000400* ONE ROW PER (TAG-ID, USER-ID) - THE USER'S PROGRESS FRACTION ON         
000500* A SKILL-TREE KNOWLEDGE POINT.  READ-MODIFY-WRITE ON THE                 
000600* IN-MEMORY TABLE, FILE REWRITTEN WHOLESALE EACH RUN.                     
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*-----------------------------------------------------------------        
001000* TAG    NAME    DATE        DESCRIPTION                                  
001100*-----------------------------------------------------------------        
001200* TRK008 RHLIM   14/03/1991  INITIAL VERSION.                     TRK008  
001300* TRK031 YCPOH   11/05/1999  ADDED PASS-RATE-R REDEFINES SO THE           
001400*                             RECOMPUTE ROUTINE CAN COMPARE THE           
001500*                             WHOLE-UNIT DIGIT DIRECTLY AGAINST           
001600*                             "1" INSTEAD OF A FLOATING COMPARE.  TRK031  
001700*-----------------------------------------------------------------        
001800  05  TAGPROG-RECORD               PIC X(040).                            
001900  05  TAGPROG-REC-R REDEFINES TAGPROG-RECORD.                             
002000      10  TAGPROG-TAG-ID                PIC 9(09).                        
002100*                                    KNOWLEDGE POINT ID                   
002200      10  TAGPROG-USER-ID                PIC 9(09).                       
002300*                                    USER ID                              
002400      10  TAGPROG-PASS-RATE               PIC 9(01)V9(0004).              
002500*                                    PROGRESS FRACTION 0.0000-1.00        
002600      10  FILLER                        PIC X(17).                        
002700*                                    SPARE - RESERVED                     
002800  05  TAGPROG-PASS-RATE-R REDEFINES TAGPROG-RECORD.                       
002900      10  FILLER                        PIC X(18).                        
003000      10  TAGPROG-PASS-RATE-WHOLE          PIC 9(01).                     
003100*                                    WHOLE-UNIT DIGIT - "1" MEANS         
003200*                                    THE TAG IS FULLY CLEARED             
003300      10  TAGPROG-PASS-RATE-FRACTION       PIC 9(04).                     
003400*                                    FOUR-DECIMAL FRACTION PART           
003500      10  FILLER                        PIC X(17).                        
