000100* LKACPT.cpybk                                                            
000200*****************************************************************         
000300* LINKAGE RECORD FOR CALLED ROUTINE TRKXACPT - ACCEPTED /                 
000400* SUBMISSION COUNT LOOKUP, UNION-DEDUPED ACROSS LEDGER A AND              
000500* LEDGER B, RESTRICTED TO THE TRACKER PROBLEM UNIVERSE AND TO AN          
000600* OPTIONAL DATE WINDOW.                                                   
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*-----------------------------------------------------------------        
001000* TAG    NAME    DATE        DESCRIPTION                                  
001100*-----------------------------------------------------------------        
001200* TRK011 RHLIM   14/03/1991  INITIAL VERSION.                     TRK011  
001300* TRK038 MKTAN   19/02/2002  ADDED WK-ACPT-TOPIC-ID SO THE SAME           
001400*                             ROUTINE CAN RESTRICT THE COUNT TO A         
001500*                             SINGLE PROBLEM-SET FOR THE MASTERY          
001600*                             BADGE CHECK INSTEAD OF CALLING A            
001700*                             SECOND ROUTINE.                     TRK038  
001800*-----------------------------------------------------------------        
001900  01  WK-ACPT-RECORD.                                                     
002000      05  WK-ACPT-INPUT.                                                  
002100          10  WK-ACPT-USER-ID             PIC 9(18).                      
002200*                                    USER TO COUNT FOR                    
002300          10  WK-ACPT-WINDOW-SW           PIC X(01).                      
002400              88  WK-ACPT-LIFETIME             VALUE "L".                 
002500              88  WK-ACPT-WINDOWED              VALUE "W".                
002600*                                    L=LIFETIME  W=WINDOWED               
002700          10  WK-ACPT-WINDOW-FROM          PIC 9(08).                     
002800*                                    WINDOW START DATE (INCLUSIVE)        
002900          10  WK-ACPT-WINDOW-TO             PIC 9(08).                    
003000*                                    WINDOW END DATE (EXCLUSIVE)          
003100          10  WK-ACPT-TOPIC-SW               PIC X(01).                   
003200              88  WK-ACPT-NO-TOPIC-FILTER        VALUE "N".               
003300              88  WK-ACPT-TOPIC-FILTER           VALUE "Y".               
003400*                                    Y=RESTRICT TO WK-ACPT-TOPIC-L        
003500          10  WK-ACPT-TOPIC-COUNT             PIC 9(04) COMP.             
003600*                                    HOW MANY OF WK-ACPT-TOPIC-LIS        
003700*                                    ARE ACTUALLY LOADED                  
003800          10  WK-ACPT-TOPIC-LIST OCCURS 500 TIMES                         
003900                                           PIC 9(18).                     
004000*                                    PROBLEM-ID LIST TO RESTRICT T        
004100      05  WK-ACPT-OUTPUT.                                                 
004200          10  WK-ACPT-ACCEPT-COUNT            PIC 9(09) COMP.             
004300*                                    UNION-DEDUPED ACCEPTED COUNT         
004400          10  WK-ACPT-SUBMIT-COUNT             PIC 9(09) COMP.            
004500*                                    LEDGER-A + LEDGER-B SUBMIT CO        
004600          10  WK-ACPT-ERROR-CD                  PIC X(02)                 
004650                                     VALUE SPACES.                        
004700*                                    SPACES = NO ERROR                    
